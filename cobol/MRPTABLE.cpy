000100******************************************************************
000200*   MRPTABLE                                                    *
000300*   PERCENTAGE / TARGET TABLE WORKING STORAGE                   *
000400*                                                                *
000500*   COPY BOOK DESCRIBING THE IN-MEMORY TABLE OF MIXES AND        *
000600*   INGREDIENTS USED BY THE MATERIAL REQUIREMENTS PLANNING       *
000700*   JOB STREAM (MRPMAIN / MRPCALC).  ROWS 1-MRP-N-COUNT ARE      *
000800*   RAW MATERIALS, ROWS MRP-N-COUNT+1 THRU MRP-ROW-COUNT ARE     *
000900*   MIXES, IN THE ORDER THEY APPEAR ON THE PRODUCT FILE.         *
001000*                                                                *
001100*   A MIX MAY CONSUME RAW MATERIALS AND/OR EARLIER MIXES, BUT    *
001200*   THE PLANT'S PROCESS SHEETS NEVER FEED A MIX BACK INTO AN     *
001300*   EARLIER MIX OR INTO ITSELF - THAT STRUCTURAL RULE IS WHAT    *
001400*   LETS MRPCALC SOLVE THE TABLE WITH A SINGLE BACKWARD PASS     *
001500*   RATHER THAN A FULL SIMULTANEOUS-EQUATION SOLVER.  SEE THE    *
001600*   COMMENTS IN MRPCALC FOR THE PASS ITSELF.                     *
001700******************************************************************
001800*
001900*   CHANGE LOG.
002000*
002100*   01/09/09  RBW  0098  INITIAL VERSION FOR MRP REWRITE -
002200*                       PULLED THE TABLE OUT OF MRPMAIN AND
002300*                       INTO ITS OWN COPY BOOK SO A LATER
002400*                       CALCULATION SUBROUTINE COULD SHARE IT.
002500*   06/14/11  THK  0241  WIDENED RAW TOTAL TO S9(9)V99 - A
002600*                       HIGH-VOLUME PRODUCT OVERFLOWED THE OLD
002700*                       S9(7)V99 FIELD DURING UAT.
002800*   03/02/98  DCL  0305  Y2K REVIEW - NO DATE FIELDS ARE CARRIED
002900*                       IN THIS COPY BOOK.  NO CENTURY EXPOSURE.
003000*   11/20/13  RBW  0388  ADDED MRP-ROW-TYPE INDICATOR BYTE SO
003100*                       THE VERIFICATION RUN AND THE REPORT
003200*                       WRITER CAN TELL A RAW-MATERIAL ROW FROM
003300*                       A MIX ROW WITHOUT RECOMPUTING IT.
003400******************************************************************
003500
003600 01  MRP-TABLE-AREA.
003700*    ROW/COLUMN COUNTS FOR THE TABLE CURRENTLY IN MEMORY.
003800*    MRP-ROW-COUNT = MRP-N-COUNT + MRP-M-COUNT - MRPMAIN SETS
003900*    ALL THREE WHILE IT IS READING THE PRODUCT FILE.
004000     05  MRP-ROW-COUNT             PIC S9(4)  COMP.
004100     05  MRP-N-COUNT               PIC S9(4)  COMP.
004200     05  MRP-M-COUNT               PIC S9(4)  COMP.
004300*    TARGET AMOUNT OF FINISHED PRODUCT (COLUMN M, LAST ROW).
004400*    CARRIED HERE, NOT IN MRPMAIN ALONE, SO MRPCALC CAN SEE
004500*    IT WITHOUT A SEPARATE LINKAGE PARAMETER.
004600     05  MRP-TARGET-AMOUNT         PIC S9(7)V99.
004700     05  FILLER                    PIC X(08).
004800
004900*    ONE ENTRY PER TABLE ROW - RAW MATERIALS FIRST (ROWS 1
005000*    THRU MRP-N-COUNT), THEN MIXES (ROWS MRP-N-COUNT+1 THRU
005100*    MRP-ROW-COUNT), IN PRODUCT-FILE ORDER.  20 ROWS COVERS
005200*    THE LARGEST PRODUCT STRUCTURE CURRENTLY ON FILE (SEE
005300*    PLANT ENGINEERING STANDARD PE-114).
005400     05  MRP-ROW-ENTRY             OCCURS 20 TIMES
005500                                   INDEXED BY MRP-ROW-NDX.
005600*        INGREDIENT NAME - A RAW MATERIAL NAME OR A MIX NAME.
005700         10  MRP-ROW-NAME          PIC X(15).
005800*        R = RAW MATERIAL ROW, M = MIX ROW.  SET ONCE THE
005900*        ROW COUNTS ARE KNOWN; READ BY THE REPORT WRITER AND
006000*        BY 400-CALCULATE-RAW-TOTALS IN MRPMAIN.
006100         10  MRP-ROW-TYPE          PIC X(01).
006200             88  MRP-ROW-IS-RAW-MATERIAL     VALUE 'R'.
006300             88  MRP-ROW-IS-MIX              VALUE 'M'.
006400*        MRP-PCT-COL (I,J) - PERCENT OF THIS ROW'S INGREDIENT
006500*        IN MIX COLUMN J, AS READ FROM THE PRODUCT FILE.
006600*        ZERO MEANS THE INGREDIENT IS NOT USED IN THAT MIX.
006700         10  MRP-PCT-COL           OCCURS 10 TIMES
006800                                   PIC S9(3)V99.
006900*        MRP-TARGET-COL (I,J) - AMOUNT OF THIS ROW'S
007000*        INGREDIENT CONSUMED BY MIX COLUMN J, CALCULATED BY
007100*        MRPCALC'S BACKWARD PASS.  ZERO UNTIL CALCULATED.
007200         10  MRP-TARGET-COL        OCCURS 10 TIMES
007300                                   PIC S9(7)V99.
007400*        ROW TOTAL ACROSS ALL MIX COLUMNS - MEANINGFUL ONLY
007500*        FOR RAW-MATERIAL ROWS; MIX ROWS ARE LEFT AT ZERO.
007600         10  MRP-RAW-TOTAL         PIC S9(9)V99.
007700         10  FILLER                PIC X(06).
007800
007900*    MIX NAMES FROM THE PRODUCT FILE HEADER RECORD, IN
008000*    COLUMN ORDER.  KEPT SEPARATE FROM MRP-ROW-ENTRY SINCE
008100*    THE REPORT'S COLUMN HEADINGS ARE BUILT FROM THIS LIST
008200*    WHILE MRP-ROW-ENTRY IS WALKED BY ROW.
008300     05  MRP-MIX-ENTRY             OCCURS 10 TIMES
008400                                   INDEXED BY MRP-MIX-NDX.
008500         10  MRP-MIX-NAME          PIC X(10).
008600
008700*    SUM OF ALL RAW-MATERIAL TOTALS - PRINTED AS THE LAST
008800*    LINE OF THE RAW MATERIAL TOTALS SECTION OF THE REPORT.
008900     05  MRP-GRAND-TOTAL           PIC S9(9)V99.
009000     05  FILLER                    PIC X(20).
