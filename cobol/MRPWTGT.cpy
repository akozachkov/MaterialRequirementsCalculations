000100*----------------------------------------------------------------*
000110*                                                                *
000120*    COPYBOOK    = MRPWTGT                                      *
000130*    DESCRIPTION = Target table - the computed absolute amount   *
000140*                  of every ingredient/mix at every stage, built *
000150*                  by MRPCALC-200 and MRPCALC-300.                *
000160*                                                                *
000170*    BLENDCO DATA PROCESSING - RICHMOND                          *
000180*    PROPRIETARY - INTERNAL USE ONLY                             *
000190*                                                                *
000200*----------------------------------------------------------------*
000210*    CHANGE ACTIVITY :                                          *
000220*                                                                *
000230*      DATE     AUTHOR    REQUEST  DESCRIPTION                  *
000240*      870413   DOK       MRP0001  Original layout.             *
000250*      950630   DOK       MRP0083  Widened to 50 rows along      *
000260*                                  with MRPWPCT - see that copy   *
000270*                                  member's history.              *
000280*      011014   RTM       MRP0150  Widened to 10 mix columns.    *
000290*----------------------------------------------------------------*
000300*    MRP-TGT-ROW is populated one-for-one against MRP-PCT-ROW -  *
000310*    subscript I in this table always corresponds to the same    *
000320*    ingredient as subscript I in MRP-PCT-TABLE (see MRPWPCT).   *
000330*----------------------------------------------------------------*
000340 01  MRP-TGT-TABLE.
000350     05  MRP-TGT-ROW OCCURS 50 TIMES
000360                      INDEXED BY MRP-TGT-IDX.
000370         10  MRP-TGT-NAME          PIC X(15).
000380         10  MRP-TGT-AMOUNT OCCURS 10 TIMES
000390                      INDEXED BY MRP-TGT-COL-IDX
000400                                  PIC S9(7)V9(2).
000410         10  FILLER                PIC X(07).
