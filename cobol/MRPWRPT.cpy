000100*----------------------------------------------------------------*
000110*                                                                *
000120*    COPYBOOK    = MRPWRPT                                      *
000130*    DESCRIPTION = Holding area for the formatted MRP report -   *
000140*                  built line by line in MRPCALC-500 and handed  *
000150*                  to MRPRDWR on the SAVE request so the report   *
000160*                  archived to disk is byte-for-byte the same     *
000170*                  text that went to the console.                *
000180*                                                                *
000190*    BLENDCO DATA PROCESSING - RICHMOND                          *
000200*    PROPRIETARY - INTERNAL USE ONLY                             *
000210*                                                                *
000220*----------------------------------------------------------------*
000230*    CHANGE ACTIVITY :                                          *
000240*                                                                *
000250*      DATE     AUTHOR    REQUEST  DESCRIPTION                  *
000260*      870413   DOK       MRP0001  Original layout, 40 lines.   *
000270*      950630   DOK       MRP0083  Widened to 115 lines, 126     *
000280*                                  bytes wide, when the 50-row    *
000290*                                  table widening (see MRPWPCT)   *
000300*                                  outgrew the old 40x80 area.    *
000310*----------------------------------------------------------------*
000320*    WS-RPT-LINE-COUNT is set by MRPCALC-500 as each line is      *
000330*    built and is read by MRPRDWR-610 driving the WRITE loop      *
000340*    against CALC-REQUEST-FILE.  Every line is trailing-blank     *
000350*    padded to 126 bytes, the width of the widest report line -   *
000360*    the target table's label plus ten mix columns plus the       *
000370*    trailing BOM column.                                        *
000380*----------------------------------------------------------------*
000390 01  MRP-REPORT-AREA.
000400     05  WS-RPT-LINE-COUNT          PIC S9(4) COMP.
000405     05  FILLER                    PIC X(02).
000410     05  WS-RPT-LINE-TABLE OCCURS 115 TIMES
000420                      INDEXED BY WS-RPT-LINE-IDX
000430                                  PIC X(126).
000440*----------------------------------------------------------------*
000450*    Generic column layout used to build one percentage-table or  *
000460*    target-table report line before it is moved into             *
000470*    WS-RPT-LINE-TABLE.  REDEFINED against the plain 126-byte      *
000480*    line so the label and each 10-byte column can be built field *
000490*    by field, then read back out as one flat print line.         *
000500*----------------------------------------------------------------*
000510 01  WS-RPT-ROW-LINE                PIC X(126).
000520 01  WS-RPT-ROW-FIELDS REDEFINES WS-RPT-ROW-LINE.
000530     05  WS-RPT-ROW-LABEL            PIC X(15).
000540     05  WS-RPT-ROW-COL OCCURS 11 TIMES
000550                      INDEXED BY WS-RPT-ROW-COL-IDX
000560                                  PIC X(10)
000565                                  JUSTIFIED RIGHT.
000570     05  FILLER                     PIC X(01).
