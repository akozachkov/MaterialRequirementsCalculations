000100*----------------------------------------------------------------*
000110*                                                                *
000120*    COPYBOOK    = MRPWPCT                                      *
000130*    DESCRIPTION = Percentage composition table, as read from   *
000140*                  the product's percentage table file, plus    *
000150*                  the mix-name header row carried with it.     *
000160*                                                                *
000170*    BLENDCO DATA PROCESSING - RICHMOND                          *
000180*    PROPRIETARY - INTERNAL USE ONLY                             *
000190*                                                                *
000200*----------------------------------------------------------------*
000210*    CHANGE ACTIVITY :                                          *
000220*                                                                *
000230*      DATE     AUTHOR    REQUEST  DESCRIPTION                  *
000240*      870413   DOK       MRP0001  Original layout, 8 mixes.    *
000250*      950630   DOK       MRP0083  Widened MRP-PCT-ROW table     *
000260*                                  from 30 to 50 rows - Tulsa     *
000270*                                  plant's largest formula grew   *
000280*                                  past the old limit.            *
000290*      011014   RTM       MRP0150  Widened mix columns from 8    *
000300*                                  to 10 per Corporate Blending.  *
000310*----------------------------------------------------------------*
000320*    MRP-MAX-ROWS and MRP-MAX-MIXES bound every table in the     *
000330*    suite; both MRPCALC and MRPRDWR COPY this member so the      *
000340*    limits can never drift apart between the two programs.      *
000350*----------------------------------------------------------------*
000360 01  MRP-LIMITS.
000370     05  MRP-MAX-ROWS             PIC S9(4) COMP VALUE +50.
000380     05  MRP-MAX-MIXES            PIC S9(4) COMP VALUE +10.
000385     05  FILLER                   PIC X(04).
000390*----------------------------------------------------------------*
000400*    Mix-name header - column 1 of the input file's first line   *
000410*    is blank and is not kept; columns 2 through 11 hold the     *
000420*    mix names in left-to-right order, ending with the final     *
000430*    target product in the last occupied occurrence.              *
000440*----------------------------------------------------------------*
000450 01  MRP-MIX-HEADER.
000460     05  MRP-MIX-NAME OCCURS 10 TIMES
000470                       INDEXED BY MRP-MIX-IDX  PIC X(10).
000480     05  FILLER                    PIC X(20).
000490*----------------------------------------------------------------*
000500*    Percentage table - one occurrence per ingredient/mix row,   *
000510*    in the order the rows were read from the input file.  Row   *
000520*    order is significant to MRPCALC-300 - see MRPCALC-300's      *
000530*    own banner.                                                 *
000540*----------------------------------------------------------------*
000550 01  MRP-PCT-TABLE.
000560     05  MRP-PCT-ROW OCCURS 50 TIMES
000570                      INDEXED BY MRP-PCT-IDX.
000580         10  MRP-PCT-NAME          PIC X(15).
000590         10  MRP-PCT-PERCENT OCCURS 10 TIMES
000600                      INDEXED BY MRP-PCT-COL-IDX
000610                                  PIC S9(3)V9(4).
000620         10  FILLER                PIC X(05).
