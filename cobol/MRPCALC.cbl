000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.   MRPCALC.
000120 AUTHOR.       D O KIRBY.
000130 INSTALLATION. BLENDCO DATA PROCESSING - RICHMOND.
000140 DATE-WRITTEN. MARCH 1987.
000150 DATE-COMPILED.
000160 SECURITY.     PROPRIETARY - INTERNAL USE ONLY.
000170*
000180*-----------------------------------------------------------------*
000190*                                                                 *
000200*    MRPCALC.CBL                                                 *
000210*    BLENDCO DATA PROCESSING - RICHMOND                           *
000220*    MATERIAL REQUIREMENTS PLANNING - BATCH DRIVER                *
000230*                                                                 *
000240*-----------------------------------------------------------------*
000250*    DESCRIPTION
000260*
000270* This is the blending floor's material requirements run.  Given a
000280* product's percentage composition table and a desired output
000290* quantity of the finished mix, it works backwards from the final
000300* mix to the first raw material, computing the absolute amount of
000310* every ingredient needed at every stage, rolls those amounts up
000320* into a total requirement for each raw material, and produces the
000330* MRP results report - to the console and to the archived
000340* calculation-request file.
000350*
000360* This program owns no files of its own except the run's control
000370* card; MRPRDWR owns the percentage table and the calculation-
000380* request file and is CALLed here for both.
000390*
000400*-----------------------------------------------------------------*
000410*    AMENDMENT HISTORY
000420*
000430*      DATE         AUTHOR          DESCRIPTION
000440*      870413       D O KIRBY       Original run, 8 mixes, called
000450*                                   MRPRDWR for load and save.
000460*      891220       D O KIRBY       MRPCALC-300 corrected - the
000470*                                   right-to-left expansion was
000480*                                   re-deriving the mix row from
000490*                                   percentages instead of carrying
000500*                                   it forward verbatim, which threw
000510*                                   the raw-material rollup off by
000520*                                   the rounding on every stage.
000530*      930715       R HAINES        MRPCALC-200 column-total check
000540*                                   added to match MRPRDWR-410's
000550*                                   validation, per Product Eng.
000560*                                   request after a bad table slipped
000570*                                   through with a 99.97 column.
000580*      950630       D O KIRBY       Row/mix limits widened - see
000590*                                   MRPWPCT copy member history.
000600*      990218       L M PARRISH     Y2K - control-card date fields
000610*                                   widened; CA-REPORT-TIMESTAMP now
000620*                                   carries a 4-digit year.
000630*      011014       R T MASON       Mix columns widened to 10 per
000640*                                   Corporate Blending.
000650*      031106       R T MASON       Control card now read here and
000660*                                   passed to MRPRDWR via the control
000670*                                   area, instead of being re-read by
000680*                                   MRPRDWR for every LOAD request.
000690*      120604       J W ODELL       MRPCALC-100 now edits the card
000700*                                   for a blank product name or a
000710*                                   non-numeric/zero target amount
000720*                                   before passing it on - a card
000730*                                   punched wrong was reaching
000740*                                   MRPRDWR and failing there with
000750*                                   no way to see what was keyed.
000760*      120611       J W ODELL       Corrected the case on two of the
000770*                                   report headings in MRPCALC-510/
000780*                                   MRPCALC-560 - "TARGET AMOUNT:"
000790*                                   and "TOTAL RAW MATERIALS
000800*                                   NEEDED:" had been keyed all caps
000810*                                   instead of matching the report
000820*                                   spec's mixed case, the only two
000830*                                   headings out of step with the
000840*                                   rest of the report.
000850*-----------------------------------------------------------------*
000860*    FILES
000870*
000880*    MRPPARM - control card: product name and target amount.
000890*
000900*    CALLS
000910*
000920*    MRPRDWR - LOAD the percentage table / SAVE the finished report.
000930*
000940*    COPYBOOKS
000950*
000960*    MRPWCOM - CALL control area passed to MRPRDWR.
000970*    MRPWPCT - percentage table and mix-name header.
000980*    MRPWTGT - target table (computed absolute amounts).
000990*    MRPWTOT - raw material totals and grand total.
001000*    MRPWRPT - finished report lines, passed to MRPRDWR on SAVE.
001010*-----------------------------------------------------------------*
001020 ENVIRONMENT DIVISION.
001030 CONFIGURATION SECTION.
001040 SPECIAL-NAMES.
001050     UPSI-0 ON  STATUS IS MRP-TRACE-SWITCH-ON
001060            OFF STATUS IS MRP-TRACE-SWITCH-OFF.
001070 INPUT-OUTPUT SECTION.
001080 FILE-CONTROL.
001090     SELECT MRPPARM-FILE ASSIGN TO MRPPARM
001100         FILE STATUS IS WS-MRPPARM-STATUS.
001110*
001120 DATA DIVISION.
001130 FILE SECTION.
001140*
001150 FD  MRPPARM-FILE
001160     LABEL RECORDS ARE STANDARD
001170     RECORDING MODE IS F.
001180 01  MRPPARM-RECORD.
001190     05  PARM-PRODUCT-NAME        PIC X(15).
001200     05  PARM-TARGET-AMOUNT       PIC 9(7)V99.
001210     05  FILLER                   PIC X(56).
001220*    Raw card image - MRPCALC-100 displays this under UPSI-0 when
001230*    the control card is rejected, so the run sheet attached to the
001240*    JCL shows the card exactly as punched rather than the fields
001250*    the edit had already given up trying to break out.
001260 01  MRPPARM-RECORD-R REDEFINES MRPPARM-RECORD.
001270     05  PARM-CARD-IMAGE          PIC X(75).
001280     05  FILLER                   PIC X(05).
001290*
001300 WORKING-STORAGE SECTION.
001310*
001320 01  WS-DEBUG-DETAILS.
001330     05  FILLER                   PIC X(32)
001340             VALUE 'MRPCALC-----WORKING STORAGE    '.
001350     05  WS-PROGRAM-NAME          PIC X(8) VALUE 'MRPCALC'.
001360*
001370 01  WS-FILE-STATUSES.
001380     05  WS-MRPPARM-STATUS        PIC X(02) VALUE SPACES.
001390     05  FILLER                   PIC X(02).
001400*
001410 01  WS-SWITCHES.
001420     05  WS-RUN-OK-SWITCH         PIC X(01) VALUE 'Y'.
001430         88  WS-RUN-OK                      VALUE 'Y'.
001440         88  WS-RUN-FAILED                  VALUE 'N'.
001450     05  FILLER                   PIC X(03).
001460*
001470*----------------------------------------------------------------*
001480*    Current date/time, pulled once at start of run and split      *
001490*    into the control area's 14-digit timestamp.  WS-TODAY-R is    *
001500*    REDEFINED so MRPCALC-900's dsname-style banner work never      *
001510*    has to re-parse ACCEPT's YYYYMMDD result a second time.        *
001520*----------------------------------------------------------------*
001530 01  WS-TODAY.
001540     05  WS-TODAY-DATE8           PIC 9(8).
001550     05  WS-TODAY-R REDEFINES WS-TODAY-DATE8.
001560         10  WS-TODAY-YYYY        PIC 9(4).
001570         10  WS-TODAY-MM          PIC 9(2).
001580         10  WS-TODAY-DD          PIC 9(2).
001590     05  WS-TODAY-TIME8           PIC 9(8).
001600     05  WS-TODAY-TIME-R REDEFINES WS-TODAY-TIME8.
001610         10  WS-TODAY-HH          PIC 9(2).
001620         10  WS-TODAY-MIN         PIC 9(2).
001630         10  WS-TODAY-SS          PIC 9(2).
001640         10  WS-TODAY-HS          PIC 9(2).
001650     05  FILLER                   PIC X(04).
001660*
001670*----------------------------------------------------------------*
001680*    CALCULATION WORK AREAS                                       *
001690*----------------------------------------------------------------*
001700 01  WS-COUNTERS.
001710     05  WS-ROW-IDX               PIC S9(4) COMP VALUE ZERO.
001720     05  WS-COL-IDX               PIC S9(4) COMP VALUE ZERO.
001730     05  WS-LAST-MIX-COL          PIC S9(4) COMP VALUE ZERO.
001740     05  WS-CURRENT-ROW           PIC S9(4) COMP VALUE ZERO.
001750     05  WS-LINE-IDX              PIC S9(4) COMP VALUE ZERO.
001760     05  FILLER                   PIC X(01).
001770*
001780 01  WS-AMOUNT-WORK.
001790     05  WS-MIX-AMOUNT            PIC S9(7)V9(4) VALUE ZERO.
001800     05  WS-COLUMN-TOTAL          PIC S9(7)V9(4) VALUE ZERO.
001810     05  WS-AMOUNT-DIFFERENCE     PIC S9(7)V9(4) VALUE ZERO.
001820     05  WS-AMOUNT-TOLERANCE      PIC S9(1)V9(6) VALUE 0.000001.
001830     05  WS-RPT-DISPLAY-AMOUNT    PIC ZZZ,ZZ9.9  VALUE ZERO.
001840     05  WS-RPT-DISPLAY-PERCENT   PIC ZZ9.9      VALUE ZERO.
001850     05  FILLER                   PIC X(01).
001860*
001870*----------------------------------------------------------------*
001880*    Copybooks shared with MRPRDWR - see each member's own        *
001890*    header for the fields it carries.  The control area, table,  *
001900*    and report holding area are all passed to MRPRDWR by         *
001910*    reference on every CALL; the target and total tables never    *
001920*    leave this program.                                           *
001930*----------------------------------------------------------------*
001940 01  FILLER.
001950     05  FILLER                   PIC X(36) VALUE
001960         '********  MRPWCOM COPYBOOK  *******'.
001970     COPY MRPWCOM.
001980 01  FILLER.
001990     05  FILLER                   PIC X(36) VALUE
002000         '********  MRPWPCT COPYBOOK  *******'.
002010     COPY MRPWPCT.
002020 01  FILLER.
002030     05  FILLER                   PIC X(36) VALUE
002040         '********  MRPWTGT COPYBOOK  *******'.
002050     COPY MRPWTGT.
002060 01  FILLER.
002070     05  FILLER                   PIC X(36) VALUE
002080         '********  MRPWTOT COPYBOOK  *******'.
002090     COPY MRPWTOT.
002100 01  FILLER.
002110     05  FILLER                   PIC X(36) VALUE
002120         '********  MRPWRPT COPYBOOK  *******'.
002130     COPY MRPWRPT.
002140*
002150 PROCEDURE DIVISION.
002160*
002170 MRPCALC-MAIN SECTION.
002180*
002190*----------------------------------------------------------------*
002200*    MRPCALC-005 - RUN CONTROLLER.  EACH STAGE IS SKIPPED ONCE     *
002210*    WS-RUN-FAILED IS SET, SO A REJECTED CONTROL CARD OR A FAILED  *
002220*    LOAD FALLS STRAIGHT THROUGH TO MRPCALC-900 WITHOUT A PARTIAL   *
002230*    OR GARBAGE REPORT BEING BUILT OR ARCHIVED.                    *
002240*----------------------------------------------------------------*
002250 MRPCALC-005.
002260     PERFORM MRPCALC-100 THRU MRPCALC-100-EXIT.
002270     IF WS-RUN-OK
002280         PERFORM MRPCALC-150 THRU MRPCALC-150-EXIT
002290     END-IF.
002300     IF WS-RUN-OK
002310         PERFORM MRPCALC-200 THRU MRPCALC-200-EXIT
002320     END-IF.
002330     IF WS-RUN-OK
002340         PERFORM MRPCALC-300 THRU MRPCALC-300-EXIT
002350     END-IF.
002360     IF WS-RUN-OK
002370         PERFORM MRPCALC-400 THRU MRPCALC-400-EXIT
002380         PERFORM MRPCALC-500 THRU MRPCALC-500-EXIT
002390         PERFORM MRPCALC-700 THRU MRPCALC-700-EXIT
002400     END-IF.
002410     PERFORM MRPCALC-900 THRU MRPCALC-900-EXIT.
002420     GOBACK.
002430*
002440*----------------------------------------------------------------*
002450*    MRPCALC-100 - READ THE RUN'S CONTROL CARD: PRODUCT NAME AND  *
002460*    THE DESIRED OUTPUT QUANTITY OF THE FINAL MIX.                 *
002470*----------------------------------------------------------------*
002480 MRPCALC-100.
002490     SET WS-RUN-OK TO TRUE.
002500     ACCEPT WS-TODAY-DATE8 FROM DATE YYYYMMDD.
002510     ACCEPT WS-TODAY-TIME8 FROM TIME.
002520     OPEN INPUT MRPPARM-FILE.
002530     IF WS-MRPPARM-STATUS NOT = '00'
002540         DISPLAY 'MRPCALC - CONTROL CARD OPEN FAILED, STATUS '
002550             WS-MRPPARM-STATUS
002560         SET WS-RUN-FAILED TO TRUE
002570         GO TO MRPCALC-100-EXIT
002580     END-IF.
002590     READ MRPPARM-FILE
002600         AT END
002610             DISPLAY 'MRPCALC - CONTROL CARD FILE IS EMPTY'
002620             SET WS-RUN-FAILED TO TRUE
002630     END-READ.
002640     CLOSE MRPPARM-FILE.
002650     IF WS-RUN-FAILED
002660         GO TO MRPCALC-100-EXIT
002670     END-IF.
002675*    Card edit - a blank product name or a target amount that
002676*    isn't a positive number would otherwise reach MRPRDWR as-is
002677*    and fail there with no way for the operator to see what was
002678*    actually punched, so it's caught here instead.
002680     IF PARM-PRODUCT-NAME = SPACES
002690     OR PARM-TARGET-AMOUNT NOT NUMERIC
002700     OR PARM-TARGET-AMOUNT = ZERO
002710         DISPLAY 'MRPCALC - CONTROL CARD REJECTED, BLANK NAME OR '
002720             'BAD TARGET AMOUNT'
002730         IF MRP-TRACE-SWITCH-ON
002731*            UPSI-0 ON - show the card exactly as punched, since
002732*            the broken-out fields above are what the edit just
002733*            gave up on.
002740             DISPLAY 'MRPCALC-100 CARD IMAGE: ' PARM-CARD-IMAGE
002750         END-IF
002760         SET WS-RUN-FAILED TO TRUE
002770         GO TO MRPCALC-100-EXIT
002780     END-IF.
002785*    Card is clean - hand the product name, target amount, and
002786*    run timestamp over to the control area for MRPRDWR and the
002787*    rest of this run.
002790     MOVE PARM-PRODUCT-NAME     TO CA-PRODUCT-NAME.
002800     MOVE PARM-TARGET-AMOUNT    TO CA-TARGET-AMOUNT.
002810     MOVE WS-TODAY-YYYY         TO CA-TS-YYYY.
002820     MOVE WS-TODAY-MM           TO CA-TS-MM.
002830     MOVE WS-TODAY-DD           TO CA-TS-DD.
002840     MOVE WS-TODAY-HH           TO CA-TS-HH.
002850     MOVE WS-TODAY-MIN          TO CA-TS-MIN.
002860     MOVE WS-TODAY-SS           TO CA-TS-SS.
002870 MRPCALC-100-EXIT.
002880     EXIT.
002890*
002900*----------------------------------------------------------------*
002910*    MRPCALC-150 - LOAD AND VALIDATE THE PERCENTAGE TABLE.        *
002920*----------------------------------------------------------------*
002930 MRPCALC-150.
002940     SET CA-LOAD-REQUEST TO TRUE.
002950     CALL 'MRPRDWR' USING MRP-CONTROL-AREA, MRP-PCT-TABLE,
002960                          MRP-MIX-HEADER, MRP-REPORT-AREA.
002970     IF NOT CA-REQUEST-OK
002980         DISPLAY 'MRPCALC - LOAD FAILED: ' CA-RESPONSE-MESSAGE
002990         SET WS-RUN-FAILED TO TRUE
003000     END-IF.
003010 MRPCALC-150-EXIT.
003020     EXIT.
003030*
003040*----------------------------------------------------------------*
003050*    MRPCALC-200 - STEP 1.  EXPAND THE FINAL MIX COLUMN (COLUMN   *
003060*    M) FOR EVERY ROW FROM THE TARGET AMOUNT AND THAT ROW'S        *
003070*    PERCENTAGE OF MIX M.  THE RESULTING COLUMN MUST SUM BACK TO   *
003080*    THE TARGET AMOUNT WITHIN TOLERANCE - RE-CHECKED HERE EVEN     *
003090*    THOUGH MRPRDWR-410 ALREADY VALIDATED THE COLUMN AT 100        *
003100*    PERCENT, SINCE ROUNDING ON EACH ROW CAN STILL DRIFT THE SUM.  *
003110*----------------------------------------------------------------*
003120 MRPCALC-200.
003130     INITIALIZE MRP-TGT-TABLE.
003140     MOVE CA-MIXES-COUNT TO WS-LAST-MIX-COL.
003150     MOVE ZERO TO WS-COLUMN-TOTAL.
003160     PERFORM MRPCALC-210 THRU MRPCALC-210-EXIT
003170         VARYING WS-ROW-IDX FROM 1 BY 1
003180             UNTIL WS-ROW-IDX > CA-ROW-COUNT.
003190     COMPUTE WS-AMOUNT-DIFFERENCE =
003200         WS-COLUMN-TOTAL - CA-TARGET-AMOUNT.
003210     IF WS-AMOUNT-DIFFERENCE > WS-AMOUNT-TOLERANCE
003220     OR WS-AMOUNT-DIFFERENCE < (0 - WS-AMOUNT-TOLERANCE)
003230         DISPLAY 'MRPCALC - STEP 1 COLUMN DOES NOT FOOT TO TARGET'
003240         SET WS-RUN-FAILED TO TRUE
003250     END-IF.
003260 MRPCALC-200-EXIT.
003270     EXIT.
003280*
003290*    Row-level worker for Step 1 - one row's share of the final
003300*    mix, ROUNDED the same way MRPRDWR-410 rounds when it checks
003310*    the column sums to 100, so the two checks never disagree.
003320 MRPCALC-210.
003330     SET MRP-PCT-IDX TO WS-ROW-IDX.
003340     SET MRP-TGT-IDX TO WS-ROW-IDX.
003350     SET MRP-PCT-COL-IDX TO WS-LAST-MIX-COL.
003360     MOVE MRP-PCT-NAME(MRP-PCT-IDX) TO MRP-TGT-NAME(MRP-TGT-IDX).
003370     COMPUTE MRP-TGT-AMOUNT(MRP-TGT-IDX, WS-LAST-MIX-COL) ROUNDED =
003380         CA-TARGET-AMOUNT
003390         * MRP-PCT-PERCENT(MRP-PCT-IDX, MRP-PCT-COL-IDX) / 100.
003400     ADD MRP-TGT-AMOUNT(MRP-TGT-IDX, WS-LAST-MIX-COL)
003410         TO WS-COLUMN-TOTAL.
003420 MRPCALC-210-EXIT.
003430     EXIT.
003440*
003450*----------------------------------------------------------------*
003460*    MRPCALC-300 - STEP 2.  WORKING RIGHT TO LEFT, EXPAND EVERY    *
003470*    EARLIER MIX COLUMN.  WS-CURRENT-ROW STARTS AT THE LAST ROW    *
003480*    AND MOVES UP ONE ROW FOR EVERY COLUMN PROCESSED; THE TARGET    *
003490*    TABLE'S ROW ORDER MUST PLACE THE FIRST MIX'S ROW EARLIEST      *
003500*    AMONG THE MIX ROWS AND THE FINAL MIX'S ROW LAST, IMMEDIATELY   *
003510*    FOLLOWING THE RAW MATERIAL ROWS, FOR THIS WALK TO BE VALID -   *
003520*    SEE MRPRDWR-300.                                               *
003530*----------------------------------------------------------------*
003540 MRPCALC-300.
003550     MOVE CA-ROW-COUNT TO WS-CURRENT-ROW.
003560     IF WS-LAST-MIX-COL < 2
003570         GO TO MRPCALC-300-EXIT
003580     END-IF.
003590     PERFORM MRPCALC-310 THRU MRPCALC-310-EXIT
003600         VARYING WS-COL-IDX FROM WS-LAST-MIX-COL BY -1
003610             UNTIL WS-COL-IDX < 2.
003620 MRPCALC-300-EXIT.
003630     EXIT.
003640*
003650 MRPCALC-310.
003660*    Move one row up from the mix resolved by the previous
003670*    iteration (or, the first time through, from Step 1's row).
003680     SUBTRACT 1 FROM WS-CURRENT-ROW.
003690     PERFORM MRPCALC-320 THRU MRPCALC-320-EXIT.
003700     PERFORM MRPCALC-330 THRU MRPCALC-330-EXIT
003710         VARYING WS-ROW-IDX FROM 1 BY 1
003720             UNTIL WS-ROW-IDX > CA-ROW-COUNT.
003730*    The row representing this stage's own mix is recorded
003740*    verbatim - it IS the mix whose amount was just resolved,
003750*    not re-derived from a percentage of itself.
003760     SET MRP-TGT-IDX TO WS-CURRENT-ROW.
003770     MOVE WS-MIX-AMOUNT TO
003780         MRP-TGT-AMOUNT(MRP-TGT-IDX, WS-COL-IDX - 1).
003790 MRPCALC-310-EXIT.
003800     EXIT.
003810*
003820 MRPCALC-320.
003830*    MIXAMOUNT = the total already resolved for WS-CURRENT-ROW,
003840*    summed across every column filled in so far.
003850     MOVE ZERO TO WS-MIX-AMOUNT.
003860     SET MRP-TGT-IDX TO WS-CURRENT-ROW.
003870     PERFORM MRPCALC-325 THRU MRPCALC-325-EXIT
003880         VARYING WS-LINE-IDX FROM 1 BY 1
003890             UNTIL WS-LINE-IDX > CA-MIXES-COUNT.
003900 MRPCALC-320-EXIT.
003910     EXIT.
003920*
003930 MRPCALC-325.
003940     SET MRP-TGT-COL-IDX TO WS-LINE-IDX.
003950     ADD MRP-TGT-AMOUNT(MRP-TGT-IDX, MRP-TGT-COL-IDX)
003960         TO WS-MIX-AMOUNT.
003970 MRPCALC-325-EXIT.
003980     EXIT.
003990*
004000*    Row-level worker for Step 2 - same COMPUTE shape as
004010*    MRPCALC-210, but against WS-MIX-AMOUNT (the mix just
004020*    resolved in MRPCALC-320) instead of CA-TARGET-AMOUNT, and one
004030*    column to the left of it.
004040 MRPCALC-330.
004050     SET MRP-PCT-IDX TO WS-ROW-IDX.
004060     SET MRP-TGT-IDX TO WS-ROW-IDX.
004070     SET MRP-PCT-COL-IDX TO WS-COL-IDX.
004080     SET MRP-PCT-COL-IDX DOWN BY 1.
004090     MOVE MRP-PCT-NAME(MRP-PCT-IDX) TO MRP-TGT-NAME(MRP-TGT-IDX).
004100     COMPUTE MRP-TGT-AMOUNT(MRP-TGT-IDX, WS-COL-IDX - 1) ROUNDED =
004110         WS-MIX-AMOUNT
004120         * MRP-PCT-PERCENT(MRP-PCT-IDX, MRP-PCT-COL-IDX) / 100.
004130 MRPCALC-330-EXIT.
004140     EXIT.
004150*
004160*----------------------------------------------------------------*
004170*    MRPCALC-400 - ROLL UP RAW MATERIAL TOTALS.  THE FIRST        *
004180*    CA-RAW-MATERIAL-COUNT ROWS OF THE TARGET TABLE ARE RAW        *
004190*    MATERIALS, IN FILE ORDER; EACH ROW'S TOTAL IS THE SUM          *
004200*    ACROSS EVERY MIX COLUMN.  GRAND TOTAL IS THE SUM OF EVERY      *
004210*    RAW MATERIAL'S TOTAL.                                          *
004220*----------------------------------------------------------------*
004230 MRPCALC-400.
004240     MOVE ZERO TO MRP-GRAND-TOTAL.
004250     PERFORM MRPCALC-410 THRU MRPCALC-410-EXIT
004260         VARYING WS-ROW-IDX FROM 1 BY 1
004270             UNTIL WS-ROW-IDX > CA-RAW-MATERIAL-COUNT.
004280 MRPCALC-400-EXIT.
004290     EXIT.
004300*
004310*    One raw-material row's total, zeroed here and accumulated by
004320*    MRPCALC-420 across every mix column.
004330 MRPCALC-410.
004340     SET MRP-TGT-IDX TO WS-ROW-IDX.
004350     SET MRP-TOT-IDX TO WS-ROW-IDX.
004360     MOVE ZERO TO MRP-TOT-AMOUNT(MRP-TOT-IDX).
004370     MOVE MRP-TGT-NAME(MRP-TGT-IDX) TO MRP-TOT-NAME(MRP-TOT-IDX).
004380     PERFORM MRPCALC-420 THRU MRPCALC-420-EXIT
004390         VARYING WS-COL-IDX FROM 1 BY 1
004400             UNTIL WS-COL-IDX > CA-MIXES-COUNT.
004410     ADD MRP-TOT-AMOUNT(MRP-TOT-IDX) TO MRP-GRAND-TOTAL.
004420 MRPCALC-410-EXIT.
004430     EXIT.
004440*
004450*    Add one column's target amount into this row's running total.
004460 MRPCALC-420.
004470     SET MRP-TGT-COL-IDX TO WS-COL-IDX.
004480     ADD MRP-TGT-AMOUNT(MRP-TGT-IDX, MRP-TGT-COL-IDX)
004490         TO MRP-TOT-AMOUNT(MRP-TOT-IDX).
004500 MRPCALC-420-EXIT.
004510     EXIT.
004520*
004530*----------------------------------------------------------------*
004540*    MRPCALC-500 - FORMAT THE FULL TWO-TABLE REPORT INTO          *
004550*    WS-RPT-LINE-TABLE.  EVERY LINE IS ALSO DISPLAYED TO THE       *
004560*    CONSOLE AS IT IS BUILT, SO THE OPERATOR SEES THE SAME TEXT    *
004570*    THAT MRPRDWR LATER ARCHIVES.                                  *
004580*----------------------------------------------------------------*
004590 MRPCALC-500.
004600     MOVE ZERO TO WS-RPT-LINE-COUNT.
004610     PERFORM MRPCALC-510 THRU MRPCALC-510-EXIT.
004620     PERFORM MRPCALC-520 THRU MRPCALC-520-EXIT.
004630     PERFORM MRPCALC-530 THRU MRPCALC-530-EXIT
004640         VARYING WS-ROW-IDX FROM 1 BY 1
004650             UNTIL WS-ROW-IDX > CA-ROW-COUNT.
004660     PERFORM MRPCALC-540 THRU MRPCALC-540-EXIT.
004670     PERFORM MRPCALC-550 THRU MRPCALC-550-EXIT
004680         VARYING WS-ROW-IDX FROM 1 BY 1
004690             UNTIL WS-ROW-IDX > CA-ROW-COUNT.
004700     PERFORM MRPCALC-560 THRU MRPCALC-560-EXIT.
004710 MRPCALC-500-EXIT.
004720     EXIT.
004730*
004740*    Steps 1-4 of the report layout - banners, title, target
004750*    amount, and the percentage table's own heading.
004760 MRPCALC-510.
004770     PERFORM MRPCALC-515 THRU MRPCALC-515-EXIT.
004780     PERFORM MRPCALC-517 THRU MRPCALC-517-EXIT.
004790     MOVE SPACES TO WS-RPT-ROW-LINE.
004800     MOVE CA-TARGET-AMOUNT TO WS-RPT-DISPLAY-AMOUNT.
004810     STRING 'Target Amount: ' DELIMITED BY SIZE
004820            WS-RPT-DISPLAY-AMOUNT DELIMITED BY SIZE
004830         INTO WS-RPT-ROW-LINE.
004840     PERFORM MRPCALC-580 THRU MRPCALC-580-EXIT.
004850     PERFORM MRPCALC-515 THRU MRPCALC-515-EXIT.
004860     MOVE SPACES TO WS-RPT-ROW-LINE.
004870     MOVE 'PERCENTAGE TABLE (Original):' TO WS-RPT-ROW-LINE.
004880     PERFORM MRPCALC-580 THRU MRPCALC-580-EXIT.
004890     MOVE SPACES TO WS-RPT-ROW-LINE.
004900     MOVE ALL '-' TO WS-RPT-ROW-LINE(1:65).
004910     PERFORM MRPCALC-580 THRU MRPCALC-580-EXIT.
004920 MRPCALC-510-EXIT.
004930     EXIT.
004940*
004950 MRPCALC-515.
004960     MOVE ALL '=' TO WS-RPT-ROW-LINE(1:80).
004970     MOVE SPACES TO WS-RPT-ROW-LINE(81:46).
004980     PERFORM MRPCALC-580 THRU MRPCALC-580-EXIT.
004990 MRPCALC-515-EXIT.
005000     EXIT.
005010*
005020 MRPCALC-517.
005030     MOVE SPACES TO WS-RPT-ROW-LINE.
005040     MOVE 'MATERIAL REQUIREMENTS PLANNING RESULTS' TO
005050         WS-RPT-ROW-LINE.
005060     PERFORM MRPCALC-580 THRU MRPCALC-580-EXIT.
005070 MRPCALC-517-EXIT.
005080     EXIT.
005090*
005100*    Step 6 - percentage table column header row: a blank label
005110*    column followed by one 10-byte column per mix name.
005120 MRPCALC-520.
005130     MOVE SPACES TO WS-RPT-ROW-FIELDS.
005140     PERFORM MRPCALC-525 THRU MRPCALC-525-EXIT
005150         VARYING WS-COL-IDX FROM 1 BY 1
005160             UNTIL WS-COL-IDX > CA-MIXES-COUNT.
005170     PERFORM MRPCALC-580 THRU MRPCALC-580-EXIT.
005180 MRPCALC-520-EXIT.
005190     EXIT.
005200*
005210*    One mix-name column header, reused by both the percentage-
005220*    table heading (MRPCALC-520) and the target-table heading
005230*    (MRPCALC-540) so the two column layouts can never drift apart.
005240 MRPCALC-525.
005250     SET WS-RPT-ROW-COL-IDX TO WS-COL-IDX.
005260     MOVE MRP-MIX-NAME(WS-COL-IDX) TO
005270         WS-RPT-ROW-COL(WS-RPT-ROW-COL-IDX).
005280 MRPCALC-525-EXIT.
005290     EXIT.
005300*
005310*    Step 7 - one percentage-table row per ingredient.
005320 MRPCALC-530.
005330     SET MRP-PCT-IDX TO WS-ROW-IDX.
005340     MOVE SPACES TO WS-RPT-ROW-FIELDS.
005350     MOVE MRP-PCT-NAME(MRP-PCT-IDX) TO WS-RPT-ROW-LABEL.
005360     PERFORM MRPCALC-535 THRU MRPCALC-535-EXIT
005370         VARYING WS-COL-IDX FROM 1 BY 1
005380             UNTIL WS-COL-IDX > CA-MIXES-COUNT.
005390     PERFORM MRPCALC-580 THRU MRPCALC-580-EXIT.
005400 MRPCALC-530-EXIT.
005410     EXIT.
005420*
005430*    One percentage-table cell, edited into WS-RPT-DISPLAY-PERCENT
005440*    for the report before the RIGHT-justified column move.
005450 MRPCALC-535.
005460     SET MRP-PCT-COL-IDX TO WS-COL-IDX.
005470     SET WS-RPT-ROW-COL-IDX TO WS-COL-IDX.
005480     MOVE MRP-PCT-PERCENT(MRP-PCT-IDX, MRP-PCT-COL-IDX) TO
005490         WS-RPT-DISPLAY-PERCENT.
005500     MOVE WS-RPT-DISPLAY-PERCENT TO
005510         WS-RPT-ROW-COL(WS-RPT-ROW-COL-IDX).
005520 MRPCALC-535-EXIT.
005530     EXIT.
005540*
005550*    Steps 8-9 - target table heading and column headers, with
005560*    the extra trailing BOM/raw-material-total column.
005570 MRPCALC-540.
005580     MOVE SPACES TO WS-RPT-ROW-LINE.
005590     MOVE 'TARGET TABLE (Calculated):' TO WS-RPT-ROW-LINE.
005600     PERFORM MRPCALC-580 THRU MRPCALC-580-EXIT.
005610     MOVE SPACES TO WS-RPT-ROW-LINE.
005620     MOVE ALL '-' TO WS-RPT-ROW-LINE(1:65).
005630     PERFORM MRPCALC-580 THRU MRPCALC-580-EXIT.
005640     MOVE SPACES TO WS-RPT-ROW-FIELDS.
005650     PERFORM MRPCALC-525 THRU MRPCALC-525-EXIT
005660         VARYING WS-COL-IDX FROM 1 BY 1
005670             UNTIL WS-COL-IDX > CA-MIXES-COUNT.
005680     MOVE CA-MIXES-COUNT TO WS-LAST-MIX-COL.
005690     ADD 1 TO WS-LAST-MIX-COL.
005700     SET WS-RPT-ROW-COL-IDX TO WS-LAST-MIX-COL.
005710     MOVE 'BOM'    TO WS-RPT-ROW-COL(WS-RPT-ROW-COL-IDX).
005720     PERFORM MRPCALC-580 THRU MRPCALC-580-EXIT.
005730 MRPCALC-540-EXIT.
005740     EXIT.
005750*
005760*    Step 10 - one target-table row per ingredient, with a raw-
005770*    material total in the BOM column for raw material rows only.
005780 MRPCALC-550.
005790     SET MRP-TGT-IDX TO WS-ROW-IDX.
005800     MOVE SPACES TO WS-RPT-ROW-FIELDS.
005810     MOVE MRP-TGT-NAME(MRP-TGT-IDX) TO WS-RPT-ROW-LABEL.
005820     PERFORM MRPCALC-555 THRU MRPCALC-555-EXIT
005830         VARYING WS-COL-IDX FROM 1 BY 1
005840             UNTIL WS-COL-IDX > CA-MIXES-COUNT.
005850     MOVE CA-MIXES-COUNT TO WS-LAST-MIX-COL.
005860     ADD 1 TO WS-LAST-MIX-COL.
005870     SET WS-RPT-ROW-COL-IDX TO WS-LAST-MIX-COL.
005880     IF WS-ROW-IDX <= CA-RAW-MATERIAL-COUNT
005890         SET MRP-TOT-IDX TO WS-ROW-IDX
005900         MOVE MRP-TOT-AMOUNT(MRP-TOT-IDX) TO
005910             WS-RPT-DISPLAY-AMOUNT
005920         MOVE WS-RPT-DISPLAY-AMOUNT TO
005930             WS-RPT-ROW-COL(WS-RPT-ROW-COL-IDX)
005940     ELSE
005950         MOVE 'n/a' TO WS-RPT-ROW-COL(WS-RPT-ROW-COL-IDX)
005960     END-IF.
005970     PERFORM MRPCALC-580 THRU MRPCALC-580-EXIT.
005980 MRPCALC-550-EXIT.
005990     EXIT.
006000*
006010*    One target-table cell - the mix column's own resolved amount,
006020*    not the BOM column, which MRPCALC-550 fills in separately.
006030 MRPCALC-555.
006040     SET MRP-TGT-COL-IDX TO WS-COL-IDX.
006050     SET WS-RPT-ROW-COL-IDX TO WS-COL-IDX.
006060     MOVE MRP-TGT-AMOUNT(MRP-TGT-IDX, MRP-TGT-COL-IDX) TO
006070         WS-RPT-DISPLAY-AMOUNT.
006080     MOVE WS-RPT-DISPLAY-AMOUNT TO
006090         WS-RPT-ROW-COL(WS-RPT-ROW-COL-IDX).
006100 MRPCALC-555-EXIT.
006110     EXIT.
006120*
006130*    Steps 11-12 - control-break total line and trailing banner.
006140 MRPCALC-560.
006150     MOVE SPACES TO WS-RPT-ROW-LINE.
006160     MOVE MRP-GRAND-TOTAL TO WS-RPT-DISPLAY-AMOUNT.
006170     STRING 'Total raw materials needed: ' DELIMITED BY SIZE
006180            WS-RPT-DISPLAY-AMOUNT DELIMITED BY SIZE
006190         INTO WS-RPT-ROW-LINE.
006200     PERFORM MRPCALC-580 THRU MRPCALC-580-EXIT.
006210     PERFORM MRPCALC-515 THRU MRPCALC-515-EXIT.
006220 MRPCALC-560-EXIT.
006230     EXIT.
006240*
006250*----------------------------------------------------------------*
006260*    MRPCALC-580 - APPEND THE CURRENT WS-RPT-ROW-LINE TO THE       *
006270*    REPORT HOLDING AREA AND ECHO IT TO THE CONSOLE.  SHARED BY    *
006280*    EVERY REPORT-BUILDING PARAGRAPH ABOVE.                         *
006290*----------------------------------------------------------------*
006300 MRPCALC-580.
006310     ADD 1 TO WS-RPT-LINE-COUNT.
006320     SET WS-RPT-LINE-IDX TO WS-RPT-LINE-COUNT.
006330     MOVE WS-RPT-ROW-LINE TO WS-RPT-LINE-TABLE(WS-RPT-LINE-IDX).
006340     DISPLAY WS-RPT-ROW-LINE(1:80).
006350 MRPCALC-580-EXIT.
006360     EXIT.
006370*
006380*----------------------------------------------------------------*
006390*    MRPCALC-700 - ARCHIVE THE FINISHED REPORT VIA MRPRDWR.       *
006400*----------------------------------------------------------------*
006410 MRPCALC-700.
006420     SET CA-SAVE-REQUEST TO TRUE.
006430     CALL 'MRPRDWR' USING MRP-CONTROL-AREA, MRP-PCT-TABLE,
006440                          MRP-MIX-HEADER, MRP-REPORT-AREA.
006450     IF NOT CA-REQUEST-OK
006460         DISPLAY 'MRPCALC - SAVE FAILED: ' CA-RESPONSE-MESSAGE
006470         SET WS-RUN-FAILED TO TRUE
006480     END-IF.
006490 MRPCALC-700-EXIT.
006500     EXIT.
006510*
006520*----------------------------------------------------------------*
006530*    MRPCALC-900 - END OF RUN.                                    *
006540*----------------------------------------------------------------*
006550 MRPCALC-900.
006560     IF WS-RUN-OK
006570         DISPLAY 'MRPCALC - RUN COMPLETED NORMALLY FOR '
006580             CA-PRODUCT-NAME
006590     ELSE
006600         DISPLAY 'MRPCALC - RUN ENDED WITH ERRORS FOR '
006610             CA-PRODUCT-NAME
006620     END-IF.
006630 MRPCALC-900-EXIT.
006640     EXIT.
