000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    MRPCALC.
000300 AUTHOR.        D SABOL.
000400 INSTALLATION.  CORPORATE DP CENTER.
000500 DATE-WRITTEN.  04/02/89.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*  PROGRAM:  MRPCALC                                            *
001100*                                                                *
001200*  SUBROUTINE TO CALCULATE MATERIAL REQUIREMENTS FOR A TABLE OF *
001300*  MIXES AND INGREDIENTS.  GIVEN THE PERCENTAGE TABLE AND TARGET*
001400*  AMOUNT BUILT BY MRPMAIN, THIS ROUTINE RUNS THE BACKWARD PASS *
001500*  THAT CONVERTS PERCENTAGES INTO ABSOLUTE AMOUNTS FOR EVERY    *
001600*  INGREDIENT IN EVERY MIX, WORKING FROM THE LAST MIX BACK TO   *
001700*  THE FIRST.                                                   *
001800*    - CALLED BY PROGRAM MRPMAIN                                *
001900*                                                                *
002000*  WHY A BACKWARD PASS WORKS: EVERY MIX ON THE PLANT'S PROCESS  *
002100*  SHEETS IS BUILT ONLY FROM RAW MATERIALS AND/OR EARLIER MIXES *
002200*  - NEVER FROM A LATER MIX OR FROM ITSELF.  SO BY THE TIME WE  *
002300*  FIGURE OUT HOW MUCH OF MIX J IS NEEDED, EVERY MIX THAT USES  *
002400*  MIX J (MIXES J+1 THRU M) HAS ALREADY BEEN SOLVED, AND THEIR  *
002500*  DEMAND FOR MIX J IS SITTING IN THE TARGET TABLE WAITING TO   *
002600*  BE ADDED UP.  THAT IS THE WHOLE ALGORITHM - NO MATRIX INVERT,*
002700*  NO SIMULTANEOUS EQUATIONS, JUST ONE PASS FROM THE LAST MIX   *
002800*  BACK TO THE FIRST.                                           *
002900*                                                                *
003000*  LINKAGE:                                                     *
003100*     PARAMETERS:
003200*     (ALL THREE ARE REQUIRED - THERE IS NO OPTIONAL-PARAMETER
003300*      LIST AND NO CHECK FOR AN OMITTED ARGUMENT; MRPMAIN IS
003400*      THE ONLY CALLER AND ALWAYS SUPPLIES ALL THREE.)
003500*       1: MRP-TABLE-AREA  (PASSED AND MODIFIED - TARGET TABLE) *
003600*       2: CALC STATUS     (PASSED AND MODIFIED)                *
003700*       3: CALC MESSAGE    (PASSED AND MODIFIED)                *
003800******************************************************************
003900*
004000*  CHANGE LOG.
004100*
004200*  04/02/89  DS   0098  INITIAL VERSION - ADAPTED FROM THE PD
004300*                      TOOLS PRODUCT-STATISTICS SUBROUTINE SHAPE
004400*                      TO DO THE BACKWARD-PASS MATERIAL CALC.
004500*  05/11/90  THK  0137  CORRECTED NEEDED(J) TO SUM ALL LATER      *MR0137 
004600*                      MIXES K = J+1..M - THE FIRST CUT ONLY      *MR0137 
004700*                      SUMMED THE NEXT MIX AND UNDERSTATED DEMAND.*MR0137 
004800*  02/27/91  RBW  0152  NO CHANGE - RAW TOTAL MOVED TO MRPMAIN.
004900*  01/06/94  THK  0210  ADDED ROUNDED ON EVERY COMPUTE PER
005000*                      FINANCE - AMOUNTS WERE TRUNCATING A CENT
005100*                      SHORT ON SOME MIXES.
005200*  09/19/95  RBW  0230  PACKED THE DECIMAL WORK FIELDS (COMP-3)
005300*                      TO MATCH THE REST OF THE PD TOOLS LIBRARY -
005400*                      ZONED ARITHMETIC WAS COSTING CPU ON THE
005500*                      OVERNIGHT MRP RUN.
005600*  03/02/98  DCL  0305  Y2K REVIEW - PROGRAM CARRIES NO DATE
005700*                      FIELDS.  NO CENTURY EXPOSURE FOUND.
005800*  07/14/99  RBW  0318  Y2K SIGN-OFF - NO CHANGE REQUIRED.
005900*  11/20/13  RBW  0388  MESSAGE TEXT NOW BUILT WITH STRING SO
006000*                      THE VERIFICATION RUN CAN DISPLAY BOTH
006100*                      THE ACTUAL AND TARGET LAST-MIX AMOUNTS.
006200*
006300*  TICKET NUMBERS ABOVE ARE THE SAME REQUEST-TRACKING SEQUENCE
006400*  SHARED WITH MRPMAIN AND MRPTABLE - THEY ARE NOT ISSUED PER
006500*  PROGRAM, SO GAPS IN THIS LOG (E.G. BETWEEN 0230 AND 0305)
006600*  CORRESPOND TO REQUESTS AGAINST ONE OF THE OTHER TWO MODULES.
006700******************************************************************
006800
006900*THIS SUBROUTINE HAS NO FILES AND NO SCREEN OR REPORT DEVICES OF
007000*ITS OWN - IT ONLY TOUCHES THE TABLE AREA AND THE TWO RETURN-CODE
007100*ITEMS MRPMAIN PASSES IN, SO THE ENVIRONMENT DIVISION BELOW IS
007200*JUST THE COMPILER BOILERPLATE THE SHOP STANDARD REQUIRES ON
007300*EVERY COMPILE UNIT, NOT A SIGN THAT ANYTHING WAS LEFT OUT.
007400 ENVIRONMENT DIVISION.
007500
007600 CONFIGURATION SECTION.
007700 SOURCE-COMPUTER.   IBM-390.
007800 OBJECT-COMPUTER.   IBM-390.
007900
008000*NO SPECIAL-NAMES PARAGRAPH IS NEEDED HERE - THE UPSI SWITCH AND
008100*THE TOP-OF-FORM CONDITION BOTH LIVE IN MRPMAIN, WHICH IS THE
008200*ONLY PROGRAM IN THIS JOB STREAM THAT OWNS A PRINTER OR A
008300*VERIFICATION SWITCH.
008400
008500 DATA DIVISION.
008600
008700 WORKING-STORAGE SECTION.
008800
008900*SWITCH TELLING US WHETHER THE ONE-TIME TARGET-TABLE ZEROING
009000*HAS RUN YET.  NOT CURRENTLY READ - CARRIED FORWARD FROM THE
009100*SAMOS3 SHAPE THIS PROGRAM WAS ADAPTED FROM, WHERE THE SAME
009200*SWITCH GATED A ONE-TIME MIN/MAX INITIALIZATION.  HARMLESS TO
009300*LEAVE IN PLACE IN CASE A FUTURE CHANGE NEEDS IT.
009400 77  WS-PROGRAM-STATUS             PIC X(30)  VALUE SPACES.
009500 77  WS-FIRST-TIME-SW              PIC X(01)  VALUE 'Y'.
009600
009700*SUBSCRIPTS FOR THE TABLE LOOPS BELOW.  WS-ROW-CTR/WS-COL-CTR
009800*WALK ROWS AND COLUMNS GENERICALLY; WS-J IS THE MIX COLUMN
009900*CURRENTLY BEING SOLVED IN THE BACKWARD PASS; WS-K WALKS THE
010000*LATER MIX COLUMNS WHEN TOTALLING DEMAND FOR MIX J.
010100 01  WS-SUBSCRIPTS.
010200     05  WS-ROW-CTR                PIC S9(4)  COMP VALUE ZERO.
010300     05  WS-COL-CTR                PIC S9(4)  COMP VALUE ZERO.
010400     05  WS-J                      PIC S9(4)  COMP VALUE ZERO.
010500     05  WS-K                      PIC S9(4)  COMP VALUE ZERO.
010600
010700*ALTERNATE VIEW OF THE FOUR SUBSCRIPTS ABOVE AS A TABLE, USED
010800*ONLY WHEN A DIAGNOSTIC DUMP NEEDS TO WALK ALL FOUR AT ONCE
010900*WITHOUT NAMING EACH ONE - THE USUAL SHOP TRICK FOR A GENERIC
011000*ZEROIZE OR DISPLAY LOOP OVER A GROUP OF LIKE-SIZED COUNTERS.
011100 01  WS-SUBSCRIPTS-ALT REDEFINES WS-SUBSCRIPTS.
011200     05  WS-SUB-TABLE OCCURS 4 TIMES              PIC S9(4) COMP.
011300
011400*WORK FIELDS FOR THE BACKWARD PASS AND THE LAST-COLUMN CHECK.
011500*PACKED (COMP-3) LIKE THE WORK-NUM FIELDS IN THE PD TOOLS
011600*SUBROUTINE THIS PROGRAM WAS BUILT FROM - SEE 09/19/95 ABOVE.
011700 01  WS-WORK-FIELDS.
011800*    N + J ON THE CURRENT BACKWARD-PASS COLUMN - THE ROW
011900*    NUMBER OF THE MIX WHOSE OWN DEMAND IS BEING SOLVED.
012000     05  WS-DIAG-ROW               PIC S9(4)  COMP VALUE ZERO.
012100*    FIRST LATER-MIX COLUMN (J+1) TO INCLUDE WHEN SUMMING
012200*    DEMAND FOR MIX J - SEE 210-CALC-ONE-MIX-COLUMN BELOW.
012300     05  WS-START-K                PIC S9(4)  COMP VALUE ZERO.
012400*    LAST RAW-MATERIAL-OR-EARLIER-MIX ROW (ROW-COUNT - 1),
012500*    I.E. EVERY ROW EXCEPT THE FINAL MIX ITSELF.
012600     05  WS-LAST-RAW-ROW           PIC S9(4)  COMP VALUE ZERO.
012700*    RUNNING TOTAL OF MIX J'S DEMAND - BECOMES A(N+J,J) ONCE
012800*    THE COLUMN IS FINISHED.
012900     05  WS-NEEDED-AMOUNT          PIC S9(7)V99     COMP-3        *MR0230 
013000                                                     VALUE ZERO.
013100*    TARGET AMOUNT AND ACTUAL LAST-COLUMN SUM, HELD SIDE BY
013200*    SIDE SO 120-REPORT-LAST-COL-MISMATCH CAN SHOW BOTH.
013300     05  WS-LAST-COL-TARGET        PIC S9(7)V99     COMP-3        *MR0230 
013400                                                     VALUE ZERO.
013500     05  WS-LAST-COL-ACTUAL        PIC S9(7)V99     COMP-3        *MR0230 
013600                                                     VALUE ZERO.
013700     05  FILLER                    PIC X(08).
013800
013900*EDITED FIELDS FOR THE LAST-COLUMN MISMATCH MESSAGE.  THESE
014000*STAY DISPLAY/NUMERIC-EDITED (COMP-3 CANNOT CARRY A ZZZZZZ9.99-
014100*EDIT PICTURE) SINCE THEY FEED STRAIGHT INTO THE STRING BELOW.
014200 01  WS-MESSAGE-EDIT-FIELDS.
014300     05  WS-ACTUAL-ED              PIC ZZZZZZ9.99-.
014400     05  WS-TARGET-ED              PIC ZZZZZZ9.99-.
014500     05  FILLER                    PIC X(10).
014600
014700*SAME TWO EDIT FIELDS VIEWED AS A TABLE, FOR A GENERIC CLEAR-
014800*BOTH-AT-ONCE LOOP RATHER THAN TWO SEPARATE MOVE SPACES.
014900 01  WS-MESSAGE-EDIT-TABLE REDEFINES WS-MESSAGE-EDIT-FIELDS.
015000     05  WS-EDIT-VALUE OCCURS 2 TIMES            PIC ZZZZZZ9.99-.
015100     05  FILLER                    PIC X(10).
015200
015300*NOTHING IN THIS SECTION IS DEFINED WITH A VALUE CLAUSE - THE
015400*COMPILER FLAGS THAT AS A WARNING ON LINKAGE ITEMS BECAUSE THE
015500*STORAGE BELONGS TO THE CALLER, NOT TO THIS PROGRAM, AND ANY
015600*INITIAL VALUE WOULD BE OVERWRITTEN THE MOMENT THE CALL RETURNS
015700*CONTROL TO MRPMAIN ANYWAY.
015800 LINKAGE SECTION.
015900
016000*THE PERCENTAGE/TARGET TABLE BUILT AND VALIDATED BY MRPMAIN -
016100*PASSED BY REFERENCE AND MODIFIED IN PLACE; MRPCALC FILLS IN
016200*EVERY MRP-TARGET-COL CELL AND LEAVES EVERYTHING ELSE ALONE.
016300     COPY MRPTABLE.
016400
016500*RETURN STATUS - SAME TWO-VALUE CONVENTION (YES/NO ) USED BY
016600*THE OTHER INDICATOR SWITCHES IN THIS JOB STREAM.
016700 01  LK-CALC-STATUS                PIC X(03).
016800     88  CALC-OK                             VALUE 'YES'.
016900     88  CALC-ERROR                          VALUE 'NO '.
017000
017100*ERROR TEXT FOR MRPMAIN TO DISPLAY WHEN CALC-ERROR IS SET.
017200 01  LK-CALC-MESSAGE                PIC X(132).
017300
017400*SPLIT VIEW OF THE MESSAGE AREA SO 120-REPORT-LAST-COL-
017500*MISMATCH CAN MOVE A FIXED CAPTION INTO THE FIRST PART AND
017600*STRING THE TWO DOLLAR-STYLE AMOUNTS INTO THE SECOND.
017700 01  LK-CALC-MESSAGE-SPLIT REDEFINES LK-CALC-MESSAGE.
017800     05  LK-MSG-TEXT               PIC X(60).
017900     05  LK-MSG-DETAIL             PIC X(72).
018000
018100******************************************************************
018200*THE THREE LINKAGE ITEMS ARE PASSED BY REFERENCE, SHOP STANDARD
018300*FOR A SUBROUTINE THAT MODIFIES ITS CALLER'S STORAGE IN PLACE -
018400*COMPARE SAMOS3'S PRODUCT-STATS LINKAGE GROUP, WHICH THE SAME
018500*CALLING PROGRAM FILLS IN AND THIS SHOP'S ENGINES HAND BACK
018600*UPDATED RATHER THAN RETURNING A FRESH COPY.
018700 PROCEDURE DIVISION USING MRP-TABLE-AREA,
018800                          LK-CALC-STATUS,
018900                          LK-CALC-MESSAGE.
019000
019100*    SINGLE ENTRY POINT.  MRPMAIN ISSUES ONE CALL PER RUN; THIS
019200*    PARAGRAPH SEQUENCES THE THREE MAJOR STEPS (ZERO THE TABLE,
019300*    SOLVE THE LAST COLUMN, THEN WORK BACKWARD) AND RETURNS.
019400 000-MAIN.
019500
019600*    *** ZERO THE TARGET TABLE, THEN SOLVE THE LAST MIX      ***
019700*    *** COLUMN BEFORE WORKING BACKWARD THROUGH THE REST.    ***
019800     MOVE 'PROGRAM STARTED' TO WS-PROGRAM-STATUS.
019900     MOVE SPACES TO LK-CALC-MESSAGE.
020000     PERFORM 050-ZERO-TARGET-TABLE THRU 050-EXIT.
020100     PERFORM 100-CALC-LAST-MIX-COLUMN THRU 100-EXIT.
020200*    *** SKIP THE BACKWARD PASS ENTIRELY IF THE LAST-COLUMN  ***
020300*    *** CONSISTENCY CHECK FAILED - THE TABLE IS GARBAGE.    ***
020400     IF CALC-OK
020500        PERFORM 200-CALC-BACKWARD-PASS THRU 200-EXIT.
020600     MOVE 'PROGRAM ENDED' TO WS-PROGRAM-STATUS.
020700     GOBACK.
020800
020900
021000 050-ZERO-TARGET-TABLE.
021100
021200*    TARGET CELLS START AT ZERO FOR EVERY ROW/COLUMN.  WE
021300*    CANNOT RELY ON MRPMAIN HAVING CLEARED THEM - A PRIOR
021400*    RUN'S TABLE AREA COULD STILL BE IN STORAGE ON SOME
021500*    JOB-STEP RESTART SCENARIOS.
021600     PERFORM 055-ZERO-ONE-ROW THRU 055-EXIT
021700         VARYING WS-ROW-CTR FROM 1 BY 1
021800             UNTIL WS-ROW-CTR > MRP-ROW-COUNT.
021900
022000*    THIS EXIT PARAGRAPH, AND EVERY -EXIT PARAGRAPH BELOW IT,
022100*    EXISTS SOLELY AS THE PERFORM ... THRU BOUNDARY MARKER - THE
022200*    SHOP CONVENTION CARRIED OVER FROM SAMOS3 SO A LATER CHANGE
022300*    CAN INSERT LINES INTO THE MIDDLE OF A PARAGRAPH WITHOUT
022400*    RISKING A GO TO FALLING THROUGH INTO THE NEXT PARAGRAPH.
022500 050-EXIT.
022600     EXIT.
022700
022800
022900*    ONE PASS ACROSS A SINGLE ROW OF THE TARGET TABLE, COLUMN BY
023000*    COLUMN.  CALLED ONCE PER ROW FROM THE PERFORM VARYING ABOVE -
023100*    MRP-ROW-NDX IS SET ONCE HERE RATHER THAN INSIDE THE INNER
023200*    PARAGRAPH SO 057-ZERO-ONE-CELL STAYS A ONE-LINE WORKER.
023300 055-ZERO-ONE-ROW.
023400
023500     SET MRP-ROW-NDX TO WS-ROW-CTR.
023600     PERFORM 057-ZERO-ONE-CELL THRU 057-EXIT
023700         VARYING WS-COL-CTR FROM 1 BY 1
023800             UNTIL WS-COL-CTR > MRP-M-COUNT.
023900
024000 055-EXIT.
024100     EXIT.
024200
024300
024400*    THE INNERMOST WORKER OF THE ZEROING LOOP - ONE CELL, ONE
024500*    MOVE.  KEPT AS ITS OWN PARAGRAPH RATHER THAN FOLDED INTO
024600*    055 ABOVE SO THE PERFORM VARYING NESTING READS THE SAME WAY
024700*    AS EVERY OTHER DOUBLE-SUBSCRIPTED LOOP IN THIS PROGRAM.
024800 057-ZERO-ONE-CELL.
024900
025000     MOVE ZERO TO MRP-TARGET-COL (MRP-ROW-NDX, WS-COL-CTR).
025100
025200 057-EXIT.
025300     EXIT.
025400
025500
025600 100-CALC-LAST-MIX-COLUMN.
025700
025800*    AMOUNT OF EVERY INGREDIENT/EARLIER MIX GOING DIRECTLY
025900*    INTO THE LAST MIX (COLUMN M) IS SIMPLY THE TARGET AMOUNT
026000*    TIMES THAT ROW'S PERCENTAGE - THERE IS NO LATER MIX TO
026100*    SUM DEMAND FROM, SO COLUMN M IS THE BASE CASE OF THE
026200*    BACKWARD PASS.  ONCE EVERY CELL IS CALCULATED WE CHECK
026300*    THAT THEY ADD BACK UP TO THE TARGET AMOUNT - IF THE
026400*    PRODUCT FILE'S PERCENTAGES FOR THE LAST MIX DO NOT SUM
026500*    TO 100, THIS CONSISTENCY CHECK CATCHES IT HERE, BEFORE
026600*    ANY DOWNSTREAM NUMBERS ARE BUILT ON TOP OF BAD DATA.
026700     MOVE ZERO TO WS-LAST-COL-ACTUAL.
026800     COMPUTE WS-LAST-RAW-ROW = MRP-ROW-COUNT - 1.
026900     PERFORM 110-CALC-ONE-LAST-COL-CELL THRU 110-EXIT
027000         VARYING WS-ROW-CTR FROM 1 BY 1
027100             UNTIL WS-ROW-CTR > WS-LAST-RAW-ROW.
027200     MOVE MRP-TARGET-AMOUNT TO WS-LAST-COL-TARGET.
027300     IF WS-LAST-COL-ACTUAL NOT EQUAL TO WS-LAST-COL-TARGET
027400        PERFORM 120-REPORT-LAST-COL-MISMATCH THRU 120-EXIT
027500     ELSE
027600*       *** THE FINAL MIX'S OWN AMOUNT IS THE FULL TARGET. ***
027700        SET MRP-ROW-NDX TO MRP-ROW-COUNT
027800        MOVE MRP-TARGET-AMOUNT
027900                 TO MRP-TARGET-COL (MRP-ROW-NDX, MRP-M-COUNT)
028000        SET CALC-OK TO TRUE.
028100
028200 100-EXIT.
028300     EXIT.
028400
028500
028600 110-CALC-ONE-LAST-COL-CELL.
028700
028800*    *** A(I,M) = T * P(I,M) / 100, ROUNDED TO THE NEAREST  ***
028900*    *** CENT PER FINANCE'S 01/06/94 REQUEST (SEE LOG).     ***
029000     SET MRP-ROW-NDX TO WS-ROW-CTR.
029100     COMPUTE MRP-TARGET-COL (MRP-ROW-NDX, MRP-M-COUNT) ROUNDED =
029200             MRP-TARGET-AMOUNT
029300             * MRP-PCT-COL (MRP-ROW-NDX, MRP-M-COUNT) / 100.
029400     ADD MRP-TARGET-COL (MRP-ROW-NDX, MRP-M-COUNT)
029500                        TO WS-LAST-COL-ACTUAL.
029600
029700 110-EXIT.
029800     EXIT.
029900
030000
030100 120-REPORT-LAST-COL-MISMATCH.
030200
030300*    A HARD STOP - THE LAST MIX COLUMN DID NOT RECONCILE TO
030400*    THE TARGET AMOUNT, WHICH MEANS THE PRODUCT FILE'S LAST-
030500*    MIX PERCENTAGES DO NOT SUM TO 100.  MRPMAIN DISPLAYS
030600*    THIS MESSAGE AND ENDS THE RUN WITHOUT A REPORT.
030700     SET CALC-ERROR TO TRUE.
030800     MOVE WS-LAST-COL-ACTUAL TO WS-ACTUAL-ED.
030900     MOVE WS-LAST-COL-TARGET TO WS-TARGET-ED.
031000     MOVE 'LAST MIX DID NOT MATCH TARGET AMOUNT' TO LK-MSG-TEXT.
031100     STRING 'ACTUAL='   DELIMITED BY SIZE
031200            WS-ACTUAL-ED DELIMITED BY SIZE
031300            '  TARGET=' DELIMITED BY SIZE
031400            WS-TARGET-ED DELIMITED BY SIZE
031500         INTO LK-MSG-DETAIL.
031600
031700 120-EXIT.
031800     EXIT.
031900
032000
032100 200-CALC-BACKWARD-PASS.
032200
032300*    WORK BACKWARD FROM MIX M-1 TO MIX 1.  NEEDED(J) IS THE
032400*    TOTAL OF MIX J CONSUMED BY EVERY LATER MIX, K = J+1..M -     *MR0137 
032500*    NOT JUST THE NEXT ONE.  THE ORIGINAL 04/02/89 VERSION OF     *MR0137 
032600*    THIS PARAGRAPH SUMMED ONLY MIX J+1 AND UNDERSTATED EVERY     *MR0137 
032700*    EARLIER MIX'S DEMAND WHENEVER A MIX FED TWO OR MORE          *MR0137 
032800*    LATER MIXES - CORRECTED 05/11/90, SEE CHANGE LOG.            *MR0137 
032900     COMPUTE WS-J = MRP-M-COUNT - 1.
033000     PERFORM 210-CALC-ONE-MIX-COLUMN THRU 210-EXIT
033100         VARYING WS-J FROM WS-J BY -1 UNTIL WS-J < 1.
033200
033300 200-EXIT.
033400     EXIT.
033500
033600
033700 210-CALC-ONE-MIX-COLUMN.
033800
033900*    MIX J'S ROW NUMBER IS N+J (RAW MATERIALS OCCUPY ROWS 1
034000*    THRU N, MIXES OCCUPY N+1 THRU N+M IN FILE ORDER).  FIRST
034100*    TOTAL UP WHAT EVERY LATER MIX DEMANDS OF MIX J, THEN
034200*    SPREAD THAT DEMAND ACROSS MIX J'S OWN INGREDIENT ROWS,
034300*    THEN RECORD THE DEMAND ITSELF ON MIX J'S OWN ROW/COLUMN
034400*    (THE DIAGONAL CELL) SO THE NEXT COLUMN BACK CAN SEE IT.
034500     MOVE ZERO TO WS-NEEDED-AMOUNT.
034600     COMPUTE WS-DIAG-ROW = MRP-N-COUNT + WS-J.
034700     COMPUTE WS-START-K = WS-J + 1.
034800     PERFORM 215-SUM-ONE-LATER-MIX THRU 215-EXIT
034900         VARYING WS-K FROM WS-START-K BY 1
035000             UNTIL WS-K > MRP-M-COUNT.
035100     PERFORM 220-CALC-ONE-CELL THRU 220-EXIT
035200         VARYING WS-ROW-CTR FROM 1 BY 1
035300             UNTIL WS-ROW-CTR > WS-DIAG-ROW.
035400*    *** THE DIAGONAL CELL A(N+J,J) IS OVERWRITTEN HERE WITH ***
035500*    *** THE TRUE DEMAND FIGURE - 220-CALC-ONE-CELL COMPUTED ***
035600*    *** IT AS DEMAND TIMES MIX J'S OWN PERCENT OF ITSELF,   ***
035700*    *** WHICH THE PRODUCT FILE ALWAYS CARRIES AS ZERO.      ***
035800     SET MRP-ROW-NDX TO WS-DIAG-ROW.
035900     MOVE WS-NEEDED-AMOUNT TO MRP-TARGET-COL (MRP-ROW-NDX, WS-J).
036000
036100 210-EXIT.
036200     EXIT.
036300
036400
036500 215-SUM-ONE-LATER-MIX.
036600
036700*    ADD MIX K'S DEMAND FOR MIX J, ALREADY SITTING ON MIX J'S
036800*    OWN ROW (ROW N+J) IN COLUMN K, ONTO THE RUNNING TOTAL.
036900     SET MRP-ROW-NDX TO WS-DIAG-ROW.
037000     ADD MRP-TARGET-COL (MRP-ROW-NDX, WS-K) TO WS-NEEDED-AMOUNT.
037100
037200 215-EXIT.
037300     EXIT.
037400
037500
037600 220-CALC-ONE-CELL.
037700
037800*    *** A(I,J) = NEEDED(J) * P(I,J) / 100, ROUNDED.          ***
037900     SET MRP-ROW-NDX TO WS-ROW-CTR.
038000     COMPUTE MRP-TARGET-COL (MRP-ROW-NDX, WS-J) ROUNDED =
038100             WS-NEEDED-AMOUNT
038200             * MRP-PCT-COL (MRP-ROW-NDX, WS-J) / 100.
038300
038400 220-EXIT.
038500     EXIT.
038600
038700*    A(I,J) IS ROUNDED INDEPENDENTLY FOR EVERY ROW RATHER THAN
038800*    ROUNDED ONCE AT THE MIX TOTAL AND PRORATED BACK - THAT IS
038900*    THE SPECIFIC BEHAVIOR THE 01/06/94 FINANCE REQUEST ASKED
039000*    FOR (SEE CHANGE LOG), AND IT MEANS THE INGREDIENT AMOUNTS
039100*    ON A PRINTED ROW CAN BE OFF BY A PENNY OR TWO FROM WHAT
039200*    MULTIPLYING THE PERCENT BY THE ROUNDED MIX TOTAL WOULD
039300*    GIVE - AN ACCEPTED TRADE-OFF, NOT A DEFECT.
039400*    EVERY PARAGRAPH FROM HERE BACK TO 000-MAIN RUNS ONCE PER
039500*    MIX COLUMN, ONCE PER LATER-MIX BEING SUMMED, OR ONCE PER
039600*    ROW WITHIN A COLUMN - THREE NESTING LEVELS IN ALL - BUT NO
039700*    PARAGRAPH EVER LOOPS MORE THAN ROW-COUNT OR M-COUNT TIMES,
039800*    SO EVEN A FULL-SIZE TABLE (THE SHOP CAP IS A HANDFUL OF
039900*    ROWS AND COLUMNS - SEE MRPTABLE) COMPLETES IN WELL UNDER A
040000*    SECOND OF CPU.  THERE IS NO PERFORMANCE TUNING LEFT TO DO
040100*    HERE; THE COMP-3 CHANGE OF 09/19/95 WAS ABOUT THE OVERNIGHT
040200*    JOB STREAM AS A WHOLE, NOT ABOUT THIS SUBROUTINE IN
040300*    ISOLATION.
040400*
040500*NO SORT, NO GO TO OUTSIDE A PARAGRAPH RANGE, AND NO CALL TO A
040600*THIRD PROGRAM - THIS SUBROUTINE IS A LEAF IN THE CALL TREE,
040700*WHICH IS WHY IT CAN BE UNIT TESTED BY POKING VALUES DIRECTLY
040800*INTO MRP-TABLE-AREA AND CALLING IT STANDALONE IF THAT IS EVER
040900*NEEDED, WITHOUT DRAGGING IN A FILE OR A PRINTER.
041000*
041100*MAINTENANCE NOTES FOR WHOEVER PICKS THIS UP NEXT -
041200*  - THIS PROGRAM HAS NO FD, NO SELECT, AND NO PRINTER LINE OF
041300*    ITS OWN.  IF A FUTURE CHANGE NEEDS THIS SUBROUTINE TO READ
041400*    OR WRITE ANYTHING, STOP AND ASK WHETHER THE WORK BELONGS
041500*    HERE AT ALL, OR WHETHER IT BELONGS IN MRPMAIN INSTEAD -
041600*    KEEPING MRPCALC A PURE LEAF IS WHAT MAKES IT SAFE TO CALL
041700*    FROM A FUTURE ON-LINE SCREEN SOMEDAY WITHOUT DRAGGING A
041800*    WHOLE BATCH JOB STREAM ALONG WITH IT.
041900*  - THE LK-CALC-MESSAGE TEXT IS THE ONLY THING MRPMAIN SHOWS
042000*    THE OPERATOR WHEN THIS SUBROUTINE FAILS - KEEP IT SHORT
042100*    AND KEEP IT IN PLAIN ENGLISH, NOT A CODE NUMBER THE
042200*    OPERATOR HAS TO LOOK UP AT 2 A.M.
042300*  - THE COMP-3 ACCUMULATORS ADDED UNDER 0230 WERE A STORAGE
042400*    AND SPEED CHANGE ONLY.  DO NOT REVERT THEM TO DISPLAY
042500*    WITHOUT CHECKING WITH THE BINDER FIRST - SOME SHOPS ON
042600*    THIS SAME OVERNIGHT JOB STREAM ASSUME PACKED FIELDS HERE.
042700*END OF PROGRAM MRPCALC
