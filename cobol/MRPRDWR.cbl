000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.   MRPRDWR.
000120 AUTHOR.       D O KIRBY.
000130 INSTALLATION. BLENDCO DATA PROCESSING - RICHMOND.
000140 DATE-WRITTEN. MARCH 1987.
000150 DATE-COMPILED.
000160 SECURITY.     PROPRIETARY - INTERNAL USE ONLY.
000170*
000180*-----------------------------------------------------------------*
000190*                                                                 *
000200*    MRPRDWR.CBL                                                 *
000210*    BLENDCO DATA PROCESSING - RICHMOND                           *
000220*    MATERIAL REQUIREMENTS PLANNING - TABLE READER/WRITER         *
000230*                                                                 *
000240*-----------------------------------------------------------------*
000250*    DESCRIPTION
000260*
000270* This program owns the two sequential files used by the blending
000280* floor's material requirements run: the percentage composition
000290* table supplied by Product Engineering for each formula, and the
000300* calculation-request file archived for every run of MRPCALC.  It
000310* is CALLed by MRPCALC and never runs on its own - there is no
000320* operator-facing function here, only two services, selected by
000330* CA-REQUEST-ID in the control area:
000340*
000350*     LOAD - open the named product's percentage table, read the
000360*            mix-name header and every data row, derive the mix
000370*            and raw-material counts, and validate that every mix
000380*            column sums to 100 percent.
000390*     SAVE - write the report lines already built by MRPCALC to
000400*            the timestamped calculation-request output file.
000410*
000420*-----------------------------------------------------------------*
000430*    AMENDMENT HISTORY
000440*
000450*      DATE         AUTHOR          DESCRIPTION
000460*      870413       D O KIRBY       Original LOAD logic, 8 mixes.
000470*      881102       D O KIRBY       SAVE logic added - the report
000480*                                   was being re-keyed by hand off
000490*                                   the console log before this.
000500*      930715       R HAINES        Corrected MRPRDWR-420 - the
000510*                                   column-sum check was clearing
000520*                                   the accumulator one column too
000530*                                   early and always validating.
000540*      930801       R HAINES        Corrected MRPRDWR-120 (ticket
000550*                                   MRP0041) - the header-name loop
000560*                                   was advancing WS-UNSTRING-PTR
000570*                                   by hand before every UNSTRING,
000580*                                   on top of the pointer UNSTRING
000590*                                   itself already leaves past the
000600*                                   delimiter, dropping the first
000610*                                   letter of every mix name but
000620*                                   the first.
000630*      950630       D O KIRBY       Row limit widened to 50 - see
000640*                                   MRPWPCT copy member history.
000650*      960114       D O KIRBY       Corrected MRPRDWR-220 (ticket
000660*                                   MRP0098) - Product Engineering
000670*                                   switched the percentage table
000680*                                   over to ordinary decimal
000690*                                   notation (45.5000, not the old
000700*                                   implied-decimal numeral), which
000710*                                   the NOT NUMERIC test was
000720*                                   rejecting outright.  Token field
000730*                                   widened and a new paragraph,
000740*                                   MRPRDWR-225, added to split and
000750*                                   rebuild the value by hand.
000760*      990218       L M PARRISH     Y2K - CA-REPORT-TIMESTAMP now
000770*                                   carries a 4-digit year; dsname
000780*                                   build in MRPRDWR-600 changed to
000790*                                   match.
000800*      011014       R T MASON       Mix columns widened to 10.
000810*      031106       R T MASON       CA-TARGET-AMOUNT now arrives in
000820*                                   the control area instead of
000830*                                   being re-read from MRPPARM here.
000840*      120611       J W ODELL       Removed a second COPY MRPWCOM
000850*                                   that had been left under
000860*                                   WORKING-STORAGE - MRP-CONTROL-
000870*                                   AREA is passed in on the CALL
000880*                                   and only belongs in LINKAGE;
000890*                                   the duplicate was making every
000900*                                   CA- reference ambiguous.
000910*-----------------------------------------------------------------*
000920*    FILES
000930*
000940*    PCT-TABLE-FILE  - WS-LITS-FILES-PCTTABLE, percentage table,
000950*                       one file per product, dynamically named.
000960*    CALC-REQUEST-FILE - the archived report, dynamically named
000970*                       <product>_<yyyymmddhhmmss>.txt
000980*
000990*    COPYBOOKS
001000*
001010*    MRPWCOM  - CALL control area (LOAD/SAVE request, return code).
001020*    MRPWPCT  - percentage table and mix-name header.
001030*    MRPWRPT  - finished report lines, built by MRPCALC, written
001040*               here on the SAVE request.
001050*-----------------------------------------------------------------*
001060 ENVIRONMENT DIVISION.
001070 CONFIGURATION SECTION.
001080 SPECIAL-NAMES.
001090     UPSI-0 ON  STATUS IS MRP-TRACE-SWITCH-ON
001100            OFF STATUS IS MRP-TRACE-SWITCH-OFF
001110     CLASS MRP-NUMERIC-CLASS IS '0' THRU '9', '.'.
001120 INPUT-OUTPUT SECTION.
001130 FILE-CONTROL.
001140     SELECT PCT-TABLE-FILE ASSIGN TO WS-PCT-DSNAME
001150         ORGANIZATION IS LINE SEQUENTIAL
001160         FILE STATUS IS WS-PCTFILE-STATUS.
001170     SELECT CALC-REQUEST-FILE ASSIGN TO WS-CALCREQ-DSNAME
001180         ORGANIZATION IS LINE SEQUENTIAL
001190         FILE STATUS IS WS-CALCREQ-STATUS.
001200*
001210 DATA DIVISION.
001220 FILE SECTION.
001230*
001240 FD  PCT-TABLE-FILE.
001250 01  PCT-TABLE-RECORD             PIC X(132).
001260*----------------------------------------------------------------*
001270*    Alternate view of the raw input line used only when
001280*    UPSI-0 is ON, so a bad table can be eyeballed in the trace
001290*    listing without re-keying it by hand off a hex dump.
001300*----------------------------------------------------------------*
001310 01  PCT-TABLE-RECORD-R REDEFINES PCT-TABLE-RECORD.
001320     05  PCT-TRACE-FIRST-FIELD    PIC X(15).
001330     05  PCT-TRACE-REMAINDER      PIC X(117).
001340*
001350 FD  CALC-REQUEST-FILE.
001360 01  CALC-REQUEST-RECORD          PIC X(125).
001370*
001380 WORKING-STORAGE SECTION.
001390*
001400*    WS-UNSTRING-PTR is a scratch item local to MRPRDWR-125's
001410*    UNSTRING work and belongs to no other group, so it stands
001420*    alone at the 77 level rather than padding out WS-COUNTERS.
001430 77  WS-UNSTRING-PTR              PIC S9(4) COMP VALUE ZERO.
001440*
001450 01  WS-DEBUG-DETAILS.
001460     05  FILLER                   PIC X(32)
001470             VALUE 'MRPRDWR-----WORKING STORAGE    '.
001480     05  WS-PROGRAM-NAME          PIC X(8) VALUE 'MRPRDWR'.
001490*
001500 01  WS-FILE-STATUSES.
001510     05  WS-PCTFILE-STATUS        PIC X(02) VALUE SPACES.
001520     05  WS-CALCREQ-STATUS        PIC X(02) VALUE SPACES.
001530     05  FILLER                   PIC X(02).
001540*
001550 01  WS-SWITCHES.
001560     05  WS-PCT-EOF-SWITCH        PIC X(01) VALUE 'N'.
001570         88  WS-PCT-EOF                     VALUE 'Y'.
001580     05  WS-TABLE-VALID-SWITCH    PIC X(01) VALUE 'Y'.
001590         88  WS-TABLE-VALID                 VALUE 'Y'.
001600         88  WS-TABLE-INVALID                VALUE 'N'.
001610     05  FILLER                   PIC X(02).
001620*
001630*----------------------------------------------------------------*
001640*    Dynamically-built data set names.  WS-CALCREQ-DSNAME-R is    *
001650*    REDEFINED so MRPRDWR-600 can build the product-and-          *
001660*    timestamp file name field by field instead of one long       *
001670*    STRING statement.                                           *
001680*----------------------------------------------------------------*
001690 01  WS-DSNAME-AREA.
001700     05  WS-PCT-DSNAME            PIC X(40) VALUE SPACES.
001710     05  WS-CALCREQ-DSNAME        PIC X(40) VALUE SPACES.
001720     05  WS-CALCREQ-DSNAME-R REDEFINES WS-CALCREQ-DSNAME.
001730         10  WS-DSN-PRODUCT       PIC X(15).
001740         10  WS-DSN-USCORE        PIC X(01).
001750         10  WS-DSN-TIMESTAMP     PIC X(14).
001760         10  WS-DSN-SUFFIX        PIC X(04).
001770         10  FILLER               PIC X(06).
001780*
001790 01  WS-COUNTERS.
001800     05  WS-ROW-IDX               PIC S9(4) COMP VALUE ZERO.
001810     05  WS-COL-IDX               PIC S9(4) COMP VALUE ZERO.
001820     05  WS-MIX-IDX               PIC S9(4) COMP VALUE ZERO.
001830     05  WS-LINE-IDX              PIC S9(4) COMP VALUE ZERO.
001840     05  FILLER                   PIC X(02).
001850*
001860*----------------------------------------------------------------*
001870*    Percentage fields on the CSV-shaped table file carry an      *
001880*    ordinary punctuated numeral, e.g. 45.5000 or 100.0000 - up    *
001890*    to 3 whole digits, a literal decimal point, 4 decimal         *
001900*    digits.  MRPRDWR-225 splits the token on the decimal point     *
001910*    and right-justifies/zero-fills each half by hand below,       *
001920*    since this shop's COBOL carries no NUMVAL or other            *
001930*    intrinsic function.                                          *
001940*----------------------------------------------------------------*
001950 01  WS-TOKEN-AREA.
001960     05  WS-TOKEN                 PIC X(15) VALUE SPACES.
001970     05  WS-PCT-TOKEN              PIC X(08) VALUE SPACES.
001980     05  FILLER                   PIC X(03).
001990 01  WS-PCT-PARSE-AREA.
002000     05  WS-PCT-WHOLE-TEXT         PIC X(03) JUSTIFIED RIGHT
002010                                   VALUE SPACES.
002020     05  WS-PCT-WHOLE-TEXT-R REDEFINES WS-PCT-WHOLE-TEXT
002030                                   PIC 9(3).
002040     05  WS-PCT-FRACTION-TEXT      PIC X(04) VALUE SPACES.
002050     05  WS-PCT-FRACTION-TEXT-R REDEFINES WS-PCT-FRACTION-TEXT
002060                                   PIC 9(4).
002070     05  FILLER                   PIC X(01).
002080 01  WS-PCT-BUILD-AREA.
002090     05  WS-PCT-BUILD-WHOLE        PIC 9(3).
002100     05  WS-PCT-BUILD-FRACTION     PIC 9(4).
002110     05  FILLER                   PIC X(01).
002120 01  WS-PCT-BUILD-VALUE REDEFINES WS-PCT-BUILD-AREA.
002130     05  WS-PCT-BUILD-PERCENT      PIC 9(3)V9(4).
002140     05  FILLER                   PIC X(01).
002150*
002160 01  WS-VALIDATION-AREA.
002170     05  WS-COLUMN-SUM OCCURS 10 TIMES
002180                        INDEXED BY WS-SUM-COL-IDX
002190                                   PIC S9(5)V9(4) VALUE ZERO.
002200     05  WS-SUM-TOLERANCE          PIC S9(1)V9(6) VALUE 0.000001.
002210     05  WS-SUM-DIFFERENCE         PIC S9(5)V9(6) VALUE ZERO.
002220     05  FILLER                   PIC X(01).
002230*
002240 01  WS-MIX-MATCH-SWITCH           PIC X(01) VALUE 'N'.
002250     88  WS-NAME-IS-A-MIX                    VALUE 'Y'.
002260*
002270*----------------------------------------------------------------*
002280*    Copybooks shared with MRPCALC - see each member's own        *
002290*    header for the fields it carries.  MRP-CONTROL-AREA is       *
002300*    passed by the caller on every CALL, so it is COPYd once      *
002310*    here, into LINKAGE, and not again into WORKING-STORAGE -      *
002320*    COPYing it twice would declare the same 01-level record       *
002330*    under two names and turn every unqualified CA- reference       *
002340*    below into an ambiguous duplicate.                            *
002350*----------------------------------------------------------------*
002360 LINKAGE SECTION.
002370*
002380     COPY MRPWCOM.
002390     COPY MRPWPCT.
002400     COPY MRPWRPT.
002410*
002420 PROCEDURE DIVISION USING MRP-CONTROL-AREA, MRP-PCT-TABLE,
002430                          MRP-MIX-HEADER, MRP-REPORT-AREA.
002440*
002450 MRPRDWR-MAIN SECTION.
002460*
002470*----------------------------------------------------------------*
002480*    DISPATCH ON CA-REQUEST-ID - the control-area request/        *
002490*    return-code idiom used throughout the blending-floor suite.  *
002500*----------------------------------------------------------------*
002510 MRPRDWR-005.
002520     MOVE ZERO     TO CA-RETURN-CODE.
002530     MOVE SPACES   TO CA-RESPONSE-MESSAGE.
002540     EVALUATE TRUE
002550         WHEN CA-LOAD-REQUEST
002560             PERFORM MRPRDWR-100 THRU MRPRDWR-100-EXIT
002570             IF CA-REQUEST-OK
002580                 PERFORM MRPRDWR-200 THRU MRPRDWR-200-EXIT
002590                 PERFORM MRPRDWR-300 THRU MRPRDWR-300-EXIT
002600             END-IF
002610             IF CA-REQUEST-OK
002620                 PERFORM MRPRDWR-400 THRU MRPRDWR-400-EXIT
002630             END-IF
002640             CLOSE PCT-TABLE-FILE
002650         WHEN CA-SAVE-REQUEST
002660             PERFORM MRPRDWR-600 THRU MRPRDWR-600-EXIT
002670         WHEN OTHER
002680             MOVE 99 TO CA-RETURN-CODE
002690             MOVE 'MRPRDWR - UNKNOWN REQUEST ID' TO
002700                 CA-RESPONSE-MESSAGE
002710     END-EVALUATE.
002720 MRPRDWR-005-EXIT.
002730     EXIT.
002740*
002750*    Never reached by MRPRDWR-005's EVALUATE - kept for symmetry
002760*    with the other reader/writer subprograms in this suite, all
002770*    of which return through a numbered exit paragraph.
002780 MRPRDWR-010.
002790     GOBACK.
002800 MRPRDWR-010-EXIT.
002810     EXIT.
002820*
002830*----------------------------------------------------------------*
002840*    MRPRDWR-100 - OPEN THE PRODUCT'S PERCENTAGE TABLE AND READ   *
002850*    THE MIX-NAME HEADER LINE.                                    *
002860*----------------------------------------------------------------*
002870 MRPRDWR-100.
002880     MOVE SPACES          TO WS-PCT-DSNAME.
002890     MOVE CA-PRODUCT-NAME TO WS-PCT-DSNAME(1:15).
002900     MOVE '.PCT'           TO WS-PCT-DSNAME(16:4).
002910     MOVE ZERO             TO CA-ROW-COUNT CA-MIXES-COUNT
002920                              CA-RAW-MATERIAL-COUNT.
002930     MOVE 'N'               TO WS-PCT-EOF-SWITCH.
002940     OPEN INPUT PCT-TABLE-FILE.
002950     IF WS-PCTFILE-STATUS NOT = '00'
002960         MOVE 12 TO CA-RETURN-CODE
002970         MOVE 'MRPRDWR - PERCENTAGE TABLE OPEN FAILED' TO
002980             CA-RESPONSE-MESSAGE
002990         GO TO MRPRDWR-100-EXIT
003000     END-IF.
003010     PERFORM MRPRDWR-110 THRU MRPRDWR-110-EXIT.
003020     IF NOT CA-REQUEST-OK
003030         GO TO MRPRDWR-100-EXIT
003040     END-IF.
003050 MRPRDWR-100-EXIT.
003060     EXIT.
003070*
003080 MRPRDWR-110.
003090     READ PCT-TABLE-FILE
003100         AT END
003110             MOVE 'Y' TO WS-PCT-EOF-SWITCH
003120     END-READ.
003130     IF WS-PCT-EOF
003140         MOVE 20 TO CA-RETURN-CODE
003150         MOVE 'MRPRDWR - PERCENTAGE TABLE IS EMPTY' TO
003160             CA-RESPONSE-MESSAGE
003170         GO TO MRPRDWR-110-EXIT
003180     END-IF.
003190*    First record read is the mix-name header line, not a row of
003200*    percentages - MRPRDWR-120 walks it below, one comma-delimited
003210*    field at a time, before MRPRDWR-200 ever opens a data line.
003220     MOVE 1 TO WS-UNSTRING-PTR.
003230     MOVE ZERO TO WS-MIX-IDX.
003240 MRPRDWR-120.
003250*    Column 1 of the header line is blank and is discarded; each
003260*    non-blank field that follows becomes a mix name in order.
003270*    UNSTRING's own POINTER phrase leaves WS-UNSTRING-PTR sitting
003280*    one character past the delimiter it just found, so the next
003290*    field starts there with no further adjustment - see the
003300*    930801 entry below (R HAINES, ticket MRP0041).
003310     PERFORM MRPRDWR-125 THRU MRPRDWR-125-EXIT.
003320     IF WS-TOKEN NOT = SPACES
003330         ADD 1 TO WS-MIX-IDX
003340         MOVE WS-TOKEN(1:10) TO MRP-MIX-NAME(WS-MIX-IDX)
003350     END-IF.
003360     IF WS-UNSTRING-PTR <= LENGTH OF PCT-TABLE-RECORD
003370         GO TO MRPRDWR-120
003380     END-IF.
003390     MOVE WS-MIX-IDX TO CA-MIXES-COUNT.
003400     IF CA-MIXES-COUNT < 1
003410         MOVE 21 TO CA-RETURN-CODE
003420         MOVE 'MRPRDWR - HEADER LINE HAS NO MIX NAMES' TO
003430             CA-RESPONSE-MESSAGE
003440     END-IF.
003450 MRPRDWR-110-EXIT.
003460     EXIT.
003470*
003480*----------------------------------------------------------------*
003490*    MRPRDWR-125 - PULL ONE COMMA-DELIMITED FIELD FROM THE        *
003500*    CURRENT RECORD, STARTING AT WS-UNSTRING-PTR, INTO WS-TOKEN.  *
003510*    SHARED BY THE HEADER-LINE READ AND THE DATA-LINE READ.       *
003520*----------------------------------------------------------------*
003530 MRPRDWR-125.
003540     MOVE SPACES TO WS-TOKEN.
003550     UNSTRING PCT-TABLE-RECORD DELIMITED BY ','
003560         INTO WS-TOKEN
003570         WITH POINTER WS-UNSTRING-PTR
003580     END-UNSTRING.
003590 MRPRDWR-125-EXIT.
003600     EXIT.
003610*
003620*----------------------------------------------------------------*
003630*    MRPRDWR-200 - READ EVERY DATA LINE, IN FILE ORDER, BUILDING   *
003640*    THE IN-MEMORY PERCENTAGE TABLE.  A BLANK INGREDIENT NAME      *
003650*    SKIPS THE LINE; A BLANK OR NON-NUMERIC PERCENTAGE FIELD       *
003660*    DEFAULTS TO ZERO.                                            *
003670*----------------------------------------------------------------*
003680 MRPRDWR-200.
003690     MOVE ZERO TO WS-ROW-IDX.
003700     SET MRP-PCT-IDX TO 1.
003710 MRPRDWR-210.
003720*    One data line per pass - a blank name loops back around
003730*    without counting the row, since a skipped line in the file
003740*    is not the same as a row of legitimate zero percentages.
003750     MOVE 'N' TO WS-PCT-EOF-SWITCH.
003760     READ PCT-TABLE-FILE
003770         AT END
003780             MOVE 'Y' TO WS-PCT-EOF-SWITCH
003790     END-READ.
003800     IF WS-PCT-EOF
003810         GO TO MRPRDWR-200-EXIT
003820     END-IF.
003830     MOVE 1 TO WS-UNSTRING-PTR.
003840     PERFORM MRPRDWR-125 THRU MRPRDWR-125-EXIT.
003850     IF WS-TOKEN = SPACES
003860         GO TO MRPRDWR-210
003870     END-IF.
003880     ADD 1 TO WS-ROW-IDX.
003890     IF WS-ROW-IDX > MRP-MAX-ROWS
003900         MOVE 22 TO CA-RETURN-CODE
003910         MOVE 'MRPRDWR - PERCENTAGE TABLE TOO MANY ROWS' TO
003920             CA-RESPONSE-MESSAGE
003930         GO TO MRPRDWR-200-EXIT
003940     END-IF.
003950     SET MRP-PCT-IDX TO WS-ROW-IDX.
003960     MOVE WS-TOKEN(1:15) TO MRP-PCT-NAME(MRP-PCT-IDX).
003970     PERFORM MRPRDWR-220 THRU MRPRDWR-220-EXIT
003980         VARYING WS-COL-IDX FROM 1 BY 1
003990             UNTIL WS-COL-IDX > CA-MIXES-COUNT.
004000     GO TO MRPRDWR-210.
004010 MRPRDWR-200-EXIT.
004020     EXIT.
004030*
004040 MRPRDWR-220.
004050     PERFORM MRPRDWR-125 THRU MRPRDWR-125-EXIT.
004060     MOVE SPACES TO WS-PCT-TOKEN.
004070     MOVE WS-TOKEN(1:8) TO WS-PCT-TOKEN.
004080     SET MRP-PCT-COL-IDX TO WS-COL-IDX.
004090     IF WS-PCT-TOKEN = SPACES
004100        OR WS-PCT-TOKEN NOT MRP-NUMERIC-CLASS
004110         MOVE ZERO TO MRP-PCT-PERCENT(MRP-PCT-IDX,
004120                                       MRP-PCT-COL-IDX)
004130         IF MRP-TRACE-SWITCH-ON AND WS-PCT-TOKEN NOT = SPACES
004140             DISPLAY 'MRPRDWR-220 BAD PERCENTAGE FIELD - ROW '
004150                 WS-ROW-IDX ' COL ' WS-COL-IDX ' RAW RECORD: '
004160                 PCT-TRACE-FIRST-FIELD ' ' PCT-TRACE-REMAINDER
004170         END-IF
004180     ELSE
004190         PERFORM MRPRDWR-225 THRU MRPRDWR-225-EXIT
004200         MOVE WS-PCT-BUILD-PERCENT TO
004210             MRP-PCT-PERCENT(MRP-PCT-IDX, MRP-PCT-COL-IDX)
004220     END-IF.
004230 MRPRDWR-220-EXIT.
004240     EXIT.
004250*
004260*----------------------------------------------------------------*
004270*    MRPRDWR-225 - SPLIT WS-PCT-TOKEN ON ITS DECIMAL POINT AND    *
004280*    BUILD THE PIC 9(3)V9(4) PERCENT VALUE BY HAND.  WS-PCT-      *
004290*    WHOLE-TEXT IS JUSTIFIED RIGHT SO UNSTRING LEAVES THE WHOLE    *
004300*    PART RIGHT-ALIGNED; THE LEADING/TRAILING SPACES EACH HALF     *
004310*    IS LEFT WITH ARE THEN TURNED INTO ZERO DIGITS SO EACH HALF    *
004320*    REDEFINES AS A CLEAN PIC 9 ITEM.  ADDED 960114, D O KIRBY,    *
004330*    TICKET MRP0098, WHEN PRODUCT ENGINEERING SWITCHED THE        *
004340*    PERCENTAGE TABLE OVER TO ORDINARY DECIMAL NOTATION.           *
004350*----------------------------------------------------------------*
004360 MRPRDWR-225.
004370     MOVE SPACES TO WS-PCT-WHOLE-TEXT WS-PCT-FRACTION-TEXT.
004380     UNSTRING WS-PCT-TOKEN DELIMITED BY '.'
004390         INTO WS-PCT-WHOLE-TEXT, WS-PCT-FRACTION-TEXT
004400     END-UNSTRING.
004410     INSPECT WS-PCT-WHOLE-TEXT REPLACING LEADING SPACE BY ZERO.
004420     INSPECT WS-PCT-FRACTION-TEXT REPLACING TRAILING SPACE BY ZERO.
004430     MOVE ZERO TO WS-PCT-BUILD-WHOLE WS-PCT-BUILD-FRACTION.
004440     IF WS-PCT-WHOLE-TEXT-R NUMERIC
004450         MOVE WS-PCT-WHOLE-TEXT-R TO WS-PCT-BUILD-WHOLE
004460     END-IF.
004470     IF WS-PCT-FRACTION-TEXT-R NUMERIC
004480         MOVE WS-PCT-FRACTION-TEXT-R TO WS-PCT-BUILD-FRACTION
004490     END-IF.
004500 MRPRDWR-225-EXIT.
004510     EXIT.
004520*
004530*----------------------------------------------------------------*
004540*    MRPRDWR-300 - DERIVE THE RAW-MATERIAL COUNT.  A ROW IS A     *
004550*    RAW MATERIAL IF ITS NAME DOES NOT ALSO APPEAR ON THE MIX-    *
004560*    NAME HEADER LINE.  FILE ORDER MUST THEN PLACE EVERY RAW      *
004570*    MATERIAL ROW AHEAD OF EVERY MIX ROW - MRPCALC-300 WALKS THE   *
004580*    TABLE ON THAT ASSUMPTION.                                    *
004590*----------------------------------------------------------------*
004600 MRPRDWR-300.
004610     MOVE WS-ROW-IDX TO CA-ROW-COUNT.
004620     MOVE ZERO TO CA-RAW-MATERIAL-COUNT.
004630     PERFORM MRPRDWR-310 THRU MRPRDWR-310-EXIT
004640         VARYING WS-ROW-IDX FROM 1 BY 1
004650             UNTIL WS-ROW-IDX > CA-ROW-COUNT.
004660 MRPRDWR-300-EXIT.
004670     EXIT.
004680*
004690 MRPRDWR-310.
004700*    One row of the table - MRPRDWR-320 checks it against every
004710*    mix name on the header line before this row is counted as
004720*    a raw material.
004730     SET MRP-PCT-IDX TO WS-ROW-IDX.
004740     MOVE 'N' TO WS-MIX-MATCH-SWITCH.
004750     PERFORM MRPRDWR-320 THRU MRPRDWR-320-EXIT
004760         VARYING WS-MIX-IDX FROM 1 BY 1
004770             UNTIL WS-MIX-IDX > CA-MIXES-COUNT.
004780     IF NOT WS-NAME-IS-A-MIX
004790         ADD 1 TO CA-RAW-MATERIAL-COUNT
004800     END-IF.
004810 MRPRDWR-310-EXIT.
004820     EXIT.
004830*
004840 MRPRDWR-320.
004850*    One row-to-mix-name comparison; the switch is set and left
004860*    set once matched, so a name appearing more than once on the
004870*    header line does not un-match a row already found.
004880     IF MRP-PCT-NAME(MRP-PCT-IDX) = MRP-MIX-NAME(WS-MIX-IDX)
004890         MOVE 'Y' TO WS-MIX-MATCH-SWITCH
004900     END-IF.
004910 MRPRDWR-320-EXIT.
004920     EXIT.
004930*
004940*----------------------------------------------------------------*
004950*    MRPRDWR-400 - VALIDATE THE TABLE.  THE TABLE MUST HAVE AT    *
004960*    LEAST ONE ROW, AND EVERY MIX COLUMN'S PERCENTAGES MUST SUM   *
004970*    TO 100 WITHIN WS-SUM-TOLERANCE.  ON FAILURE, NO CALCULATION  *
004980*    IS ATTEMPTED - SEE MRPCALC-100.                               *
004990*----------------------------------------------------------------*
005000 MRPRDWR-400.
005010     SET WS-TABLE-VALID TO TRUE.
005020     IF CA-ROW-COUNT < 1
005030         MOVE 30 TO CA-RETURN-CODE
005040         MOVE 'MRPRDWR - TABLE HAS NO ROWS' TO CA-RESPONSE-MESSAGE
005050         SET WS-TABLE-INVALID TO TRUE
005060         GO TO MRPRDWR-400-EXIT
005070     END-IF.
005080     PERFORM MRPRDWR-410 THRU MRPRDWR-410-EXIT
005090         VARYING WS-COL-IDX FROM 1 BY 1
005100             UNTIL WS-COL-IDX > CA-MIXES-COUNT
005110                OR WS-TABLE-INVALID.
005120 MRPRDWR-400-EXIT.
005130     EXIT.
005140*
005150 MRPRDWR-410.
005160     MOVE ZERO TO WS-COLUMN-SUM(WS-COL-IDX).
005170     PERFORM MRPRDWR-420 THRU MRPRDWR-420-EXIT
005180         VARYING WS-ROW-IDX FROM 1 BY 1
005190             UNTIL WS-ROW-IDX > CA-ROW-COUNT.
005200     COMPUTE WS-SUM-DIFFERENCE =
005210         WS-COLUMN-SUM(WS-COL-IDX) - 100.
005220     IF WS-SUM-DIFFERENCE > WS-SUM-TOLERANCE
005230     OR WS-SUM-DIFFERENCE < (0 - WS-SUM-TOLERANCE)
005240         MOVE 31 TO CA-RETURN-CODE
005250         MOVE 'MRPRDWR - MIX COLUMN DOES NOT SUM TO 100' TO
005260             CA-RESPONSE-MESSAGE
005270         SET WS-TABLE-INVALID TO TRUE
005280     END-IF.
005290 MRPRDWR-410-EXIT.
005300     EXIT.
005310*
005320 MRPRDWR-420.
005330     SET MRP-PCT-IDX TO WS-ROW-IDX.
005340     SET MRP-PCT-COL-IDX TO WS-COL-IDX.
005350     IF MRP-PCT-PERCENT(MRP-PCT-IDX, MRP-PCT-COL-IDX) NOT = ZERO
005360         ADD MRP-PCT-PERCENT(MRP-PCT-IDX, MRP-PCT-COL-IDX)
005370             TO WS-COLUMN-SUM(WS-COL-IDX)
005380     END-IF.
005390 MRPRDWR-420-EXIT.
005400     EXIT.
005410*
005420*----------------------------------------------------------------*
005430*    MRPRDWR-600 - BUILD THE OUTPUT DSNAME AND WRITE EVERY        *
005440*    REPORT LINE MRPCALC-500 BUILT, UNCHANGED, TO THE             *
005450*    TIMESTAMPED CALCULATION-REQUEST FILE.                        *
005460*----------------------------------------------------------------*
005470 MRPRDWR-600.
005480     MOVE SPACES           TO WS-CALCREQ-DSNAME.
005490     MOVE CA-PRODUCT-NAME  TO WS-DSN-PRODUCT.
005500     MOVE '_'              TO WS-DSN-USCORE.
005510     MOVE CA-REPORT-TIMESTAMP TO WS-DSN-TIMESTAMP.
005520     MOVE '.TXT'           TO WS-DSN-SUFFIX.
005530     OPEN OUTPUT CALC-REQUEST-FILE.
005540     IF WS-CALCREQ-STATUS NOT = '00'
005550         MOVE 40 TO CA-RETURN-CODE
005560         MOVE 'MRPRDWR - CALC REQUEST FILE OPEN FAILED' TO
005570             CA-RESPONSE-MESSAGE
005580         GO TO MRPRDWR-600-EXIT
005590     END-IF.
005600     PERFORM MRPRDWR-610 THRU MRPRDWR-610-EXIT
005610         VARYING WS-LINE-IDX FROM 1 BY 1
005620             UNTIL WS-LINE-IDX > WS-RPT-LINE-COUNT.
005630     CLOSE CALC-REQUEST-FILE.
005640 MRPRDWR-600-EXIT.
005650     EXIT.
005660*
005670 MRPRDWR-610.
005680*    One report line, moved over exactly as MRPCALC-500 built it -
005690*    no further editing is done on the way out to the file.
005700     MOVE WS-RPT-LINE-TABLE(WS-LINE-IDX) TO CALC-REQUEST-RECORD.
005710     WRITE CALC-REQUEST-RECORD.
005720 MRPRDWR-610-EXIT.
005730     EXIT.
