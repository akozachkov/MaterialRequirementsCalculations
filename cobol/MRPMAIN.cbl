000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    MRPMAIN.
000300 AUTHOR.        R B WERNER.
000400 INSTALLATION.  CORPORATE DP CENTER.
000500 DATE-WRITTEN.  03/14/89.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*  PROGRAM USED TO CALCULATE MATERIAL REQUIREMENTS: MRPMAIN      *
001100*  READS THE PRODUCT DEFINITION FILE (A TABLE OF MIXES AND       *
001200*  INGREDIENTS STATED AS PERCENTAGES), VALIDATES THAT EVERY MIX  *
001300*  COLUMN SUMS TO 100 PERCENT, CALLS MRPCALC TO RUN THE BACKWARD *
001400*  PASS THAT TURNS THE PERCENTAGE TABLE INTO ABSOLUTE AMOUNTS    *
001500*  FOR A GIVEN TARGET AMOUNT OF FINISHED PRODUCT, TOTALS THE     *
001600*  RAW MATERIAL REQUIREMENTS ACROSS ALL MIXES, AND PRINTS THE    *
001700*  MATERIAL REQUIREMENTS PLANNING REPORT.  ALL ERROR CONDITIONS  *
001800*  ARE DISPLAYED TO SYSOUT AND END THE RUN WITHOUT A REPORT.     *
001900*                                                                *
002000*  A "MIX" IS ANY ROW OF THE TABLE THAT IS ITSELF BUILT FROM A   *
002100*  PERCENTAGE OF OTHER ROWS (RAW MATERIALS OR EARLIER MIXES) -   *
002200*  A PLANT PROCESS SHEET CONCEPT, NOT A GENERAL ALGEBRA PROBLEM. *
002300*  BECAUSE A MIX CAN ONLY CONSUME RAW MATERIALS OR EARLIER       *
002400*  MIXES - NEVER A LATER MIX, AND NEVER ITSELF - MRPCALC CAN
002500*  SOLVE THE WHOLE TABLE IN ONE BACKWARD PASS, COLUMN BY COLUMN,
002600*  INSTEAD OF SOLVING A SET OF SIMULTANEOUS EQUATIONS.  THIS
002700*  PROGRAM OWNS THE FILE I/O, THE VALIDATION, AND THE REPORT;
002800*  MRPCALC (A SEPARATELY COMPILED SUBROUTINE) OWNS THE ARITHMETIC.
002900*                                                                *
003000*  SEE THE MAINTENANCE NOTES AT THE END OF THIS LISTING FOR      *
003100*  KNOWN LIMITATIONS AND DATA-QUALITY ITEMS CARRIED FORWARD      *
003200*  FROM PRIOR PRODUCTION EXPERIENCE WITH THIS PROGRAM.           *
003300******************************************************************
003400*
003500*  CHANGE LOG.
003600*
003700*  03/14/89  RBW  0098  INITIAL VERSION - REPLACES THE MANUAL
003800*                      AGED-TRIAL-BALANCE-STYLE WORKSHEET USED   *
003900*                      BY PRODUCTION PLANNING.                   *
004000*  09/02/89  RBW  0101  ADDED COLUMN-SUM VALIDATION PER PLANT    *
004100*                      ENGINEERING REQUEST - BAD TABLES WERE     *
004200*                      SLIPPING THROUGH TO THE CALCULATOR.       *
004300*  05/11/90  THK  0137  CORRECTED BACKWARD PASS TO INCLUDE ALL   *
004400*                      LATER MIXES WHEN TOTALLING DEMAND FOR A    *MR0137 
004500*                      MIX - PRIOR LOGIC DROPPED COLUMN M.        *MR0137 
004600*  02/27/91  RBW  0152  ADDED RAW MATERIAL GRAND TOTAL LINE.     *
004700*  07/22/93  DCL  0198  RECOMPILED UNDER COBOL/370 RELEASE 3 PER *
004800*                      DP STANDARDS MEMO 93-14 - NO SOURCE       *
004900*                      CHANGE, LISTING RESUBMITTED FOR THE FILE. *
005000*  08/19/92  DCL  0189  CHANGED PERCENT EDIT FROM 2 TO 1 DECIMAL *
005100*                      ON THE PRINTED REPORT PER PLANNING DEPT.  *
005200*  01/06/94  THK  0210  ADDED EOJ RECORD-COUNT DIAGNOSTIC.       *
005300*  02/14/96  THK  0248  REVIEWED FOR STORAGE PER REGION COMPUTE  *
005400*                      STUDY - NO CHANGE MADE, PROGRAM ALREADY   *
005500*                      WELL WITHIN THE REGION BUDGET.            *
005600*  11/30/95  RBW  0233  WIDENED RAW MATERIAL TOTAL TO S9(9)V99 - *
005700*                      LARGE-VOLUME PRODUCTS WERE OVERFLOWING.   *
005800*  04/08/97  DCL  0259  MOVED TARGET AMOUNT TO A NAMED FIELD SO  *
005900*                      PLANNING CAN CHANGE IT WITHOUT A RECOMPILE*
006000*                      ONCE THE PARM READER IS ADDED.            *
006100*  03/02/98  DCL  0305  Y2K REVIEW - PROGRAM CARRIES NO DATE
006200*                      FIELDS EXCEPT DATE-WRITTEN/DATE-COMPILED; *
006300*                      NO CENTURY EXPOSURE FOUND.                *
006400*  07/14/99  RBW  0318  Y2K SIGN-OFF - NO CHANGE REQUIRED.       *
006500*  09/30/01  RBW  0329  SECURITY CLASSIFICATION REVIEW PER AUDIT *
006600*                      REQUEST - CONFIRMED NON-CONFIDENTIAL
006700*                      RATING IS STILL CORRECT FOR THIS PROGRAM. *
006800*  05/18/07  DCL  0355  RECOMPILED UNDER THE UPDATED COMPILER    *
006900*                      RELEASE - NO SOURCE CHANGE - OUTPUT
007000*                      COMPARED BY HAND AGAINST A PRIOR RUN'S    *
007100*                      REPORT BEFORE THE NEW LOAD MODULE WENT    *
007200*                      TO PRODUCTION.                            *
007300*  06/14/11  THK  0241  RENAMED WORK FIELDS TO MATCH THE MRPTABLE*
007400*                      COPY BOOK AFTER THE TABLE WAS MOVED OUT   *
007500*                      OF WORKING-STORAGE AND INTO ITS OWN COPY. *
007600*  08/09/12  THK  0370  REVIEWED PRIOR TO TICKET 0388 BELOW -    *
007700*                      CONFIRMED NO OUTSTANDING DEFECTS ON FILE  *
007800*                      FOR THIS PROGRAM AT THE TIME OF REVIEW.   *
007900*  11/20/13  RBW  0388  ADDED CANONICAL-EXAMPLE VERIFICATION     *
008000*                      PARAGRAPH FOR USE WHEN UPSI-0 IS ON -     *
008100*                      LETS US RE-PROVE THE ENGINE AGAINST       *
008200*                      PLANT ENGINEERING'S PUBLISHED EXAMPLE     *
008300*                      WHENEVER MRPCALC OR THIS PROGRAM CHANGES. *
008400*  02/03/14  RBW  0401  RIGHT-JUSTIFIED THE MIX NAME IN THE      *
008500*                      COLUMN HEADING - LEFT-JUSTIFIED NAMES     *
008600*                      DID NOT LINE UP OVER THE RIGHT-ALIGNED    *
008700*                      NUMERIC COLUMNS BELOW THEM ON THE REPORT. *
008800*  06/11/14  RBW  0405  MINOR COMMENT CLEANUP THROUGHOUT FOLLOWING
008900*                      TICKET 0401 ABOVE - NO LOGIC CHANGE, JUST *
009000*                      TIGHTENED UP SEVERAL BANNER COMMENTS THAT *
009100*                      WERE LEFT SLIGHTLY OUT OF DATE BY IT.     *
009200*
009300*  TICKET NUMBERS ABOVE ARE SHARED WITH MRPCALC AND MRPTABLE -
009400*  THEY ARE ISSUED FROM ONE REQUEST LOG FOR ALL THREE MODULES,
009500*  SO A GAP IN THIS PROGRAM'S LOG (E.G. BETWEEN 0101 AND 0137)
009600*  MEANS THE REQUEST TOUCHED ONE OF THE OTHER TWO INSTEAD.
009700******************************************************************
009800*
009900*  DATA-NAME PREFIX GLOSSARY FOR THIS PROGRAM:
010000*
010100*    PR-   PRODUCT-FILE RECORD LAYOUTS (FILE SECTION).
010200*    RPT-  REPORT-FILE RECORD (FILE SECTION).
010300*    WS-   WORKING-STORAGE ITEMS PRIVATE TO THIS PROGRAM.
010400*    MRP-  THE SHARED PERCENTAGE/TARGET TABLE, COPIED FROM
010500*          MRPTABLE - IDENTICAL PREFIX AND LAYOUT IN MRPCALC.
010600*    HL-   "HEADING LINE" - ANY PRINT LINE THAT APPEARS ONCE PER
010700*          PAGE OR ONCE PER SECTION (TITLE, RULES, COLUMN HEADS).
010800*    DL-   "DETAIL LINE" - THE REPEATING ROW-BY-ROW PRINT LINE
010900*          SHARED BY THE PERCENTAGE TABLE AND THE TARGET TABLE.
011000*    TL-   "TOTAL LINE" - ONE RAW MATERIAL TOTAL ROW.
011100*    GTL-  "GRAND TOTAL LINE" - THE SINGLE CLOSING TOTAL ROW.
011200*    EL-   "ERROR LINE" - SYSOUT-ONLY DIAGNOSTIC AREAS, NEVER
011300*          WRITTEN TO THE PRINTED REPORT.
011400*    DISP- FIELDS INSIDE THE GENERIC DISPLAY-LINE GROUP SHARED BY
011500*          SEVERAL SYSOUT MESSAGES.
011600*
011700*  THIS FOLLOWS THE SAME IDEA AS CNTRLBRK'S OWN HL-/DL-/TL-
011800*  PREFIXES, JUST EXTENDED WITH A FEW PREFIXES (GTL-, MRP-) THIS
011900*  PROGRAM NEEDED THAT CNTRLBRK DID NOT.
012000******************************************************************
012100
012200 ENVIRONMENT DIVISION.
012300
012400 CONFIGURATION SECTION.
012500 SOURCE-COMPUTER.   IBM-390.
012600 OBJECT-COMPUTER.   IBM-390.
012700*SAMPLE EXEC PARM FOR A PRODUCTION RUN (UPSI-0 OFF, NORMAL RUN):
012800*
012900*    //MRPMAIN  EXEC PGM=MRPMAIN,PARM='0000'
013000*    //STEPLIB  DD DSN=PROD.LOADLIB,DISP=SHR
013100*    //PRODFILE DD DSN=PLANNING.PRODUCT.EXTRACT,DISP=SHR
013200*    //REPORT   DD SYSOUT=*
013300*
013400*AND FOR A RE-VERIFICATION RUN AFTER A CHANGE TO THIS PROGRAM OR
013500*TO MRPCALC (UPSI-0 ON):
013600*
013700*    //MRPMAIN  EXEC PGM=MRPMAIN,PARM='1000'
013800*
013900*THE REMAINING THREE UPSI POSITIONS ARE RESERVED AND MUST STAY
014000*ZERO - THEY ARE NOT TESTED ANYWHERE IN THIS PROGRAM TODAY, BUT
014100*SOME OTHER PROGRAM AT THIS SHOP MAY SHARE THE SAME UPSI BYTE,
014200*SO DO NOT REPURPOSE THEM HERE WITHOUT CHECKING WITH OPERATIONS.
014300*C01 NAMES THE CARRIAGE-CONTROL CHANNEL PUNCHED ON THE REPORT
014400*"AFTER ADVANCING NEXT-PAGE" RATHER THAN A HARD-CODED CHANNEL
014500*NUMBER.  THE TWO UPSI-0 STATUS CLAUSES GIVE US A WAY TO TURN
014600*ON THE CANONICAL-EXAMPLE VERIFICATION PARAGRAPH (600-) FROM
014700*JCL WITHOUT A RECOMPILE - OPERATIONS FLIPS THE SWITCH IN THE
014800*EXEC PARM WHEN A CHANGE TO THIS PROGRAM OR TO MRPCALC NEEDS TO
014900*BE RE-PROVEN AGAINST THE PUBLISHED EXAMPLE BEFORE IT IS
015000*TRUSTED ON A LIVE PRODUCT.  THIS CONVENTION - A UPSI SWITCH
015100*GATING A DIAGNOSTIC PATH RATHER THAN A SEPARATE TEST LOAD
015200*MODULE - IS USED ON SEVERAL OTHER PROGRAMS AT THIS SHOP AND IS
015300*NOT SOMETHING INVENTED JUST FOR MRPMAIN.
015400*SEE THE SAMPLE EXEC PARMS ABOVE FOR THE EXACT FOUR-DIGIT PARM
015500*STRING OPERATIONS TYPES INTO THE JCL FOR EITHER KIND OF RUN.
015600 SPECIAL-NAMES.
015700     C01 IS NEXT-PAGE
015800     UPSI-0 ON STATUS IS VERIFY-THIS-RUN-SWITCH
015900             OFF STATUS IS PRODUCTION-RUN-SWITCH.
016000
016100 INPUT-OUTPUT SECTION.
016200 FILE-CONTROL.
016300
016400*THE PRODUCT DEFINITION FILE - ONE HEADER RECORD NAMING UP TO
016500*TEN MIXES, FOLLOWED BY ONE DATA RECORD PER RAW MATERIAL OR MIX
016600*ROW - COMES IN AS A FIXED-BLOCK SEQUENTIAL FILE FROM THE
016700*PLANNING DEPARTMENT'S EXTRACT JOB.  THE PRINTED REPORT GOES
016800*OUT THE SAME WAY, ONE 132-CHARACTER LINE AT A TIME.
016900     SELECT PRODUCT-FILE  ASSIGN TO UT-S-PRODFILE.
017000     SELECT REPORT-FILE   ASSIGN TO UT-S-REPORT.
017100
017200 DATA DIVISION.
017300
017400 FILE SECTION.
017500
017600*PRODUCT DEFINITION FILE.  EVERY RECORD IS 75 CHARACTERS -
017700*EITHER THE HEADER (MIX NAMES) OR A DATA ROW (A RAW MATERIAL OR
017800*MIX AND ITS PERCENTAGE OF EVERY MIX COLUMN) - SO THE TWO
017900*RECORD LAYOUTS BELOW ARE CARRIED AS REDEFINES OF ONE PHYSICAL
018000*RECORD AREA RATHER THAN AS SEPARATE RECORD TYPES ON THE FD.
018100 FD  PRODUCT-FILE
018200     RECORDING MODE IS F
018300     LABEL RECORDS ARE STANDARD
018400     RECORD CONTAINS 75 CHARACTERS
018500     BLOCK CONTAINS 0 RECORDS
018600     DATA RECORD IS PR-FILE-RECORD.
018700
018800 01  PR-FILE-RECORD                   PIC X(75).
018900
019000*    75 BYTES = 15 (ROW NAME) + 10 * 6 (ONE 999.99 PERCENTAGE
019100*    PER MIX COLUMN).  THE HEADER RECORD USES THE SAME 75 BYTES
019200*    BUT READS THE TRAILING 60 AS SIX-BYTE MIX NAMES INSTEAD OF
019300*    SIX-BYTE PERCENTAGES - SEE PR-HEADER-ROW BELOW.  PLANNING'S
019400*    EXTRACT JOB PADS BOTH RECORD TYPES TO THE SAME 75 BYTES SO
019500*    A SINGLE FD CAN SERVE BOTH WITHOUT A RECORD-TYPE CODE.
019600*DATA ROW VIEW - A ROW NAME (RAW MATERIAL OR MIX) FOLLOWED BY
019700*ITS PERCENTAGE IN EACH OF UP TO TEN MIX COLUMNS.  UNUSED
019800*TRAILING COLUMNS (WHEN M IS LESS THAN 10) ARRIVE AS ZERO.
019900 01  PR-DATA-ROW REDEFINES PR-FILE-RECORD.
020000     05  PR-ROW-NAME                  PIC X(15).
020100*        PR-ROW-NAME IS THE RAW MATERIAL OR MIX NAME EXACTLY AS
020200*        PLANNING FILED IT - CARRIED VERBATIM INTO MRP-ROW-NAME
020300*        AND PRINTED VERBATIM ON EVERY REPORT SECTION, NEVER
020400*        EDITED OR TRANSLATED BY THIS PROGRAM.
020500     05  PR-PCT-COL   OCCURS 10 TIMES  PIC 999.99.
020600*        PR-PCT-COL (J) IS THIS ROW'S PERCENTAGE OF MIX COLUMN J -
020700*        UNSIGNED, SINCE A NEGATIVE PERCENTAGE HAS NEVER BEEN A
020800*        VALID ENTRY ON A PLANT PROCESS SHEET.
020900
021000*HEADER ROW VIEW - READ ONCE, AS THE FIRST RECORD ON THE FILE.
021100*THE FIRST 15 BYTES ARE UNUSED ON A HEADER RECORD (THERE IS NO
021200*ROW NAME TO CARRY), SO THEY ARE CARRIED HERE AS FILLER RATHER
021300*THAN REDEFINED A SECOND TIME.
021400 01  PR-HEADER-ROW REDEFINES PR-FILE-RECORD.
021500     05  FILLER                       PIC X(15).
021600     05  PR-MIX-NAME-IN OCCURS 10 TIMES PIC X(06).
021700
021800*PRINTED REPORT - STANDARD 132-COLUMN PRINT LINE.  THE ACTUAL
021900*REPORT LAYOUTS (TITLE, COLUMN HEADINGS, DETAIL AND TOTAL LINES)
022000*ARE BUILT IN WORKING-STORAGE AND MOVED HERE ONLY AT WRITE TIME -
022100*SEE THE "PROGRAM REPORT LINES" GROUP BELOW.
022200 FD  REPORT-FILE
022300     RECORDING MODE IS F
022400     LABEL RECORDS ARE STANDARD
022500     RECORD CONTAINS 132 CHARACTERS
022600     BLOCK CONTAINS 0 RECORDS
022700     DATA RECORD IS RPT-REPORT-LINE.
022800
022900 01  RPT-REPORT-LINE                  PIC X(132).
023000
023100******************************************************************
023200*HOUSE CONVENTIONS FOR THE WORKING-STORAGE BELOW, FOR WHOEVER PICK
023300*THIS PROGRAM UP NEXT:
023400*
023500*  - EVERY COUNTER, SUBSCRIPT, AND INDEX IS DECLARED COMP (BINARY)
023600*    ZONED DISPLAY IS RESERVED FOR MONEY AND FOR ANYTHING THAT IS
023700*    EDITED DIRECTLY TO A REPORT OR SYSOUT LINE - A SUBSCRIPT IS
023800*    NEVER PRINTED AS SUCH, SO THERE IS NO REASON TO CARRY IT ANY
023900*    OTHER WAY.
024000*  - PIC WIDTHS ARE ZERO-PADDED TO A FIXED NUMBER OF DIGITS (S9(4)
024100*    S9(7)V99, AND SO ON) RATHER THAN SIZED TO "WHATEVER FITS TODA
024200*    - THIS IS WHAT LET TICKET 0233 BELOW WIDEN THE RAW MATERIAL
024300*    TOTAL WITHOUT TOUCHING ANY OTHER FIELD IN THE RECORD.
024400*  - MONEY FIELDS STAY ZONED DISPLAY, NEVER COMP-3, FOLLOWING THE
024500*    SAME CONVENTION USED IN MRPCALC - THIS SHOP HAS NEVER PACKED
024600*    A DOLLAR AMOUNT IN EITHER PROGRAM, AND THIS PROGRAM'S DOLLAR
024700*    VOLUMES ARE LOW ENOUGH THAT THE STORAGE SAVINGS WOULD NOT
024800*    MATTER ANYWAY.
024900*  - EVERY GROUP AND RECORD BELOW CARRIES A TRAILING FILLER PAD OU
025000*    TO A ROUND RECORD WIDTH, THE SAME HABIT USED ON THE FD RECORD
025100*    ABOVE, SO A LATER ADDITION NEVER HAS TO RENUMBER AN EXISTING
025200*    FIELD'S STARTING POSITION.
025300*  - NUMERIC-EDITED REPORT FIELDS (THE ZZZZZZ9.99- STYLE PICTURES)
025400*    ARE DECLARED ONLY WHERE A VALUE IS ABOUT TO BE PRINTED - THE
025500*    ACCUMULATING/WORKING COPY OF THE SAME AMOUNT ALWAYS LIVES
025600*    ELSEWHERE (USUALLY IN MRPTABLE) AS PLAIN NUMERIC.
025700******************************************************************
025800
025900 WORKING-STORAGE SECTION.
026000
026100*ABEND/DEBUG ITEMS CARRIED FORWARD FROM THE SHOP STANDARD COPY
026200*BOOK - NOT CURRENTLY SET BY THIS PROGRAM (THERE IS NO ABEND
026300*PATH OF ITS OWN; EVERY ERROR CONDITION ENDS THE RUN CLEANLY
026400*VIA RETURN-CODE) BUT LEFT DECLARED SO A FUTURE HARD-ABEND
026500*HANDLER CAN BE ADDED WITHOUT A NEW 77-LEVEL.
026600 77  WS-PROGRAM-ABEND-CODE        PIC S9(4)  COMP VALUE ZERO.
026700 77  WS-DEBUG-SW                   PIC X(01)       VALUE 'N'.
026800
026900*THREE YES/NO INDICATOR SWITCHES THAT DRIVE THE MAINLINE'S
027000*IF-NESTING BELOW: HAS THE PRODUCT FILE HIT END OF FILE, DID
027100*THE TABLE PASS VALIDATION, AND DID MRPCALC RETURN CLEAN.  ALL
027200*THREE FOLLOW THE SAME YES/NO CONVENTION USED BY MRPCALC'S
027300*OWN LK-CALC-STATUS FIELD.
027400 01  PROGRAM-INDICATOR-SWITCHES.
027500     05  WS-EOF-PRODUCT-SW            PIC X(03)  VALUE 'NO '.
027600         88  EOF-PRODUCT                         VALUE 'YES'.
027700     05  WS-TABLE-VALID-SW            PIC X(03)  VALUE 'NO '.
027800         88  TABLE-VALID                         VALUE 'YES'.
027900         88  TABLE-INVALID                       VALUE 'NO '.
028000     05  WS-CALC-STATUS-SW            PIC X(03)  VALUE 'NO '.
028100         88  CALC-OK                             VALUE 'YES'.
028200         88  CALC-ERROR                          VALUE 'NO '.
028300     05  FILLER                       PIC X(06).
028400
028500*PAGE AND LINE-COUNT CONTROLS FOR THE PRINTED REPORT.  THIS
028600*PROGRAM DOES NOT YET BREAK PAGES IN THE MIDDLE OF A SECTION -
028700*WS-LINES-PER-PAGE/WS-LINES-USED ARE MAINTAINED FOR A FUTURE
028800*PAGE-OVERFLOW CHECK THAT PLANNING HAS ASKED FOR BUT HAS NOT
028900*YET PRIORITIZED (THE REPORT IS SHORT ENOUGH TODAY TO FIT ONE
029000*PAGE FOR ANY PRODUCT ON FILE).
029100 01  WS-REPORT-CONTROLS.
029200     05  WS-PAGE-COUNT                PIC S9(3)  COMP VALUE ZERO.
029300     05  WS-LINES-PER-PAGE            PIC S9(2)  COMP VALUE +55.
029400     05  WS-LINES-USED                PIC S9(2)  COMP VALUE ZERO.
029500     05  WS-LINE-SPACING              PIC S9(1)  COMP VALUE ZERO.
029600     05  FILLER                       PIC X(04).
029700
029800*THE PERCENTAGE/TARGET TABLE ITSELF.  SHARED BY COPY WITH
029900*MRPCALC SO BOTH PROGRAMS SEE AN IDENTICAL LAYOUT - SEE
030000*MRPTABLE FOR THE ROW/MIX STRUCTURE, THE 88-LEVEL ROW-TYPE
030100*INDICATOR, AND THE RAW-TOTAL/GRAND-TOTAL FIELDS.
030200     COPY MRPTABLE.
030300
030400*WORKING SUBSCRIPTS SHARED ACROSS THE READ, VALIDATE, CALL,
030500*TOTAL AND REPORT PARAGRAPHS BELOW - ONE SET SERVES ALL OF
030600*THEM BECAUSE NONE OF THESE PARAGRAPHS NEST A LOOP INSIDE
030700*ANOTHER LOOP OVER THE SAME SUBSCRIPT.  WS-COL-SUM AND WS-DIFF
030800*ARE LEFT AS ZONED DISPLAY-LENGTH DECIMAL (NOT COMP-3) SINCE
030900*THIS PROGRAM - UNLIKE MRPCALC - DOES NOT ITERATE THEM INSIDE
031000*A TIGHT PER-CELL LOOP; THEY ARE SET ONCE PER COLUMN OR ONCE
031100*PER VERIFICATION CHECK.
031200 01  WS-ACCUMULATORS.
031300     05  WS-READ-CTR                  PIC S9(4)  COMP VALUE ZERO.
031400     05  WS-ROW-CTR                   PIC S9(4)  COMP VALUE ZERO.
031500     05  WS-COL-CTR                   PIC S9(4)  COMP VALUE ZERO.
031600     05  WS-DIAG-ROW                  PIC S9(4)  COMP VALUE ZERO.
031700     05  WS-COL-SUM                   PIC S9(5)V99    VALUE ZERO.
031800     05  WS-DIFF                      PIC S9(9)V99    VALUE ZERO.
031900     05  FILLER                       PIC X(08).
032000
032100*TEST VECTORS FOR THE 600-VERIFY-CANONICAL-EXAMPLE PARAGRAPH -
032200*THE EXPECTED DIAGONAL AMOUNTS, RAW MATERIAL TOTALS, AND GRAND
032300*TOTAL FOR PLANT ENGINEERING'S PUBLISHED WORKED EXAMPLE (A
032400*FOUR-MIX PRODUCT, T = 1000.00) THAT PLANT ENGINEERING HANDS
032500*OUT TO NEW PLANNERS LEARNING THE WORKSHEET METHOD THIS PROGRAM
032600*REPLACED.  KEPT AS INDIVIDUALLY-VALUED FIELDS (EASIER TO READ
032700*AND TO CHANGE IF PLANT ENGINEERING REVISES THE EXAMPLE) AND
032800*RE-MAPPED BELOW SO 610-/620-/630- CAN SUBSCRIPT THEM BY          *MR0388 
032900*COLUMN OR ROW NUMBER INSTEAD OF NAMING EACH ONE.                 *MR0388 
033000 01  WS-EXPECTED-VALUES.
033100     05  WS-EXPECT-DIAG-1             PIC S9(7)V99 VALUE 280.00.
033200     05  WS-EXPECT-DIAG-2             PIC S9(7)V99 VALUE 150.00.
033300     05  WS-EXPECT-DIAG-3             PIC S9(7)V99 VALUE 200.00.
033400     05  WS-EXPECT-DIAG-4             PIC S9(7)V99 VALUE 1000.00.
033500     05  FILLER PIC S9(7)V99 OCCURS 6 TIMES        VALUE ZERO.
033600     05  WS-EXPECT-RAW-1              PIC S9(9)V99 VALUE 78.00.
033700     05  WS-EXPECT-RAW-2              PIC S9(9)V99 VALUE 256.00.
033800     05  WS-EXPECT-RAW-3              PIC S9(9)V99 VALUE 325.00.
033900     05  WS-EXPECT-RAW-4              PIC S9(9)V99 VALUE 100.00.
034000     05  WS-EXPECT-RAW-5              PIC S9(9)V99 VALUE 241.00.
034100     05  FILLER PIC S9(9)V99 OCCURS 15 TIMES       VALUE ZERO.
034200     05  WS-EXPECT-GRAND-TOTAL        PIC S9(9)V99 VALUE 1000.00.
034300
034400*TABLE VIEW OF THE SAME STORAGE, USED BY 610-/620- SO THE
034500*VERIFY LOOP CAN INDEX WS-EXPECT-DIAG (J) AND WS-EXPECT-RAW (I)
034600*INSTEAD OF A 10-WAY AND A 20-WAY IF/ELSE.  TRAILING FILLER
034700*ABSORBS THE ONE SPARE SLOT LEFT OVER BY THE 20+20 OCCURS
034800*LAYOUT AGAINST THE 41-ITEM PHYSICAL GROUP ABOVE.
034900 01  WS-EXPECTED-DIAG-TABLE REDEFINES WS-EXPECTED-VALUES.
035000     05  WS-EXPECT-DIAG   OCCURS 10 TIMES         PIC S9(7)V99.
035100     05  WS-EXPECT-RAW    OCCURS 20 TIMES         PIC S9(9)V99.
035200     05  FILLER                                   PIC S9(9)V99.
035300
035400*PROGRAM REPORT LINES.  ONE 01-LEVEL PER DISTINCT PRINT LINE
035500*SHAPE, EACH MOVED TO RPT-REPORT-LINE IMMEDIATELY BEFORE A
035600*WRITE - THE SAME PATTERN CNTRLBRK USES FOR ITS HEADING/DETAIL/
035700*TOTAL LINES, JUST WITH THIS PROGRAM'S OWN COLUMN LAYOUT.
035800
035900*DOUBLE RULE, USED TO BOX THE TOP AND BOTTOM OF THE TITLE
036000*BLOCK ON EACH PAGE.
036100 01  HL-SEPARATOR-LINE.
036200     05  FILLER                       PIC X(60)  VALUE ALL '='.
036300     05  FILLER                       PIC X(72)  VALUE SPACES.
036400
036500*SINGLE RULE, USED UNDER EACH SECTION HEADING (PERCENTAGE
036600*TABLE / TARGET TABLE / RAW MATERIAL TOTALS).
036700 01  HL-DASH-RULE.
036800     05  FILLER                       PIC X(60)  VALUE ALL '-'.
036900     05  FILLER                       PIC X(72)  VALUE SPACES.
037000
037100 01  HL-TITLE-LINE.
037200     05  FILLER                       PIC X(01)  VALUE SPACE.
037300     05  FILLER                       PIC X(38)
037400          VALUE 'MATERIAL REQUIREMENTS PLANNING RESULTS'.
037500     05  FILLER                       PIC X(93)  VALUE SPACES.
037600
037700 01  HL-TARGET-LINE.
037800     05  FILLER                       PIC X(01)  VALUE SPACE.
037900     05  FILLER                       PIC X(15)
038000          VALUE 'TARGET AMOUNT: '.
038100     05  HL-TARGET-VALUE               PIC ZZZZZZ9.99.
038200     05  FILLER                       PIC X(106) VALUE SPACES.
038300
038400*    (HL-TARGET-LINE ABOVE PRINTS ONCE, RIGHT UNDER THE TITLE, SO
038500*    PLANNING NEVER HAS TO HUNT THROUGH THE REPORT TO SEE WHAT
038600*    FINISHED-PRODUCT AMOUNT THE WHOLE TABLE WAS CALCULATED FOR.)
038700*GENERIC SECTION-HEADING LINE - 520-/530-/540- EACH MOVE THEIR
038800*OWN CAPTION ("PERCENTAGE TABLE", "TARGET TABLE", "RAW MATERIAL
038900*TOTALS") INTO HL-HEADING-TEXT BEFORE THE WRITE RATHER THAN
039000*EACH OWNING A SEPARATE 01-LEVEL FOR WHAT IS STRUCTURALLY THE
039100*SAME LINE.
039200 01  HL-SECTION-HEADING.
039300     05  HL-HEADING-TEXT              PIC X(40).
039400     05  FILLER                       PIC X(92)  VALUE SPACES.
039500
039600*COLUMN-HEADING LINE FOR BOTH TABLE SECTIONS (PERCENTAGE AND
039700*TARGET) - 15 BLANK COLUMNS TO CLEAR THE ROW-NAME COLUMN, THEN
039800*ONE 10-WIDE HEADING PER MIX.  JUSTIFIED RIGHT WAS ADDED UNDER
039900*02/03/14 TICKET 0401 (SEE CHANGE LOG) SO A SHORT MIX NAME        *MR0401 
040000*LINES UP OVER THE RIGHT-ALIGNED NUMERIC COLUMN BENEATH IT        *MR0401 
040100*RATHER THAN HANGING OFF THE LEFT EDGE OF THE COLUMN THE WAY      *MR0401 
040200*A PLAIN ALPHANUMERIC MOVE WOULD LEAVE IT.                        *MR0401 
040300 01  HL-COLUMN-HEADINGS.
040400     05  FILLER                       PIC X(15)  VALUE SPACES.
040500     05  HL-MIX-HEADING  OCCURS 10 TIMES          PIC X(10)
040600                                        JUSTIFIED RIGHT.          *MR0401 
040700     05  FILLER                       PIC X(17)  VALUE SPACES.
040800
040900*ONE DETAIL LINE SHAPE SERVES BOTH THE PERCENTAGE TABLE (560-)
041000*AND THE TARGET TABLE (570-) - ROW NAME FOLLOWED BY UP TO TEN
041100*NUMERIC VALUE COLUMNS, EACH EDITED WITH A TRAILING MINUS SIGN
041200*FOR THE RARE NEGATIVE VARIANCE RATHER THAN A LEADING CR/DB.
041300 01  DL-TABLE-ROW.
041400     05  DL-ROW-NAME                  PIC X(15).
041500     05  DL-VALUE-COL    OCCURS 10 TIMES          PIC ZZZZZZ9.9-.
041600     05  FILLER                       PIC X(17)  VALUE SPACES.
041700
041800*    TL-ROW-NAME CARRIES THE RAW MATERIAL'S OWN NAME FROM THE
041900*    PRODUCT DEFINITION FILE (NOT A CAPTION THIS PROGRAM SUPPLIES)
042000*    SO THE TOTALS SECTION READS IN THE SAME VOCABULARY PLANNING
042100*    USED WHEN THEY FILED THE PRODUCT.
042200 01  TL-RAW-TOTAL-LINE.
042300     05  TL-ROW-NAME                  PIC X(15).
042400     05  FILLER                       PIC X(02)  VALUE ': '.
042500     05  TL-TOTAL-VALUE                PIC ZZZZZZZ9.9-.
042600     05  FILLER                       PIC X(104) VALUE SPACES.
042700
042800*    ADDED UNDER TICKET 0152 (SEE CHANGE LOG) SO PLANNING DOES
042900*    NOT HAVE TO FOOT A COLUMN OF RAW MATERIAL TOTALS BY HAND -
043000*    PRINTS EXACTLY ONCE, IMMEDIATELY AFTER THE LAST 545- LINE.
043100 01  GTL-GRAND-TOTAL-LINE.
043200     05  FILLER                       PIC X(28)
043300          VALUE 'Total raw materials needed: '.
043400     05  GTL-TOTAL-VALUE               PIC ZZZZZZZ9.9-.
043500     05  FILLER                       PIC X(93)  VALUE SPACES.
043600
043700*ERROR/DIAGNOSTIC DISPLAY AREAS - THESE GO TO SYSOUT, NEVER TO
043800*THE PRINTED REPORT, SO THEY ARE NOT FD-RELATED RECORDS.
043900 01  ERROR-MESSAGE-EL                 PIC X(132).
044000
044100*DETAIL BEHIND A COLUMN-SUM-VALIDATION FAILURE - WHICH COLUMN,
044200*WHAT IT ACTUALLY SUMMED TO, AND THE TARGET AMOUNT THAT WOULD
044300*HAVE BEEN USED HAD THE TABLE PASSED - DISPLAYED ALONGSIDE
044400*ERROR-MESSAGE-EL BY 270-ABORT-INVALID-TABLE.
044500 01  ERROR-RECORD-EL.
044600     05  ERR-COLUMN-NO                PIC 99.
044700     05  FILLER                       PIC X(04)  VALUE SPACES.
044800     05  ERR-COLUMN-SUM                PIC ZZZ9.99-.
044900     05  FILLER                       PIC X(04)  VALUE SPACES.
045000     05  ERR-TARGET-AMT                PIC ZZZZZZ9.99-.
045100     05  FILLER                       PIC X(104) VALUE SPACES.
045200
045300*GENERIC ONE-LINE SYSOUT MESSAGE WITH A TRAILING COUNT - USED
045400*BY BOTH THE EOJ DIAGNOSTIC (900-) AND THE CANONICAL-EXAMPLE
045500*VERIFICATION PARAGRAPHS (600-/610-/620-) SO NEITHER HAS TO
045600*CARRY ITS OWN ONE-OFF DISPLAY LAYOUT.
045700 01  DISPLAY-LINE.
045800     05  DISP-MESSAGE                 PIC X(45).
045900     05  DISP-VALUE                   PIC ZZZ9.
046000     05  FILLER                       PIC X(04)  VALUE SPACES.
046100
046200******************************************************************
046300*CONTROL FLOW, TOP TO BOTTOM, FOR WHOEVER HAS TO TRACE A PRODUCTIO
046400*PROBLEM THROUGH THIS LISTING UNDER DEADLINE:
046500*
046600*    000-MAINLINE
046700*       200-READ-AND-VALIDATE-TABLE    (READS THE WHOLE PRODUCT-FI
046800*                                        BUILDS MRP-PCT-TABLE, CHE
046900*                                        EVERY COLUMN SUMS TO 100.
047000*       300-CALL-CALCULATION-ENGINE    (HANDS THE TABLE TO MRPCALC
047100*                                        WHICH RUNS THE BACKWARD P
047200*                                        AND FILLS MRP-TARGET-TABL
047300*       400-CALCULATE-RAW-TOTALS       (FOOTS THE FIRST N ROWS OF
047400*                                        TARGET TABLE INTO MRP-RAW
047500*                                        TOTAL AND MRP-GRAND-TOTAL
047600*       500-WRITE-REPORT               (TITLE BLOCK, PERCENTAGE TA
047700*                                        TARGET TABLE, RAW TOTALS
047800*                                        THAT ORDER, EVERY RUN)
047900*       600-VERIFY-CANONICAL-EXAMPLE   (SKIPPED UNLESS UPSI-0 IS O
048000*                                        SEE SPECIAL-NAMES ABOVE)
048100*       900-DISPLAY-PROG-DIAG          (ALWAYS RUNS, EVEN ON A FAI
048200*                                        VALIDATION OR A FAILED CA
048300*
048400*ANY STEP THAT FAILS (TABLE-INVALID OR CALC-ERROR) SKIPS EVERY STE
048500*AFTER IT EXCEPT 900- - THIS PROGRAM NEVER WRITES A PARTIAL REPORT
048600*THE PARAGRAPH-NUMBER RANGES BELOW FOLLOW THE SHOP'S USUAL SCHEME:
048700*100S ARE NOT USED IN THIS PROGRAM (THEY BELONG TO MRPCALC); 200S
048800*ARE THE READ/VALIDATE FAMILY; 300S ARE THE CALL TO MRPCALC; 400S
048900*ARE THE RAW-TOTAL FAMILY; 500S ARE THE REPORT-WRITER FAMILY; 600S
049000*ARE THE VERIFICATION FAMILY; 800S AND 900S ARE SHARED UTILITY
049100*PARAGRAPHS (THE PHYSICAL READ AND THE EOJ DIAGNOSTIC) CALLED FROM
049200*MORE THAN ONE OF THE FAMILIES ABOVE.
049300******************************************************************
049400
049500 PROCEDURE DIVISION.
049600
049700******************************************************************
049800*000-MAINLINE - OPENS THE FILES, DRIVES THE FIVE MAJOR STEPS
049900*(READ/VALIDATE, CALL THE CALCULATOR, TOTAL THE RAW MATERIALS,
050000*WRITE THE REPORT, AND - ONLY WHEN UPSI-0 IS ON - VERIFY), THEN
050100*CLOSES THE FILES AND ENDS THE RUN.  THE NESTED IF BELOW IS THE
050200*SHOP'S USUAL WAY OF SHORT-CIRCUITING THE REMAINING STEPS THE
050300*MOMENT ONE OF THEM FAILS, WITHOUT A SEPARATE ABEND PATH - A
050400*FAILED VALIDATION OR A FAILED CALCULATION SKIPS STRAIGHT TO
050500*THE EOJ DIAGNOSTIC AND THE FILE CLOSE, LEAVING NO REPORT
050600*BEHIND RATHER THAN A PARTIAL OR MISLEADING ONE.
050700******************************************************************
050800
050900 000-MAINLINE SECTION.
051000
051100     OPEN INPUT  PRODUCT-FILE
051200          OUTPUT REPORT-FILE.
051300     PERFORM 200-READ-AND-VALIDATE-TABLE THRU 200-EXIT.
051400     IF TABLE-VALID
051500        PERFORM 300-CALL-CALCULATION-ENGINE THRU 300-EXIT
051600        IF CALC-OK
051700           PERFORM 400-CALCULATE-RAW-TOTALS THRU 400-EXIT
051800           PERFORM 500-WRITE-REPORT THRU 500-EXIT
051900           IF VERIFY-THIS-RUN-SWITCH
052000              PERFORM 600-VERIFY-CANONICAL-EXAMPLE THRU 600-EXIT
052100           ELSE
052200              NEXT SENTENCE
052300        ELSE
052400           NEXT SENTENCE
052500     ELSE
052600        NEXT SENTENCE.
052700     PERFORM 900-DISPLAY-PROG-DIAG THRU 900-EXIT.
052800     CLOSE PRODUCT-FILE
052900           REPORT-FILE.
053000     MOVE ZERO TO RETURN-CODE.
053100     GOBACK.
053200
053300
053400*    TOP-LEVEL DRIVER FOR THE READ/VALIDATE STEP: READ THE
053500*    HEADER RECORD (MIX NAMES), THEN EVERY DATA ROW, THEN
053600*    DERIVE N AND M AND RUN THE COLUMN-SUM CHECK - ABORTING AT
053700*    THE FIRST FAILURE RATHER THAN COMPOUNDING BAD DATA.
053800 200-READ-AND-VALIDATE-TABLE.
053900
054000*    *** PRIME THE READ-AHEAD WITH ONE RECORD BEFORE ANYTHING ***
054100*    *** ELSE RUNS, SO AN EMPTY FILE IS CAUGHT IMMEDIATELY.   ***
054200     MOVE 'NO ' TO WS-EOF-PRODUCT-SW.
054300     PERFORM 800-READ-PRODUCT-RECORD THRU 800-EXIT.
054400     IF EOF-PRODUCT
054500        DISPLAY '** ERROR **  PRODUCT FILE EMPTY'
054600        MOVE 'NO ' TO WS-TABLE-VALID-SW
054700        GO TO 200-EXIT.
054800     PERFORM 210-READ-HEADER-RECORD THRU 210-EXIT.
054900     PERFORM 800-READ-PRODUCT-RECORD THRU 800-EXIT.
055000     PERFORM 220-READ-DATA-ROWS THRU 220-EXIT
055100         UNTIL EOF-PRODUCT.
055200     PERFORM 240-DERIVE-ROW-COUNTS THRU 240-EXIT.
055300*    *** TARGET AMOUNT IS SET HERE, AHEAD OF THE COLUMN-SUM     **
055400*    *** CHECK BELOW, SO ERROR-RECORD-EL CAN SHOW THE AMOUNT    **
055500*    *** THAT WOULD HAVE BEEN USED EVEN ON A TABLE THAT FAILS.  **
055600     PERFORM 280-SET-TARGET-AMOUNT THRU 280-EXIT.
055700     IF TABLE-VALID
055800        PERFORM 250-VALIDATE-COLUMN-SUMS THRU 250-EXIT.
055900
056000 200-EXIT.
056100     EXIT.
056200
056300
056400*    FIRST RECORD ON THE FILE IS ALWAYS THE HEADER - ONE MIX
056500*    NAME PER OCCURRENCE, BLANK-PADDED OCCURRENCES MARKING THE
056600*    END OF THE LIST.  MRP-M-COUNT (THE NUMBER OF MIX COLUMNS)
056700*    IS DERIVED HERE, NOT READ FROM THE FILE AS A COUNT FIELD -
056800*    PLANNING'S EXTRACT JOB HAS NEVER CARRIED ONE.
056900 210-READ-HEADER-RECORD.
057000
057100*    *** ASSUME VALID UNTIL A LATER STEP PROVES OTHERWISE.    ***
057200     MOVE 'YES' TO WS-TABLE-VALID-SW.
057300     MOVE ZERO TO MRP-M-COUNT.
057400     PERFORM 215-STORE-ONE-MIX-NAME THRU 215-EXIT
057500         VARYING WS-COL-CTR FROM 1 BY 1 UNTIL WS-COL-CTR > 10.
057600
057700 210-EXIT.
057800     EXIT.
057900
058000
058100*    A NON-BLANK OCCURRENCE IS ONE MORE MIX; A BLANK ONE IS
058200*    PADDING AND IS SIMPLY SKIPPED (THIS LOOP DOES NOT STOP AT
058300*    THE FIRST BLANK, SINCE PLANNING FILLS UNUSED OCCURRENCES
058400*    WITH LOW-VALUES OR SPACES DEPENDING ON THE EXTRACT RUN -
058500*    EITHER WAY EVERY REMAINING OCCURRENCE IS ALSO BLANK).
058600 215-STORE-ONE-MIX-NAME.
058700
058800*    *** A BLANK OCCURRENCE MEANS THE MIX LIST ENDED HERE.    ***
058900     IF PR-MIX-NAME-IN (WS-COL-CTR) NOT EQUAL TO SPACES
059000        ADD 1 TO MRP-M-COUNT
059100        SET MRP-MIX-NDX TO MRP-M-COUNT
059200        MOVE PR-MIX-NAME-IN (WS-COL-CTR)
059300                            TO MRP-MIX-NAME (MRP-MIX-NDX).
059400
059500 215-EXIT.
059600     EXIT.
059700
059800
059900*    ONE DATA ROW PER CALL, FOLLOWED BY THE NEXT READ - THE
060000*    USUAL "PROCESS THEN READ AHEAD" SHAPE SO THE EOF-PRODUCT
060100*    SWITCH IS ALREADY SET CORRECTLY WHEN 200- TESTS THE
060200*    UNTIL CONDITION ON ITS NEXT ITERATION.
060300 220-READ-DATA-ROWS.
060400
060500*    *** STORE THE ROW WE ALREADY HAVE, THEN READ AHEAD.      ***
060600     PERFORM 230-STORE-DATA-ROW THRU 230-EXIT.
060700     PERFORM 800-READ-PRODUCT-RECORD THRU 800-EXIT.
060800
060900 220-EXIT.
061000     EXIT.
061100
061200
061300*    WS-ROW-CTR COUNTS PHYSICAL DATA ROWS IN FILE ORDER (RAW
061400*    MATERIALS FIRST, THEN MIXES, PER PLANNING'S EXTRACT
061500*    CONVENTION) AND BECOMES THE TABLE ROW SUBSCRIPT DIRECTLY -
061600*    THERE IS NO SEPARATE KEY OR SORT STEP BECAUSE THE FILE
061700*    ARRIVES ALREADY IN THE ORDER THE BACKWARD PASS NEEDS.
061800 230-STORE-DATA-ROW.
061900
062000*    *** ROW NUMBER IS ASSIGNED BY ARRIVAL ORDER, NOT A KEY.  ***
062100     ADD 1 TO WS-ROW-CTR.
062200     SET MRP-ROW-NDX TO WS-ROW-CTR.
062300     MOVE PR-ROW-NAME TO MRP-ROW-NAME (MRP-ROW-NDX).
062400     PERFORM 235-STORE-ONE-PERCENT THRU 235-EXIT
062500         VARYING WS-COL-CTR FROM 1 BY 1
062600             UNTIL WS-COL-CTR > MRP-M-COUNT.
062700
062800 230-EXIT.
062900     EXIT.
063000
063100
063200 235-STORE-ONE-PERCENT.
063300
063400     MOVE PR-PCT-COL (WS-COL-CTR)
063500                     TO MRP-PCT-COL (MRP-ROW-NDX, WS-COL-CTR).
063600
063700 235-EXIT.
063800     EXIT.
063900
064000
064100*    N (RAW MATERIAL ROW COUNT) IS EVERYTHING READ MINUS THE M
064200*    MIX ROWS; A TABLE WITH FEWER ROWS THAN MIX COLUMNS CANNOT
064300*    BE A VALID PRODUCT DEFINITION (THERE WOULD BE NO RAW
064400*    MATERIAL LEFT TO FEED EVEN THE FIRST MIX) AND IS REJECTED
064500*    HERE BEFORE ANY ROW IS EVEN LOOKED AT INDIVIDUALLY.
064600 240-DERIVE-ROW-COUNTS.
064700
064800*    *** N = TOTAL ROWS READ, LESS THE M MIX ROWS AMONG THEM. ***
064900     MOVE WS-ROW-CTR TO MRP-ROW-COUNT.
065000     SUBTRACT MRP-M-COUNT FROM MRP-ROW-COUNT GIVING MRP-N-COUNT.
065100     IF MRP-N-COUNT IS LESS THAN 1
065200        DISPLAY '** ERROR **  FEWER TABLE ROWS THAN MIX COLUMNS'
065300        MOVE 'NO ' TO WS-TABLE-VALID-SW
065400     ELSE
065500        PERFORM 245-MARK-ROW-TYPES THRU 245-EXIT
065600            VARYING WS-ROW-CTR FROM 1 BY 1
065700                UNTIL WS-ROW-CTR > MRP-ROW-COUNT.
065800
065900 240-EXIT.
066000     EXIT.
066100
066200
066300*    STAMPS EACH ROW'S 88-LEVEL ROW-TYPE INDICATOR (SEE
066400*    MRPTABLE) SO LATER PARAGRAPHS CAN TELL A RAW MATERIAL ROW
066500*    FROM A MIX ROW WITHOUT RECOMPUTING THE N/M BOUNDARY EVERY
066600*    TIME - ROWS 1 THRU N ARE RAW MATERIALS, N+1 THRU N+M ARE
066700*    MIXES, IN THAT FILE ORDER.
066800 245-MARK-ROW-TYPES.
066900
067000     SET MRP-ROW-NDX TO WS-ROW-CTR.
067100     IF WS-ROW-CTR IS GREATER THAN MRP-N-COUNT
067200        SET MRP-ROW-IS-MIX (MRP-ROW-NDX) TO TRUE
067300     ELSE
067400        SET MRP-ROW-IS-RAW-MATERIAL (MRP-ROW-NDX) TO TRUE.
067500
067600 245-EXIT.
067700     EXIT.
067800
067900
068000*    ONE PASS PER MIX COLUMN - THE COLUMN-SUM CHECK STOPS THE
068100*    MOMENT A BAD COLUMN IS FOUND (THE "OR TABLE-INVALID" ON
068200*    THE UNTIL) RATHER THAN CHECKING EVERY REMAINING COLUMN,
068300*    SINCE ONE BAD COLUMN IS ALREADY ENOUGH TO REJECT THE WHOLE
068400*    TABLE AND THERE IS NO VALUE IN COLLECTING A SECOND ERROR.
068500 250-VALIDATE-COLUMN-SUMS.
068600
068700*    *** STOPS AT THE FIRST BAD COLUMN - SEE 260- BELOW.      ***
068800     PERFORM 260-SUM-ONE-COLUMN THRU 260-EXIT
068900         VARYING WS-COL-CTR FROM 1 BY 1
069000             UNTIL WS-COL-CTR > MRP-M-COUNT
069100                OR TABLE-INVALID.
069200
069300 250-EXIT.
069400     EXIT.
069500
069600
069700*    SUMS ONLY THE NON-ZERO CELLS IN THE COLUMN (SEE 265-
069800*    BELOW) AND COMPARES THE RESULT TO 100.00 - A COLUMN THAT
069900*    DOES NOT SUM TO EXACTLY 100 PERCENT MEANS THE PRODUCT
070000*    DEFINITION WAS KEYED WRONG OR IS MISSING A ROW, AND THE
070100*    WHOLE RUN IS ABORTED RATHER THAN CALCULATING AGAINST BAD
070200*    PERCENTAGES.
070300 260-SUM-ONE-COLUMN.
070400
070500*    *** SUM EVERY ROW IN THIS COLUMN, THEN TEST FOR 100%.    ***
070600     MOVE ZERO TO WS-COL-SUM.
070700     PERFORM 265-ADD-ONE-CELL THRU 265-EXIT
070800         VARYING WS-ROW-CTR FROM 1 BY 1
070900             UNTIL WS-ROW-CTR > MRP-ROW-COUNT.
071000     IF WS-COL-SUM NOT EQUAL TO 100.00
071100        MOVE WS-COL-CTR TO ERR-COLUMN-NO
071200        MOVE WS-COL-SUM TO ERR-COLUMN-SUM
071300        MOVE MRP-TARGET-AMOUNT TO ERR-TARGET-AMT
071400        PERFORM 270-ABORT-INVALID-TABLE THRU 270-EXIT.
071500
071600 260-EXIT.
071700     EXIT.
071800
071900
072000*    ZERO CELLS ARE SKIPPED ON PURPOSE - A ROW THAT DOES NOT
072100*    FEED A GIVEN MIX CARRIES ZERO IN THAT COLUMN, AND ADDING
072200*    IT CONTRIBUTES NOTHING TO THE SUM ANYWAY, SO THE CHECK IS
072300*    WRITTEN TO SKIP IT RATHER THAN TO RELY ON ADDING A ZERO
072400*    BEING HARMLESS (IT IS HARMLESS HERE, BUT MATCHES THE SAME
072500*    NON-ZERO-ONLY IDIOM MRPCALC USES WHEN TOTALLING DEMAND).
072600 265-ADD-ONE-CELL.
072700
072800*    *** ZERO CELLS CONTRIBUTE NOTHING - SKIP THEM.           ***
072900     SET MRP-ROW-NDX TO WS-ROW-CTR.
073000     IF MRP-PCT-COL (MRP-ROW-NDX, WS-COL-CTR) NOT EQUAL TO ZERO
073100        ADD MRP-PCT-COL (MRP-ROW-NDX, WS-COL-CTR) TO WS-COL-SUM.
073200
073300 265-EXIT.
073400     EXIT.
073500
073600
073700*    DISPLAYS THE FIXED MESSAGE TEXT AND THE ERROR-RECORD-EL
073800*    DETAIL (COLUMN NUMBER, ACTUAL SUM, TARGET AMOUNT) BUILT BY
073900*    260- ABOVE, THEN SETS THE TABLE INVALID SO 200- AND THE
074000*    MAINLINE BOTH SKIP EVERYTHING DOWNSTREAM OF VALIDATION.
074100 270-ABORT-INVALID-TABLE.
074200
074300*    *** FIXED TEXT PLUS THE DETAIL RECORD BUILT BY 260-.     ***
074400     MOVE
074500     '** ERROR **  MIX COLUMN PERCENTAGES DO NOT SUM TO 100'
074600            TO ERROR-MESSAGE-EL.
074700     DISPLAY ERROR-MESSAGE-EL.
074800     DISPLAY ERROR-RECORD-EL.
074900     MOVE 'NO ' TO WS-TABLE-VALID-SW.
075000
075100 270-EXIT.
075200     EXIT.
075300
075400
075500*    CANONICAL RUN - PLANNING HAS NOT YET ASKED FOR A PARM-
075600*    DRIVEN TARGET AMOUNT (TICKET 0259 BELOW ONLY RENAMED THE
075700*    FIELD TO MAKE ROOM FOR ONE LATER), SO 1000.00 IS USED FOR
075800*    EVERY RUN TODAY REGARDLESS OF WHICH PRODUCT IS ON FILE.      *MR0259 
075900 280-SET-TARGET-AMOUNT.
076000
076100     MOVE 1000.00 TO MRP-TARGET-AMOUNT.
076200
076300 280-EXIT.
076400     EXIT.
076500
076600
076700*    SINGLE CALL TO THE BACKWARD-PASS ENGINE.  THE TABLE AREA
076800*    IS PASSED BY REFERENCE AND COMES BACK WITH EVERY TARGET
076900*    CELL FILLED IN; THE STATUS SWITCH COMES BACK NO IF MRPCALC
077000*    HIT ITS OWN LAST-COLUMN CONSISTENCY CHECK, IN WHICH CASE
077100*    ITS MESSAGE IS DISPLAYED HERE AND THE MAINLINE SKIPS THE
077200*    RAW TOTALS AND THE REPORT.
077300 300-CALL-CALCULATION-ENGINE.
077400
077500*    *** ASSUME OK - MRPCALC FLIPS THIS TO NO ON FAILURE.     ***
077600     MOVE 'YES' TO WS-CALC-STATUS-SW.
077700     MOVE SPACES TO ERROR-MESSAGE-EL.
077800     CALL 'MRPCALC' USING MRP-TABLE-AREA,
077900                           WS-CALC-STATUS-SW,
078000                           ERROR-MESSAGE-EL.
078100     IF CALC-ERROR
078200        DISPLAY ERROR-MESSAGE-EL.
078300
078400 300-EXIT.
078500     EXIT.
078600
078700
078800*    ONCE THE TARGET TABLE IS COMPLETE, EACH RAW MATERIAL'S
078900*    TOTAL REQUIREMENT IS JUST THE SUM OF WHAT EVERY MIX COLUMN
079000*    DEMANDS OF IT ON ITS OWN ROW - A PLAIN ROW SUM, NOT PART
079100*    OF THE BACKWARD PASS ITSELF, WHICH IS WHY IT LIVES HERE IN
079200*    MRPMAIN RATHER THAN IN MRPCALC (SEE TICKET 0152 BELOW).
079300 400-CALCULATE-RAW-TOTALS.
079400
079500*    *** ONE PASS PER RAW MATERIAL ROW (1 THRU N).             ***
079600     MOVE ZERO TO MRP-GRAND-TOTAL.
079700     PERFORM 410-TOTAL-ONE-RAW-MATERIAL THRU 410-EXIT
079800         VARYING WS-ROW-CTR FROM 1 BY 1
079900             UNTIL WS-ROW-CTR > MRP-N-COUNT.
080000
080100 400-EXIT.
080200     EXIT.
080300
080400
080500*    ONE RAW MATERIAL ROW (1 THRU N) PER CALL - SUMS ACROSS
080600*    ALL M MIX COLUMNS ON THAT ROW, THEN ADDS THE ROW TOTAL
080700*    INTO THE RUNNING GRAND TOTAL FOR THE WHOLE PRODUCT.
080800 410-TOTAL-ONE-RAW-MATERIAL.
080900
081000*    *** SUM WHAT EVERY MIX COLUMN DEMANDS ON THIS ROW.       ***
081100     SET MRP-ROW-NDX TO WS-ROW-CTR.
081200     MOVE ZERO TO MRP-RAW-TOTAL (MRP-ROW-NDX).
081300     PERFORM 420-ADD-ONE-MIX-AMOUNT THRU 420-EXIT
081400         VARYING WS-COL-CTR FROM 1 BY 1
081500             UNTIL WS-COL-CTR > MRP-M-COUNT.
081600     ADD MRP-RAW-TOTAL (MRP-ROW-NDX) TO MRP-GRAND-TOTAL.
081700
081800 410-EXIT.
081900     EXIT.
082000
082100
082200 420-ADD-ONE-MIX-AMOUNT.
082300
082400*    *** ONE CELL OF THE TARGET TABLE ADDED INTO THE ROW TOTAL.  *
082500     ADD MRP-TARGET-COL (MRP-ROW-NDX, WS-COL-CTR)
082600                        TO MRP-RAW-TOTAL (MRP-ROW-NDX).
082700
082800 420-EXIT.
082900     EXIT.
083000
083100
083200*    TOP-LEVEL REPORT DRIVER - FOUR SECTIONS IN ORDER: TITLE
083300*    BLOCK, PERCENTAGE TABLE (AS FILED), TARGET TABLE (AS
083400*    CALCULATED), AND RAW MATERIAL TOTALS.  ALL FOUR PRINT ON
083500*    ONE PAGE FOR ANY PRODUCT THIS SHOP HAS SEEN TO DATE.
083600 500-WRITE-REPORT.
083700
083800*    *** FOUR SECTIONS, PRINTED IN A FIXED ORDER EVERY RUN.   ***
083900     PERFORM 510-WRITE-TITLE-BLOCK THRU 510-EXIT.
084000     PERFORM 520-WRITE-PERCENTAGE-TABLE THRU 520-EXIT.
084100     PERFORM 530-WRITE-TARGET-TABLE THRU 530-EXIT.
084200     PERFORM 540-WRITE-RAW-TOTALS THRU 540-EXIT.
084300
084400 500-EXIT.
084500     EXIT.
084600
084700
084800*    TOP-OF-PAGE BLOCK: A DOUBLE RULE, THE REPORT TITLE, THE
084900*    TARGET AMOUNT THIS RUN USED, AND A CLOSING DOUBLE RULE.
085000*    ADVANCING NEXT-PAGE ON THE FIRST WRITE STARTS A FRESH
085100*    PAGE REGARDLESS OF WHAT WAS LEFT ON THE CARRIAGE FROM ANY
085200*    PRIOR JOB STEP SHARING THE SAME PRINTER CHAIN.
085300 510-WRITE-TITLE-BLOCK.
085400
085500*    *** NEXT-PAGE STARTS A FRESH FORM FOR THIS PRODUCT.      ***
085600     ADD 1 TO WS-PAGE-COUNT.
085700     MOVE MRP-TARGET-AMOUNT TO HL-TARGET-VALUE.
085800     WRITE RPT-REPORT-LINE FROM HL-SEPARATOR-LINE
085900         AFTER ADVANCING NEXT-PAGE.
086000     MOVE 1 TO WS-LINES-USED.
086100     WRITE RPT-REPORT-LINE FROM HL-TITLE-LINE
086200         AFTER ADVANCING 1.
086300     WRITE RPT-REPORT-LINE FROM HL-TARGET-LINE
086400         AFTER ADVANCING 1.
086500     WRITE RPT-REPORT-LINE FROM HL-SEPARATOR-LINE
086600         AFTER ADVANCING 1.
086700     ADD 3 TO WS-LINES-USED.
086800
086900 510-EXIT.
087000     EXIT.
087100
087200
087300*    PERCENTAGE TABLE SECTION - THE PRODUCT DEFINITION EXACTLY
087400*    AS FILED, ONE ROW PER RAW MATERIAL OR MIX, ONE COLUMN PER
087500*    MIX - SO PLANNING CAN SEE THE INPUT SIDE OF THE CALCULATION
087600*    ON THE SAME PAGE AS THE CALCULATED RESULT BELOW IT.
087700 520-WRITE-PERCENTAGE-TABLE.
087800
087900*    *** HEADING, THEN ONE ROW PER RAW MATERIAL/MIX, AS FILED. ***
088000     MOVE 'PERCENTAGE TABLE (Original):' TO HL-HEADING-TEXT.
088100     WRITE RPT-REPORT-LINE FROM HL-SECTION-HEADING
088200         AFTER ADVANCING 2.
088300     WRITE RPT-REPORT-LINE FROM HL-DASH-RULE
088400         AFTER ADVANCING 1.
088500     PERFORM 555-BUILD-COLUMN-HEADINGS THRU 555-EXIT.
088600     WRITE RPT-REPORT-LINE FROM HL-COLUMN-HEADINGS
088700         AFTER ADVANCING 1.
088800     PERFORM 560-WRITE-PCT-ROW THRU 560-EXIT
088900         VARYING WS-ROW-CTR FROM 1 BY 1
089000             UNTIL WS-ROW-CTR > MRP-ROW-COUNT.
089100     ADD 4 TO WS-LINES-USED.
089200
089300 520-EXIT.
089400     EXIT.
089500
089600
089700*    TARGET TABLE SECTION - THE SAME SHAPE AS 520- ABOVE BUT
089800*    PRINTING MRP-TARGET-COL (THE ABSOLUTE AMOUNTS MRPCALC
089900*    CALCULATED) INSTEAD OF MRP-PCT-COL - SHARES THE SAME
090000*    COLUMN-HEADING BUILDER AND THE SAME DL-TABLE-ROW SHAPE,
090100*    DIFFERING ONLY IN WHICH TABLE IT READS FROM.
090200 530-WRITE-TARGET-TABLE.
090300
090400*    *** SAME SHAPE AS 520- BUT THE MRPCALC RESULT, NOT THE PCT. *
090500     MOVE 'TARGET TABLE (Calculated):' TO HL-HEADING-TEXT.
090600     WRITE RPT-REPORT-LINE FROM HL-SECTION-HEADING
090700         AFTER ADVANCING 2.
090800     WRITE RPT-REPORT-LINE FROM HL-DASH-RULE
090900         AFTER ADVANCING 1.
091000     PERFORM 555-BUILD-COLUMN-HEADINGS THRU 555-EXIT.
091100     WRITE RPT-REPORT-LINE FROM HL-COLUMN-HEADINGS
091200         AFTER ADVANCING 1.
091300     PERFORM 570-WRITE-TARGET-ROW THRU 570-EXIT
091400         VARYING WS-ROW-CTR FROM 1 BY 1
091500             UNTIL WS-ROW-CTR > MRP-ROW-COUNT.
091600     ADD 4 TO WS-LINES-USED.
091700
091800 530-EXIT.
091900     EXIT.
092000
092100
092200*    RAW MATERIAL TOTALS SECTION - ONE LINE PER RAW MATERIAL
092300*    (ROWS 1 THRU N ONLY; MIX ROWS HAVE NO RAW-TOTAL OF THEIR
092400*    OWN) FOLLOWED BY THE GRAND TOTAL LINE ADDED UNDER TICKET
092500*    0152 BELOW SO PLANNING DOES NOT HAVE TO FOOT THE COLUMN
092600*    BY HAND.
092700 540-WRITE-RAW-TOTALS.
092800
092900*    *** RAW ROWS ONLY (1 THRU N) PLUS THE GRAND TOTAL LINE.    **
093000     MOVE 'RAW MATERIAL TOTALS:' TO HL-HEADING-TEXT.
093100     WRITE RPT-REPORT-LINE FROM HL-SECTION-HEADING
093200         AFTER ADVANCING 2.
093300     WRITE RPT-REPORT-LINE FROM HL-DASH-RULE
093400         AFTER ADVANCING 1.
093500     PERFORM 545-WRITE-ONE-RAW-TOTAL THRU 545-EXIT
093600         VARYING WS-ROW-CTR FROM 1 BY 1
093700             UNTIL WS-ROW-CTR > MRP-N-COUNT.
093800     MOVE MRP-GRAND-TOTAL TO GTL-TOTAL-VALUE.
093900     WRITE RPT-REPORT-LINE FROM GTL-GRAND-TOTAL-LINE
094000         AFTER ADVANCING 1.
094100     ADD 3 TO WS-LINES-USED.
094200
094300 540-EXIT.
094400     EXIT.
094500
094600
094700 545-WRITE-ONE-RAW-TOTAL.
094800
094900*    *** ONE RAW-MATERIAL ROW - NAME FROM THE TABLE, TOTAL FROM  *
095000*    *** THE ACCUMULATOR MRPMAIN BUILT IN 400-.                  *
095100     SET MRP-ROW-NDX TO WS-ROW-CTR.
095200     MOVE MRP-ROW-NAME (MRP-ROW-NDX) TO TL-ROW-NAME.
095300     MOVE MRP-RAW-TOTAL (MRP-ROW-NDX) TO TL-TOTAL-VALUE.
095400     WRITE RPT-REPORT-LINE FROM TL-RAW-TOTAL-LINE
095500         AFTER ADVANCING 1.
095600
095700 545-EXIT.
095800     EXIT.
095900
096000
096100*    SHARED BY 520- AND 530- SO THE TWO TABLE SECTIONS NEVER
096200*    DRIFT APART ON HOW MANY BLANK LEADING COLUMNS OR HOW WIDE
096300*    EACH MIX COLUMN IS - ONE BUILDER, MOVED TO SPACES FIRST SO
096400*    UNUSED TRAILING COLUMNS (WHEN M IS LESS THAN 10) PRINT
096500*    BLANK RATHER THAN CARRYING OVER A PRIOR PRODUCT'S HEADING.
096600 555-BUILD-COLUMN-HEADINGS.
096700
096800*    *** BLANK THE WHOLE LINE FIRST SO UNUSED COLUMNS STAY BLANK.
096900     MOVE SPACES TO HL-COLUMN-HEADINGS.
097000     PERFORM 557-MOVE-ONE-HEADING THRU 557-EXIT
097100         VARYING WS-COL-CTR FROM 1 BY 1
097200             UNTIL WS-COL-CTR > MRP-M-COUNT.
097300
097400 555-EXIT.
097500     EXIT.
097600
097700
097800*    MOVING THE MIX NAME INTO A JUSTIFIED RIGHT PIC X(10)
097900*    FIELD (SEE HL-MIX-HEADING ABOVE, TICKET 0401) RIGHT-
098000*    ALIGNS IT AUTOMATICALLY - NO SEPARATE ALIGNMENT LOGIC IS     *MR0401 
098100*    NEEDED IN THIS PARAGRAPH; THE PICTURE CLAUSE DOES THE        *MR0401 
098200*    WORK EVERY TIME THIS MOVE RUNS.                              *MR0401 
098300 557-MOVE-ONE-HEADING.
098400
098500*    *** THE TARGET FIELD IS JUSTIFIED RIGHT - MOVE DOES THE    **
098600*    *** ALIGNING; THIS PARAGRAPH JUST SUPPLIES THE NAME.       ***MR0401 
098700     SET MRP-MIX-NDX TO WS-COL-CTR.
098800     MOVE MRP-MIX-NAME (MRP-MIX-NDX)
098900          TO HL-MIX-HEADING (WS-COL-CTR).
099000
099100 557-EXIT.
099200     EXIT.
099300
099400
099500*    ONE PERCENTAGE-TABLE ROW, ALL M COLUMNS, THEN THE WRITE.
099600 560-WRITE-PCT-ROW.
099700
099800*    *** BLANK THE ROW, NAME IT, FILL ITS CELLS, THEN WRITE IT.  *
099900     SET MRP-ROW-NDX TO WS-ROW-CTR.
100000     MOVE SPACES TO DL-TABLE-ROW.
100100     MOVE MRP-ROW-NAME (MRP-ROW-NDX) TO DL-ROW-NAME.
100200     PERFORM 565-MOVE-ONE-PCT-CELL THRU 565-EXIT
100300         VARYING WS-COL-CTR FROM 1 BY 1
100400             UNTIL WS-COL-CTR > MRP-M-COUNT.
100500     WRITE RPT-REPORT-LINE FROM DL-TABLE-ROW
100600         AFTER ADVANCING 1.
100700
100800 560-EXIT.
100900     EXIT.
101000
101100
101200 565-MOVE-ONE-PCT-CELL.
101300
101400*    *** ONE CELL OF THE PERCENTAGE TABLE, AS FILED - NO MATH.   *
101500     MOVE MRP-PCT-COL (MRP-ROW-NDX, WS-COL-CTR)
101600                      TO DL-VALUE-COL (WS-COL-CTR).
101700
101800 565-EXIT.
101900     EXIT.
102000
102100
102200*    SAME SHAPE AS 560- ABOVE, READING MRP-TARGET-COL INSTEAD
102300*    OF MRP-PCT-COL - KEPT AS A SEPARATE PARAGRAPH RATHER THAN
102400*    A PASSED-SUBSCRIPT-OF-WHICH-TABLE PARAMETER SINCE THIS
102500*    SHOP DOES NOT PASS TABLE SELECTORS BETWEEN PARAGRAPHS IN
102600*    A SINGLE PROGRAM (COMPARE CNTRLBRK, WHICH ALSO DUPLICATES
102700*    RATHER THAN PARAMETERIZES ITS DETAIL-LINE BUILDERS).
102800 570-WRITE-TARGET-ROW.
102900
103000*    *** SAME PATTERN AS 560- ABOVE, READING THE TARGET TABLE.   *
103100     SET MRP-ROW-NDX TO WS-ROW-CTR.
103200     MOVE SPACES TO DL-TABLE-ROW.
103300     MOVE MRP-ROW-NAME (MRP-ROW-NDX) TO DL-ROW-NAME.
103400     PERFORM 575-MOVE-ONE-TARGET-CELL THRU 575-EXIT
103500         VARYING WS-COL-CTR FROM 1 BY 1
103600             UNTIL WS-COL-CTR > MRP-M-COUNT.
103700     WRITE RPT-REPORT-LINE FROM DL-TABLE-ROW
103800         AFTER ADVANCING 1.
103900
104000 570-EXIT.
104100     EXIT.
104200
104300
104400 575-MOVE-ONE-TARGET-CELL.
104500
104600*    *** ONE CELL OF THE CALCULATED TARGET TABLE - NO MATH HERE. *
104700     MOVE MRP-TARGET-COL (MRP-ROW-NDX, WS-COL-CTR)
104800                         TO DL-VALUE-COL (WS-COL-CTR).
104900
105000 575-EXIT.
105100     EXIT.
105200
105300
105400******************************************************************
105500*600-VERIFY-CANONICAL-EXAMPLE AND ITS THREE SUB-PARAGRAPHS ONLY
105600*RUN WHEN OPERATIONS TURNS ON UPSI-0 IN THE EXEC PARM (SEE
105700*SPECIAL-NAMES ABOVE) - THEY RE-CALCULATE PLANT ENGINEERING'S
105800*PUBLISHED WORKED EXAMPLE AND COMPARE EVERY DIAGONAL AMOUNT,      *MR0388 
105900*EVERY RAW MATERIAL TOTAL, AND THE GRAND TOTAL AGAINST THE        *MR0388 
106000*TEST VECTORS IN WS-EXPECTED-VALUES, TO WITHIN A TEN-CENT         *MR0388 
106100*TOLERANCE (ROUNDING ACROSS SEVERAL CHAINED COMPUTES CAN LAND     *MR0388 
106200*A FEW CENTS EITHER SIDE OF THE PUBLISHED FIGURE WITHOUT ANY      *MR0388 
106300*ACTUAL DEFECT).  NOTHING HERE WRITES TO THE REPORT - PASS/       *MR0388 
106400*FAIL IS DISPLAYED TO SYSOUT ONLY, FOR WHOEVER IS WATCHING THE    *MR0388 
106500*JOB LOG AFTER A CHANGE TO THIS PROGRAM OR TO MRPCALC.            *MR0388 
106600******************************************************************
106700
106800 600-VERIFY-CANONICAL-EXAMPLE.
106900
107000*    *** THREE CHECKS: DIAGONALS, RAW TOTALS, GRAND TOTAL.       *
107100     DISPLAY '****  CANONICAL EXAMPLE VERIFICATION  ****'.
107200     PERFORM 610-VERIFY-ONE-DIAGONAL THRU 610-EXIT
107300         VARYING WS-COL-CTR FROM 1 BY 1
107400             UNTIL WS-COL-CTR > MRP-M-COUNT.
107500     PERFORM 620-VERIFY-ONE-RAW-TOTAL THRU 620-EXIT
107600         VARYING WS-ROW-CTR FROM 1 BY 1
107700             UNTIL WS-ROW-CTR > MRP-N-COUNT.
107800     PERFORM 630-VERIFY-GRAND-TOTAL THRU 630-EXIT.
107900
108000 600-EXIT.
108100     EXIT.
108200
108300
108400*    MIX J'S DIAGONAL CELL (ROW N+J, COLUMN J) HOLDS ITS OWN
108500*    FULL DEMAND AMOUNT - COMPARED HERE AGAINST THE PUBLISHED
108600*    FIGURE FOR THAT MIX.  WS-DIFF IS FORCED POSITIVE (THE
108700*    "IF LESS THAN ZERO" BELOW) SINCE WE ONLY CARE HOW FAR OFF
108800*    WE ARE, NOT WHICH DIRECTION.
108900 610-VERIFY-ONE-DIAGONAL.
109000
109100*    *** LOCATE THE DIAGONAL CELL, THEN COMPARE TO THE EXPECTED. *
109200     COMPUTE WS-DIAG-ROW = MRP-N-COUNT + WS-COL-CTR.
109300     SET MRP-ROW-NDX TO WS-DIAG-ROW.
109400     COMPUTE WS-DIFF = MRP-TARGET-COL (MRP-ROW-NDX, WS-COL-CTR)
109500                     - WS-EXPECT-DIAG (WS-COL-CTR).
109600     IF WS-DIFF IS LESS THAN ZERO
109700        COMPUTE WS-DIFF = ZERO - WS-DIFF.
109800     MOVE WS-COL-CTR TO DISP-VALUE.
109900     IF WS-DIFF IS NOT GREATER THAN 0.10
110000        MOVE 'MIX DIAGONAL COLUMN                    - PASS'
110100               TO DISP-MESSAGE
110200     ELSE
110300        MOVE 'MIX DIAGONAL COLUMN                    - FAIL'
110400               TO DISP-MESSAGE.
110500     DISPLAY DISPLAY-LINE.
110600
110700 610-EXIT.
110800     EXIT.
110900
111000
111100*    SAME TOLERANCE CHECK AS 610- ABOVE, APPLIED TO EACH RAW
111200*    MATERIAL'S TOTAL REQUIREMENT INSTEAD OF A MIX DIAGONAL.
111300 620-VERIFY-ONE-RAW-TOTAL.
111400
111500*    *** SAME TOLERANCE TEST AS 610-, APPLIED TO A RAW TOTAL.    *
111600     SET MRP-ROW-NDX TO WS-ROW-CTR.
111700     COMPUTE WS-DIFF = MRP-RAW-TOTAL (MRP-ROW-NDX)
111800                     - WS-EXPECT-RAW (WS-ROW-CTR).
111900     IF WS-DIFF IS LESS THAN ZERO
112000        COMPUTE WS-DIFF = ZERO - WS-DIFF.
112100     MOVE WS-ROW-CTR TO DISP-VALUE.
112200     IF WS-DIFF IS NOT GREATER THAN 0.10
112300        MOVE 'RAW MATERIAL TOTAL                     - PASS'
112400               TO DISP-MESSAGE
112500     ELSE
112600        MOVE 'RAW MATERIAL TOTAL                     - FAIL'
112700               TO DISP-MESSAGE.
112800     DISPLAY DISPLAY-LINE.
112900
113000 620-EXIT.
113100     EXIT.
113200
113300
113400*    LAST OF THE THREE CHECKS - THE GRAND TOTAL ACROSS ALL RAW
113500*    MATERIALS SHOULD RECONCILE TO THE TARGET AMOUNT (EVERY
113600*    UNIT OF FINISHED PRODUCT IS MADE OF SOME COMBINATION OF
113700*    RAW MATERIAL, SO THE TWO MUST MATCH WITHIN TOLERANCE).
113800*    DISPLAYED DIRECTLY RATHER THAN THROUGH DISPLAY-LINE SINCE
113900*    THERE IS NO PER-ITEM NUMBER TO CARRY ALONGSIDE IT.
114000 630-VERIFY-GRAND-TOTAL.
114100
114200*    *** LAST CHECK - GRAND TOTAL MUST RECONCILE TO THE TARGET.  *
114300     COMPUTE WS-DIFF = MRP-GRAND-TOTAL - WS-EXPECT-GRAND-TOTAL.
114400     IF WS-DIFF IS LESS THAN ZERO
114500        COMPUTE WS-DIFF = ZERO - WS-DIFF.
114600     IF WS-DIFF IS NOT GREATER THAN 0.10
114700        DISPLAY 'GRAND TOTAL                             - PASS'
114800     ELSE
114900        DISPLAY 'GRAND TOTAL                             - FAIL'.
115000
115100 630-EXIT.
115200     EXIT.
115300
115400
115500*    ONE PHYSICAL READ, SHARED BY EVERY PARAGRAPH THAT NEEDS
115600*    THE NEXT PRODUCT-FILE RECORD, SO THE EOF TEST AND THE
115700*    READ-COUNT INCREMENT ARE WRITTEN (AND MAINTAINED) IN
115800*    EXACTLY ONE PLACE.
115900 800-READ-PRODUCT-RECORD.
116000
116100*    *** ONE PHYSICAL READ - EOF SETS THE SWITCH AND RETURNS.    *
116200     READ PRODUCT-FILE
116300         AT END MOVE 'YES' TO WS-EOF-PRODUCT-SW
116400                GO TO 800-EXIT.
116500     ADD 1 TO WS-READ-CTR.
116600
116700 800-EXIT.
116800     EXIT.
116900
117000
117100*    END-OF-JOB DIAGNOSTIC - ALWAYS RUNS, EVEN WHEN THE TABLE
117200*    FAILED VALIDATION OR THE CALCULATION FAILED, SO OPERATIONS
117300*    ALWAYS HAS A RECORD COUNT TO COMPARE AGAINST THE EXTRACT
117400*    JOB'S OWN COUNT WHEN SOMETHING LOOKS WRONG.  ADDED UNDER
117500*    TICKET 0210 BELOW AFTER AN UNDETECTED SHORT READ ON THE
117600*    PRODUCT FILE COST A HALF DAY OF TROUBLESHOOTING.
117700 900-DISPLAY-PROG-DIAG.
117800
117900*    *** RUN COUNTS TO SYSOUT - READS, ROWS LOADED, N AND M.     *
118000     DISPLAY '****     MRPMAIN RUNNING     ****'.
118100     MOVE 'PRODUCT FILE RECORDS READ                   '
118200            TO DISP-MESSAGE.
118300     MOVE WS-READ-CTR TO DISP-VALUE.
118400     DISPLAY DISPLAY-LINE.
118500     MOVE 'INGREDIENT / MIX ROWS LOADED                '
118600            TO DISP-MESSAGE.
118700     MOVE MRP-ROW-COUNT TO DISP-VALUE.
118800     DISPLAY DISPLAY-LINE.
118900     MOVE 'RAW MATERIALS / MIXES  (N / M)               '
119000            TO DISP-MESSAGE.
119100     MOVE MRP-N-COUNT TO DISP-VALUE.
119200     DISPLAY DISPLAY-LINE.
119300     DISPLAY '****     MRPMAIN EOJ         ****'.
119400
119500 900-EXIT.
119600     EXIT.
119700
119800
119900******************************************************************
120000*REPORT LAYOUT SKETCH - APPROXIMATE, NOT TO SCALE, FOR WHOEVER HAS
120100*TO CHANGE A COLUMN WIDTH WITHOUT FIRST RUNNING THE PROGRAM:
120200*
120300*  ===========================================================
120400*   MATERIAL REQUIREMENTS PLANNING RESULTS
120500*   Target Amount:                1000.00
120600*  ===========================================================
120700*
120800*  Percentage Table (Original):
120900*  -----------------------------------------------------------
121000*                       MIX-A     MIX-B     MIX-C     MIX-D
121100*  RAW-1                 30.00     10.00      0.00      0.00
121200*  RAW-2                  0.00     50.00     20.00      0.00
121300*   ...
121400*
121500*  Target Table (Calculated):
121600*  -----------------------------------------------------------
121700*                       MIX-A     MIX-B     MIX-C     MIX-D
121800*  RAW-1                 84.00     15.00      0.00      0.00
121900*   ...
122000*
122100*  Raw Material Totals:
122200*  -----------------------------------------------------------
122300*  RAW-1               :     78.00
122400*   ...
122500*  Total raw materials needed:                        1000.00
122600*
122700*THE SKETCH ABOVE SHOWS ONLY TWO MIX COLUMNS AND TWO RAW
122800*MATERIAL ROWS FOR SPACE - A FULL PRODUCT CAN CARRY UP TO TEN
122900*OF EACH, AND THE SECTIONS STRETCH VERTICALLY TO FIT, NEVER
123000*WRAPPING A ROW ONTO A SECOND PRINT LINE.
123100*EACH SECTION IS A SEPARATE PARAGRAPH (520-/530-/540- IN THE
123200*CONTROL-FLOW MAP ABOVE) SO A FUTURE CHANGE TO ONE SECTION'S
123300*LAYOUT CANNOT ACCIDENTALLY SHIFT A COLUMN IN ANOTHER SECTION.
123400******************************************************************
123500
123600******************************************************************
123700*THE DOUBLE RULE AND SINGLE RULE ABOVE ARE BUILT FROM ALL '=' AND
123800*ALL '-' FILLER RATHER THAN A QUOTED STRING OF THAT LENGTH, SO A
123900*FUTURE CHANGE TO THE REPORT WIDTH ONLY HAS TO CHANGE THE PIC
124000*CLAUSE ON HL-SEPARATOR-LINE/HL-DASH-RULE, NOT RETYPE THE RULE.
124100******************************************************************
124200
124300******************************************************************
124400*KNOWN DATA-QUALITY NOTES FROM THE FIELD, KEPT HERE RATHER THAN IN
124500*THE CHANGE LOG SINCE NONE OF THEM REQUIRED A CODE CHANGE:
124600*
124700*  - ONE PRODUCT ON FILE IN 1997 CARRIED A MIX NAME LONGER THAN
124800*    SIX CHARACTERS IN THE HEADER RECORD - PR-MIX-NAME-IN IS ONLY
124900*    PIC X(06), SO THE NAME WAS SILENTLY TRUNCATED ON THE REPORT.
125000*    PLANNING RENAMED THE MIX RATHER THAN ASK FOR A WIDER FIELD,
125100*    SINCE A WIDER HEADER RECORD WOULD HAVE NEEDED A CORRESPONDING
125200*    CHANGE TO THE EXTRACT JOB THAT BUILDS IT.
125300*  - A FEW OLDER PRODUCT DEFINITIONS ON FILE CARRY TRAILING
125400*    SPACES INSTEAD OF A TRUE ZERO IN UNUSED PERCENTAGE COLUMNS.
125500*    PIC 999.99 ON PR-PCT-COL TREATS A SPACE-FILLED COLUMN AS
125600*    ZERO ON INPUT, SO THIS HAS NEVER ACTUALLY CAUSED A BAD RUN -
125700*    NOTED HERE ONLY SO THE NEXT PERSON DOES NOT "FIX" SOMETHING
125800*    THAT IS NOT BROKEN.
125900*  - A SECOND OLD PRODUCT WAS FOUND TO HAVE TWO ROWS WITH THE
126000*    IDENTICAL ROW NAME (TWO DIFFERENT LOTS OF THE SAME RAW
126100*    MATERIAL).  THIS PROGRAM DOES NOT DETECT OR REJECT A
126200*    DUPLICATE ROW NAME - BOTH ROWS ARE TOTALLED AND PRINTED
126300*    SEPARATELY, WHICH IS WHAT PLANNING WANTED IN THAT CASE.
126400*  - PLANNING HAS ASKED, MORE THAN ONCE, FOR THE PERCENTAGE AND
126500*    TARGET TABLES SIDE BY SIDE INSTEAD OF ONE ABOVE THE OTHER.
126600*    NOT DONE - THE 132-CHARACTER PRINT LINE DOES NOT HAVE ROOM
126700*    FOR TWENTY VALUE COLUMNS ACROSS, AND NO ONE HAS YET ASKED
126800*    FOR A WIDER (198-CHARACTER) REPORT FILE TO MAKE ROOM FOR IT.
126900******************************************************************
127000
127100******************************************************************
127200*TESTING NOTES - HOW THIS PROGRAM HAS BEEN PROVEN OVER THE YEARS,
127300*FOR WHOEVER HAS TO RE-PROVE IT AFTER THE NEXT CHANGE:
127400*
127500*  - NONE OF THE TEST PRODUCTS DESCRIBED BELOW ARE SHIPPED WITH
127600*    THIS PROGRAM'S SOURCE - THEY LIVE ON THE SHOP'S TEST LIBRARY
127700*    DATASET, OUTSIDE THIS LISTING, AND ARE REFERENCED HERE BY
127800*    DESCRIPTION ONLY SO A FUTURE MAINTAINER KNOWS TO ASK FOR THEM
127900*  - THE PRIMARY REGRESSION CHECK IS THE CANONICAL-EXAMPLE RUN
128000*    (UPSI-0 ON) DESCRIBED ABOVE - IT EXERCISES THE FULL PATH
128100*    FROM PRODUCT-FILE READ THROUGH THE MRPCALC BACKWARD PASS
128200*    TO THE RAW MATERIAL TOTALS, AND CATCHES ANY REGRESSION IN
128300*    EITHER THIS PROGRAM OR MRPCALC IN ONE SHORT RUN.
128400*  - BEFORE TICKET 0388 ADDED THAT AUTOMATIC CHECK, EACH CHANGE
128500*    WAS PROVEN BY A MANUAL COMPARISON OF THE PRINTED REPORT
128600*    AGAINST A HAND-WORKED COPY OF PLANT ENGINEERING'S EXAMPLE -
128700*    THE SAME EXAMPLE THE TEST VECTORS ABOVE NOW CHECK IN CODE.
128800*  - THE TEST LIBRARY ALSO KEEPS A COPY OF THE PRODUCT-FILE USED
128900*    TO PROVE TICKET 0233 BELOW (A LARGE-VOLUME PRODUCT WHOSE RAW
129000*    MATERIAL TOTAL ONCE OVERFLOWED THE OLD, NARROWER PIC) - KEPT
129100*    SO A FUTURE WIDTH CHANGE CAN BE RE-PROVEN AGAINST THE SAME
129200*    VOLUME THAT CAUSED THE ORIGINAL PROBLEM.
129300*  - A SECOND, SMALLER TEST PRODUCT (TWO MIXES, THREE RAW
129400*    MATERIALS) IS KEPT ON THE TEST LIBRARY FOR CHECKING THE
129500*    BOUNDARY CASE WHERE M IS SMALLER THAN THE FULL TEN COLUMNS -
129600*    THIS CONFIRMS THE UNUSED COLUMN HEADINGS PRINT BLANK (SEE
129700*    555-BUILD-COLUMN-HEADINGS) RATHER THAN A STRAY ZERO OR
129800*    LEFTOVER NAME FROM THE PRIOR PRODUCT ON THE SAME RUN.
129900*  - A THIRD TEST PRODUCT, DELIBERATELY FILED WITH A MIX COLUMN
130000*    THAT SUMS TO 99.00 INSTEAD OF 100.00, IS KEPT TO PROVE
130100*    250-VALIDATE-COLUMN-SUMS AND 270-ABORT-INVALID-TABLE STILL
130200*    CATCH A BAD TABLE AND END THE RUN WITHOUT WRITING A REPORT.
130300*  - WHOEVER ADDS A NEW TEST PRODUCT TO THE TEST LIBRARY SHOULD
130400*    NAME IT SO THE PURPOSE IS OBVIOUS FROM THE DATASET NAME
130500*    ALONE (E.G. "SHORT-COLS" OR "BAD-SUM") - THE THREE LISTED
130600*    ABOVE WERE ORIGINALLY NAMED BY SEQUENCE NUMBER ONLY AND HAD
130700*    TO BE OPENED AND READ TO FIGURE OUT WHAT EACH ONE TESTED.
130800*  - THERE IS NO AUTOMATED TEST HARNESS FOR ANY OF THE ABOVE -
130900*    EACH IS A SEPARATE PRODUCT-FILE ON THE TEST LIBRARY, RUN
131000*    AND EYEBALLED BY HAND.  THIS HAS BEEN ADEQUATE GIVEN HOW
131100*    RARELY THIS PROGRAM CHANGES.
131200******************************************************************
131300
131400******************************************************************
131500*MAINTENANCE NOTES - PLEASE READ BEFORE CHANGING THIS PROGRAM:
131600*
131700*  - MRP-ROW-COUNT IS CAPPED BY THE PHYSICAL TABLE SIZE DECLARED I
131800*    MRPTABLE (20 ROWS, 10 MIX COLUMNS).  IF PLANNING EVER FILES A
131900*    PRODUCT WITH MORE ROWS OR MORE MIXES THAN THAT, 220-READ-DATA
132000*    ROWS WILL RUN PAST THE END OF THE OCCURS TABLE - THERE IS NO
132100*    BOUNDS CHECK TODAY BECAUSE NO PRODUCT ON FILE HAS EVER COME
132200*    CLOSE TO THE LIMIT.  WIDEN MRPTABLE FIRST IF THAT CHANGES.
132300*  - THE TARGET AMOUNT (MRP-TARGET-AMOUNT) IS HARD-CODED TO 1000.0
132400*    IN 280-SET-TARGET-AMOUNT UNTIL THE PARM READER PROMISED UNDER
132500*    TICKET 0259 IS ACTUALLY WRITTEN - SEE THAT PARAGRAPH'S OWN
132600*    BANNER COMMENT FOR THE DETAILS.
132700*  - WHY THIS PROGRAM DOES NOT USE A DATABASE: THE PRODUCT
132800*    DEFINITION IS OWNED AND MAINTAINED BY PLANNING IN THEIR OWN
132900*    SPREADSHEET TOOL; THIS PROGRAM ONLY CONSUMES THE FLAT-FILE
133000*    EXTRACT THEY PRODUCE FROM IT.  THERE HAS NEVER BEEN A
133100*    REQUEST TO MAINTAIN PRODUCT DEFINITIONS FROM WITHIN THIS
133200*    SYSTEM, SO NO MASTER-FILE UPDATE PROGRAM WAS EVER WRITTEN.
133300*  - WHY THE VALIDATION AND THE CALCULATION ARE SEPARATE
133400*    PROGRAMS: MRPCALC WAS SPLIT OUT AS A CALLABLE SUBROUTINE
133500*    SO A FUTURE ON-LINE PLANNING SCREEN COULD CALL THE SAME
133600*    BACKWARD-PASS LOGIC WITHOUT GOING THROUGH A FLAT FILE - A
133700*    REQUEST THAT HAS BEEN DISCUSSED BUT NEVER FUNDED.
133800*  - THIS PROGRAM HAS NO RESTART/CHECKPOINT LOGIC.  A JOB ABEND
133900*    PART-WAY THROUGH MEANS RERUN FROM THE TOP - THE PRODUCT FILE
134000*    IS READ-ONLY AND THE REPORT FILE IS REBUILT FROM SCRATCH EVER
134100*    RUN, SO A RERUN IS ALWAYS SAFE.
134200*  - THE VERIFICATION PARAGRAPHS (600-/610-/620-/630-) ARE SAFE TO
134300*    LEAVE IN PRODUCTION COMPILES - THEY ONLY RUN WHEN OPERATIONS
134400*    DELIBERATELY SETS UPSI-0 ON, SO THEY COST NOTHING ON A NORMAL
134500*    PRODUCTION RUN BEYOND THE HANDFUL OF BYTES THEY ADD TO THE
134600*    LOAD MODULE.
134700*  - IF MRPCALC'S CALLING SEQUENCE EVER CHANGES (A FOURTH PARAMETE
134800*    A DIFFERENT ORDER), 300-CALL-CALCULATION-ENGINE IS THE ONLY
134900*    PLACE IN THIS PROGRAM THAT NEEDS TO CHANGE TO MATCH.
135000*  - THIS PROGRAM COMPILES AND RUNS STAND-ALONE - IT DOES NOT
135100*    SHARE A COPY BOOK OR A WORKING-STORAGE LAYOUT WITH ANY OTHER
135200*    PRODUCTION SYSTEM AT THIS SHOP.  MRPTABLE IS COPIED ONLY BY
135300*    THIS PROGRAM AND BY MRPCALC.
135400*  - THE REPORT-FILE DD IS TYPICALLY ROUTED TO SYSOUT IN TEST AND
135500*    TO A PRINT QUEUE IN PRODUCTION - NEITHER THIS PROGRAM NOR
135600*    ITS JCL CARES WHICH, SINCE THE SELECT CLAUSE NAMES ONLY THE
135700*    LOGICAL DDNAME.
135800*  - QUESTIONS ON THE UNDERLYING PLANNING METHOD (WHY A BACKWARD
135900*    PASS, WHY COLUMNS MUST SUM TO 100) BELONG WITH PLANT
136000*    ENGINEERING, NOT WITH DATA PROCESSING - THIS PROGRAM ONLY
136100*    AUTOMATES THE WORKSHEET THEY ALREADY OWNED.
136200*  - THIS IS THE LAST OF THE MAINTENANCE NOTES - ONLY THE END-OF-
136300*    PROGRAM MARKER FOLLOWS BELOW.  NOTHING PAST THIS POINT IS
136400*    EXECUTABLE.
136500*  - IF IN DOUBT ABOUT ANY OF THE ABOVE, ASK BEFORE CHANGING -
136600*    THIS PROGRAM HAS RUN WITHOUT A PRODUCTION INCIDENT FOR YEARS
136700*    AT A STRETCH AND THE NOTES ABOVE ARE WHY.
136800*  - A CURRENT PRINTOUT OF THIS LISTING IS KEPT IN THE PLANNING
136900*    SYSTEMS BINDER ALONGSIDE MRPCALC AND MRPTABLE - UPDATE IT
137000*    AFTER ANY CHANGE SO THE BINDER NEVER DRIFTS FROM PRODUCTION.
137100*  - THE CHANGE LOG AT THE TOP OF THIS LISTING IS THE SINGLE
137200*    SOURCE OF TRUTH FOR WHAT HAS CHANGED AND WHY - KEEP IT
137300*    UPDATED BEFORE THE BINDER COPY, NOT AFTER.
137400******************************************************************
137500*END OF PROGRAM MRPMAIN
