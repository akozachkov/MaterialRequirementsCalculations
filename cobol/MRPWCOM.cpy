000100*----------------------------------------------------------------*
000110*                                                                *
000120*    COPYBOOK    = MRPWCOM                                      *
000130*    DESCRIPTION = Control area passed on every CALL to         *
000140*                  MRPRDWR.  Modelled on the request-id /       *
000150*                  return-code commarea used throughout the     *
000160*                  blending-floor suite.                        *
000170*                                                                *
000180*    BLENDCO DATA PROCESSING - RICHMOND                          *
000190*    PROPRIETARY - INTERNAL USE ONLY                             *
000200*                                                                *
000210*----------------------------------------------------------------*
000220*    CHANGE ACTIVITY :                                          *
000230*                                                                *
000240*      DATE     AUTHOR    REQUEST  DESCRIPTION                  *
000250*      -------- --------- -------- ------------------------------
000260*      870413   DOK       MRP0001  Original commarea layout.    *
000270*      900922   DOK       MRP0047  Added CA-RAW-MATERIAL-COUNT   *
000280*                                  when raw-material rollup was  *
000290*                                  split out of MRPCALC-400.      *
000300*      990218   LMP       MRP0112  Y2K - CA-REPORT-TIMESTAMP     *
000310*                                  widened to a 4-digit year.     *
000320*      031106   RTM       MRP0160  Added CA-TARGET-AMOUNT so     *
000330*                                  the run parameter no longer   *
000340*                                  rides in WORKING-STORAGE only. *
000350*----------------------------------------------------------------*
000360*    This area is the ONLY interface between MRPCALC and         *
000370*    MRPRDWR.  MRPCALC sets CA-REQUEST-ID before every CALL;     *
000380*    MRPRDWR sets CA-RETURN-CODE and CA-RESPONSE-MESSAGE before  *
000390*    returning.  00 in CA-RETURN-CODE means the request worked.  *
000400*----------------------------------------------------------------*
000410 01  MRP-CONTROL-AREA.
000420     05  CA-EYECATCHER            PIC X(16)
000430                                   VALUE 'MRPWCOM-CONTROL-'.
000440     05  CA-REQUEST-ID            PIC X(4).
000450         88  CA-LOAD-REQUEST           VALUE 'LOAD'.
000460         88  CA-SAVE-REQUEST           VALUE 'SAVE'.
000470     05  CA-RETURN-CODE            PIC S9(4) COMP.
000480         88  CA-REQUEST-OK             VALUE ZERO.
000490     05  CA-RESPONSE-MESSAGE       PIC X(60).
000500     05  CA-PRODUCT-NAME           PIC X(15).
000510     05  CA-TARGET-AMOUNT          PIC S9(7)V9(2).
000520     05  CA-ROW-COUNT              PIC S9(4) COMP.
000530     05  CA-MIXES-COUNT            PIC S9(4) COMP.
000540     05  CA-RAW-MATERIAL-COUNT     PIC S9(4) COMP.
000550*    Eye catcher breaks down the 14-digit request timestamp for  *
000560*    both programs - see the Y2K entry above.                    *
000570     05  CA-REPORT-TIMESTAMP       PIC X(14).
000580     05  CA-REPORT-TS-R REDEFINES CA-REPORT-TIMESTAMP.
000590         10  CA-TS-YYYY            PIC 9(4).
000600         10  CA-TS-MM              PIC 9(2).
000610         10  CA-TS-DD              PIC 9(2).
000620         10  CA-TS-HH              PIC 9(2).
000630         10  CA-TS-MIN             PIC 9(2).
000640         10  CA-TS-SS              PIC 9(2).
000650     05  FILLER                    PIC X(20).
