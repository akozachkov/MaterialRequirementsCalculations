000100*----------------------------------------------------------------*
000110*                                                                *
000120*    COPYBOOK    = MRPWTOT                                      *
000130*    DESCRIPTION = Raw material total table - the control        *
000140*                  totals rolled up by MRPCALC-400, one           *
000150*                  occurrence per raw material row.               *
000160*                                                                *
000170*    BLENDCO DATA PROCESSING - RICHMOND                          *
000180*    PROPRIETARY - INTERNAL USE ONLY                             *
000190*                                                                *
000200*----------------------------------------------------------------*
000210*    CHANGE ACTIVITY :                                          *
000220*                                                                *
000230*      DATE     AUTHOR    REQUEST  DESCRIPTION                  *
000240*      870413   DOK       MRP0001  Original layout.             *
000250*      900922   DOK       MRP0047  Split raw-material rollup     *
000260*                                  out of MRPCALC-400 into its    *
000270*                                  own table so the report         *
000280*                                  formatter could be written     *
000290*                                  without re-summing the target  *
000300*                                  table a second time.           *
000310*----------------------------------------------------------------*
000320*    MRP-TOT-ROW is populated only for the first                 *
000330*    CA-RAW-MATERIAL-COUNT rows of MRP-TGT-TABLE - subscript I    *
000340*    here matches subscript I in MRP-TGT-TABLE for I =            *
000350*    1 .. CA-RAW-MATERIAL-COUNT.  Rows beyond that count are the  *
000360*    mixes themselves and carry no total here - see MRPCALC-400.  *
000370*----------------------------------------------------------------*
000380 01  MRP-TOT-TABLE.
000390     05  MRP-TOT-ROW OCCURS 50 TIMES
000400                      INDEXED BY MRP-TOT-IDX.
000410         10  MRP-TOT-NAME           PIC X(15).
000420         10  MRP-TOT-AMOUNT         PIC S9(7)V9(2).
000430         10  FILLER                 PIC X(10).
000440     05  MRP-GRAND-TOTAL            PIC S9(7)V9(2).
000450     05  FILLER                     PIC X(09).
